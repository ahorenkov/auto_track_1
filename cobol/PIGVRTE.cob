000100*****************************************************************
000110* IDENTIFICATION DIVISION.
000120*****************************************************************
000130  IDENTIFICATION DIVISION.
000140  PROGRAM-ID.     PIGVRTE.
000150  AUTHOR.         K BLANEY.
000160  INSTALLATION.   PIPELINE OPERATIONS - BATCH SYSTEMS.
000170  DATE-WRITTEN.   02 MAY 1991.
000180  DATE-COMPILED.
000190  SECURITY.       PIPELINE OPS PRODUCTION LIBRARY - RESTRICTED.
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO GROUP THE POI TABLE
000210*               INTO ROUTES, CHOOSE THE PIG'S ROUTE (STICKY WHEN
000220*               ALREADY LOCKED) AND LOCATE THE PREVIOUS, NEXT AND
000230*               END POI ON THAT ROUTE.
000240*****************************************************************
000250* HISTORY OF MODIFICATION:
000260*****************************************************************
000270* PGT012 TMPKBL 02/05/1991 - INITIAL VERSION.
000280*-----------------------------------------------------------------
000290* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - NO DATE FIELDS ON
000300*   THIS ROUTINE'S LINKAGE, NO CHANGE REQUIRED.
000310*-----------------------------------------------------------------
000320* PGT020 TMPJKO 03/02/2002 - RAISED THE POI TABLE LIMIT TO 200
000330*   ROWS TO MATCH THE XMET/VRTE LINKAGE, TICKET PIG-2002-06.
000340*-----------------------------------------------------------------
000350* PGT049 TMPHGN 01/07/2015 - B200-SELECT-ROUTE WAS NEVER SETTING
000360*   WK-VRTE-O-LOCKED TO "Y" ON A FRESH ROUTE SELECTION, ONLY ON
000370*   THE STICKY (ALREADY LOCKED) BRANCH, SO NO ROUTE COULD EVER
000380*   BECOME LOCKED IN STATE. NOW SET WHENEVER WK-N-BEST-RTE IS
000390*   FOUND, TICKET PIG-2015-67 (PIGS WERE RE-SELECTING A ROUTE
000400*   EVERY CYCLE INSTEAD OF STAYING LOCKED FOR THE RUN).
000410*-----------------------------------------------------------------
000420  EJECT
000430*****************************************************************
000440  ENVIRONMENT DIVISION.
000450*****************************************************************
000460  CONFIGURATION SECTION.
000470  SOURCE-COMPUTER. IBM-AS400.
000480  OBJECT-COMPUTER. IBM-AS400.
000490  SPECIAL-NAMES.  CLASS DIGITS IS "0" THRU "9".
000500*****************************************************************
000510  DATA DIVISION.
000520*****************************************************************
000530  WORKING-STORAGE SECTION.
000540*****************************************************************
000550  01  FILLER                    PIC X(24) VALUE
000560      "** PROGRAM PIGVRTE  **".
000570      COPY PIGCWS.
000580  01  WK-N-ROUTE-TAB-AREA.
000590      05  WK-N-RTE-CNT          PIC 9(04) COMP-3.
000600      05  WK-N-RTE-TAB OCCURS 200 TIMES
000610                  INDEXED BY WK-N-RTE-IX.
000620          10  WK-N-RTE-NAME     PIC X(30).
000630          10  WK-N-RTE-MIN-M    PIC S9(09)V99.
000640          10  WK-N-RTE-MAX-M    PIC S9(09)V99.
000650          10  WK-N-RTE-HAS-RNG  PIC X(01) VALUE "N".
000660              88  WK-N-RTE-RANGE-SET       VALUE "Y".
000670          10  WK-N-RTE-HAS-RNG-R REDEFINES WK-N-RTE-HAS-RNG
000680                                PIC X(01).
000690      05  FILLER                PIC X(01) VALUE SPACES.
000700  01  WK-N-WORK-AREA.
000710      05  WK-N-SUB1             PIC 9(04) COMP-3.
000720      05  WK-N-SUB2             PIC 9(04) COMP-3.
000730      05  WK-N-BEST-RTE         PIC 9(04) COMP-3.
000740      05  WK-N-BEST-DIST        PIC S9(09)V99.
000750      05  WK-N-THIS-CTR         PIC S9(09)V99.
000760      05  WK-N-THIS-DIST        PIC S9(09)V99.
000770      05  WK-N-LOCK-FOUND       PIC X(01) VALUE "N".
000780          88  WK-N-LOCK-STILL-EXISTS    VALUE "Y".
000790      05  WK-N-LOCK-FOUND-R REDEFINES WK-N-LOCK-FOUND
000800                            PIC X(01).
000810      05  WK-N-BEST-POS         PIC S9(09)V99.
000820      05  WK-N-BEST-POI-IX      PIC 9(04) COMP-3.
000830      05  WK-N-BEST-FOUND       PIC X(01) VALUE "N".
000840          88  WK-N-BEST-WAS-FOUND       VALUE "Y".
000850      05  WK-N-BEST-FOUND-R REDEFINES WK-N-BEST-FOUND
000860                            PIC X(01).
000870      05  FILLER                PIC X(01) VALUE SPACES.
000880*****************************************************************
000890  LINKAGE SECTION.
000900*****************************************************************
000910      COPY VRTE.
000920  EJECT
000930*****************************************************************
000940  PROCEDURE DIVISION USING WK-VRTE-RECORD.
000950*****************************************************************
000960  MAIN-MODULE.
000970      PERFORM A000-INITIALIZE
000980         THRU A099-INITIALIZE-EX.
000990      PERFORM B100-BUILD-ROUTE-TABLE
001000         THRU B199-BUILD-ROUTE-TABLE-EX.
001010      PERFORM B200-SELECT-ROUTE
001020         THRU B299-SELECT-ROUTE-EX.
001030      PERFORM B300-FIND-POI-MARKERS
001040         THRU B399-FIND-POI-MARKERS-EX.
001050      GOBACK.
001060*-----------------------------------------------------------------
001070  A000-INITIALIZE.
001080*-----------------------------------------------------------------
001090      MOVE SPACES TO WK-VRTE-O-ERROR-CD.
001100      MOVE ZERO   TO WK-N-RTE-CNT.
001110      MOVE SPACES TO WK-VRTE-O-ROUTE WK-VRTE-O-PREV-POI
001120                      WK-VRTE-O-NEXT-POI WK-VRTE-O-END-POI.
001130      MOVE "N"    TO WK-VRTE-O-LOCKED.
001140      MOVE ZERO   TO WK-VRTE-O-NEXT-POSM WK-VRTE-O-END-POSM.
001150  A099-INITIALIZE-EX.
001160  EXIT.
001170*-----------------------------------------------------------------
001180* ROUTE BUILDING - GROUP THE POI TABLE BY ROUTE NAME AND KEEP
001190* THE MIN/MAX CONVERTED POSITION SEEN FOR EACH ROUTE. POIS WITH
001200* NO KNOWN POSITION DO NOT WIDEN THE RANGE.
001210*-----------------------------------------------------------------
001220  B100-BUILD-ROUTE-TABLE.
001230*-----------------------------------------------------------------
001240      MOVE 1 TO WK-N-SUB1.
001250      PERFORM B105-BUILD-ONE-ROW
001260         THRU B105-BUILD-ONE-ROW-EX
001270         UNTIL WK-N-SUB1 > WK-VRTE-I-POI-CNT.
001280  B199-BUILD-ROUTE-TABLE-EX.
001290  EXIT.
001300*-----------------------------------------------------------------
001310  B105-BUILD-ONE-ROW.
001320*-----------------------------------------------------------------
001330      IF WK-VRTE-I-POI-POSFL (WK-N-SUB1) = "Y"
001340         PERFORM B110-FIND-OR-ADD-ROUTE
001350            THRU B119-FIND-OR-ADD-ROUTE-EX
001360         PERFORM B120-WIDEN-ROUTE-RANGE
001370            THRU B129-WIDEN-ROUTE-RANGE-EX
001380      END-IF.
001390      ADD 1 TO WK-N-SUB1.
001400  B105-BUILD-ONE-ROW-EX.
001410  EXIT.
001420*-----------------------------------------------------------------
001430  B110-FIND-OR-ADD-ROUTE.
001440*-----------------------------------------------------------------
001450      MOVE ZERO TO WK-N-SUB2.
001460      SET WK-N-RTE-IX TO 1.
001470      PERFORM B112-SCAN-ROUTE-NAME
001480         THRU B112-SCAN-ROUTE-NAME-EX
001490         UNTIL WK-N-RTE-IX > WK-N-RTE-CNT.
001500      IF WK-N-SUB2 = ZERO
001510         ADD 1 TO WK-N-RTE-CNT
001520         SET WK-N-RTE-IX TO WK-N-RTE-CNT
001530         MOVE WK-VRTE-I-POI-RTE (WK-N-SUB1)
001540              TO WK-N-RTE-NAME (WK-N-RTE-IX)
001550         MOVE "N" TO WK-N-RTE-HAS-RNG (WK-N-RTE-IX)
001560      ELSE
001570         SET WK-N-RTE-IX TO WK-N-SUB2
001580      END-IF.
001590  B119-FIND-OR-ADD-ROUTE-EX.
001600  EXIT.
001610*-----------------------------------------------------------------
001620  B112-SCAN-ROUTE-NAME.
001630*-----------------------------------------------------------------
001640      IF WK-N-RTE-NAME (WK-N-RTE-IX) =
001650            WK-VRTE-I-POI-RTE (WK-N-SUB1)
001660         MOVE WK-N-RTE-IX TO WK-N-SUB2
001670      END-IF.
001680      SET WK-N-RTE-IX UP BY 1.
001690  B112-SCAN-ROUTE-NAME-EX.
001700  EXIT.
001710*-----------------------------------------------------------------
001720  B120-WIDEN-ROUTE-RANGE.
001730*-----------------------------------------------------------------
001740      IF NOT WK-N-RTE-RANGE-SET (WK-N-RTE-IX)
001750         MOVE WK-VRTE-I-POI-POS-M (WK-N-SUB1)
001760              TO WK-N-RTE-MIN-M (WK-N-RTE-IX)
001770         MOVE WK-VRTE-I-POI-POS-M (WK-N-SUB1)
001780              TO WK-N-RTE-MAX-M (WK-N-RTE-IX)
001790         MOVE "Y" TO WK-N-RTE-HAS-RNG (WK-N-RTE-IX)
001800      ELSE
001810         IF WK-VRTE-I-POI-POS-M (WK-N-SUB1)
001820               < WK-N-RTE-MIN-M (WK-N-RTE-IX)
001830            MOVE WK-VRTE-I-POI-POS-M (WK-N-SUB1)
001840                 TO WK-N-RTE-MIN-M (WK-N-RTE-IX)
001850         END-IF
001860         IF WK-VRTE-I-POI-POS-M (WK-N-SUB1)
001870               > WK-N-RTE-MAX-M (WK-N-RTE-IX)
001880            MOVE WK-VRTE-I-POI-POS-M (WK-N-SUB1)
001890                 TO WK-N-RTE-MAX-M (WK-N-RTE-IX)
001900         END-IF
001910      END-IF.
001920  B129-WIDEN-ROUTE-RANGE-EX.
001930  EXIT.
001940*-----------------------------------------------------------------
001950* ROUTE SELECTION - STICKY WHEN THE LOCKED ROUTE STILL EXISTS,
001960* ELSE PICK THE CONTAINING ROUTE WHOSE RANGE CENTER IS CLOSEST
001970* TO THE CURRENT POSITION. "UNKNOWN" WHEN NOTHING CONTAINS IT.
001980*-----------------------------------------------------------------
001990  B200-SELECT-ROUTE.
002000*-----------------------------------------------------------------
002010      MOVE "N" TO WK-N-LOCK-FOUND.
002020      IF WK-VRTE-I-LOCK-RTE NOT = SPACES
002030         SET WK-N-RTE-IX TO 1
002040         PERFORM B210-SCAN-FOR-LOCK
002050            THRU B210-SCAN-FOR-LOCK-EX
002060            UNTIL WK-N-RTE-IX > WK-N-RTE-CNT
002070      END-IF.
002080      IF WK-N-LOCK-STILL-EXISTS
002090         MOVE WK-VRTE-I-LOCK-RTE TO WK-VRTE-O-ROUTE
002100         MOVE "Y" TO WK-VRTE-O-LOCKED
002110         GO TO B299-SELECT-ROUTE-EX
002120      END-IF.
002130      MOVE "UNKNOWN"  TO WK-VRTE-O-ROUTE.
002140      MOVE "N"         TO WK-VRTE-O-LOCKED.
002150      IF WK-VRTE-I-CUR-POSFL NOT = "Y"
002160         GO TO B299-SELECT-ROUTE-EX
002170      END-IF.
002180      MOVE ZERO TO WK-N-BEST-RTE.
002190      SET WK-N-RTE-IX TO 1.
002200      PERFORM B220-SCAN-FOR-BEST-RTE
002210         THRU B220-SCAN-FOR-BEST-RTE-EX
002220         UNTIL WK-N-RTE-IX > WK-N-RTE-CNT.
002230      IF WK-N-BEST-RTE NOT = ZERO
002240         SET WK-N-RTE-IX TO WK-N-BEST-RTE
002250         MOVE WK-N-RTE-NAME (WK-N-RTE-IX) TO WK-VRTE-O-ROUTE
002260         MOVE "Y" TO WK-VRTE-O-LOCKED
002270      END-IF.
002280  B299-SELECT-ROUTE-EX.
002290  EXIT.
002300*-----------------------------------------------------------------
002310  B210-SCAN-FOR-LOCK.
002320*-----------------------------------------------------------------
002330      IF WK-N-RTE-NAME (WK-N-RTE-IX) = WK-VRTE-I-LOCK-RTE
002340         MOVE "Y" TO WK-N-LOCK-FOUND
002350      END-IF.
002360      SET WK-N-RTE-IX UP BY 1.
002370  B210-SCAN-FOR-LOCK-EX.
002380  EXIT.
002390*-----------------------------------------------------------------
002400  B220-SCAN-FOR-BEST-RTE.
002410*-----------------------------------------------------------------
002420      IF WK-N-RTE-RANGE-SET (WK-N-RTE-IX)
002430         IF WK-VRTE-I-CUR-POS-M NOT <
002440               WK-N-RTE-MIN-M (WK-N-RTE-IX)
002450               AND WK-VRTE-I-CUR-POS-M
002460                   NOT > WK-N-RTE-MAX-M (WK-N-RTE-IX)
002470            COMPUTE WK-N-THIS-CTR =
002480               (WK-N-RTE-MIN-M (WK-N-RTE-IX) +
002490                WK-N-RTE-MAX-M (WK-N-RTE-IX)) / 2
002500            COMPUTE WK-N-THIS-DIST =
002510               WK-VRTE-I-CUR-POS-M - WK-N-THIS-CTR
002520            IF WK-N-THIS-DIST < 0
002530               COMPUTE WK-N-THIS-DIST = WK-N-THIS-DIST * -1
002540            END-IF
002550            IF WK-N-BEST-RTE = ZERO
002560                  OR WK-N-THIS-DIST < WK-N-BEST-DIST
002570               MOVE WK-N-RTE-IX  TO WK-N-BEST-RTE
002580               MOVE WK-N-THIS-DIST TO WK-N-BEST-DIST
002590            END-IF
002600         END-IF
002610      END-IF.
002620      SET WK-N-RTE-IX UP BY 1.
002630  B220-SCAN-FOR-BEST-RTE-EX.
002640  EXIT.
002650*-----------------------------------------------------------------
002660* PREVIOUS / NEXT / END POI ON THE CHOSEN ROUTE, ORDERED BY
002670* POSITION. END POI IS THE HIGHEST-POSITION POI ON THE ROUTE;
002680* PREVIOUS IS THE HIGHEST AT OR BELOW CURRENT; NEXT IS THE
002690* LOWEST STRICTLY ABOVE CURRENT.
002700*-----------------------------------------------------------------
002710  B300-FIND-POI-MARKERS.
002720*-----------------------------------------------------------------
002730      IF WK-VRTE-O-ROUTE = "UNKNOWN"
002740         GO TO B399-FIND-POI-MARKERS-EX
002750      END-IF.
002760      MOVE "N" TO WK-N-BEST-FOUND.
002770      MOVE ZERO TO WK-N-BEST-POS.
002780      MOVE 1 TO WK-N-SUB1.
002790      PERFORM B310-SCAN-FOR-END
002800         THRU B310-SCAN-FOR-END-EX
002810         UNTIL WK-N-SUB1 > WK-VRTE-I-POI-CNT.
002820      IF WK-VRTE-I-CUR-POSFL NOT = "Y"
002830         GO TO B399-FIND-POI-MARKERS-EX
002840      END-IF.
002850      MOVE "N" TO WK-N-BEST-FOUND.
002860      MOVE 1 TO WK-N-SUB1.
002870      PERFORM B320-SCAN-FOR-PREV
002880         THRU B320-SCAN-FOR-PREV-EX
002890         UNTIL WK-N-SUB1 > WK-VRTE-I-POI-CNT.
002900      MOVE "N" TO WK-N-BEST-FOUND.
002910      MOVE 1 TO WK-N-SUB1.
002920      PERFORM B330-SCAN-FOR-NEXT
002930         THRU B330-SCAN-FOR-NEXT-EX
002940         UNTIL WK-N-SUB1 > WK-VRTE-I-POI-CNT.
002950  B399-FIND-POI-MARKERS-EX.
002960  EXIT.
002970*-----------------------------------------------------------------
002980  B310-SCAN-FOR-END.
002990*-----------------------------------------------------------------
003000      IF WK-VRTE-I-POI-RTE (WK-N-SUB1) = WK-VRTE-O-ROUTE
003010            AND WK-VRTE-I-POI-POSFL (WK-N-SUB1) = "Y"
003020         IF NOT WK-N-BEST-WAS-FOUND
003030               OR WK-VRTE-I-POI-POS-M (WK-N-SUB1)
003040                  > WK-N-BEST-POS
003050            MOVE "Y" TO WK-N-BEST-FOUND
003060            MOVE WK-VRTE-I-POI-POS-M (WK-N-SUB1)
003070                 TO WK-N-BEST-POS
003080            MOVE WK-VRTE-I-POI-TAG (WK-N-SUB1)
003090                 TO WK-VRTE-O-END-POI
003100            MOVE WK-N-BEST-POS TO WK-VRTE-O-END-POSM
003110         END-IF
003120      END-IF.
003130      ADD 1 TO WK-N-SUB1.
003140  B310-SCAN-FOR-END-EX.
003150  EXIT.
003160*-----------------------------------------------------------------
003170  B320-SCAN-FOR-PREV.
003180*-----------------------------------------------------------------
003190      IF WK-VRTE-I-POI-RTE (WK-N-SUB1) = WK-VRTE-O-ROUTE
003200            AND WK-VRTE-I-POI-POSFL (WK-N-SUB1) = "Y"
003210            AND WK-VRTE-I-POI-POS-M (WK-N-SUB1)
003220                NOT > WK-VRTE-I-CUR-POS-M
003230         IF NOT WK-N-BEST-WAS-FOUND
003240               OR WK-VRTE-I-POI-POS-M (WK-N-SUB1)
003250                  > WK-N-BEST-POS
003260            MOVE "Y" TO WK-N-BEST-FOUND
003270            MOVE WK-VRTE-I-POI-POS-M (WK-N-SUB1)
003280                 TO WK-N-BEST-POS
003290            MOVE WK-VRTE-I-POI-TAG (WK-N-SUB1)
003300                 TO WK-VRTE-O-PREV-POI
003310         END-IF
003320      END-IF.
003330      ADD 1 TO WK-N-SUB1.
003340  B320-SCAN-FOR-PREV-EX.
003350  EXIT.
003360*-----------------------------------------------------------------
003370  B330-SCAN-FOR-NEXT.
003380*-----------------------------------------------------------------
003390      IF WK-VRTE-I-POI-RTE (WK-N-SUB1) = WK-VRTE-O-ROUTE
003400            AND WK-VRTE-I-POI-POSFL (WK-N-SUB1) = "Y"
003410            AND WK-VRTE-I-POI-POS-M (WK-N-SUB1)
003420                > WK-VRTE-I-CUR-POS-M
003430         IF NOT WK-N-BEST-WAS-FOUND
003440               OR WK-VRTE-I-POI-POS-M (WK-N-SUB1)
003450                  < WK-N-BEST-POS
003460            MOVE "Y" TO WK-N-BEST-FOUND
003470            MOVE WK-VRTE-I-POI-POS-M (WK-N-SUB1)
003480                 TO WK-N-BEST-POS
003490            MOVE WK-VRTE-I-POI-TAG (WK-N-SUB1)
003500                 TO WK-VRTE-O-NEXT-POI
003510            MOVE WK-N-BEST-POS TO WK-VRTE-O-NEXT-POSM
003520         END-IF
003530      END-IF.
003540      ADD 1 TO WK-N-SUB1.
003550  B330-SCAN-FOR-NEXT-EX.
003560  EXIT.
