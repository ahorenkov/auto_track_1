000100*****************************************************************
000110* IDENTIFICATION DIVISION.
000120*****************************************************************
000130  IDENTIFICATION DIVISION.
000140  PROGRAM-ID.     PIGVSTA.
000150  AUTHOR.         K BLANEY.
000160  INSTALLATION.   PIPELINE OPERATIONS - BATCH SYSTEMS.
000170  DATE-WRITTEN.   12 APR 1991.
000180  DATE-COMPILED.
000190  SECURITY.       PIPELINE OPS PRODUCTION LIBRARY - RESTRICTED.
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO GET OR UPSERT A PIG'S
000210*               PERSISTED TRACKING STATE, KEYED RANDOM ACCESS BY
000220*               PIG ID AGAINST THE PIGSTATE FILE.
000230*****************************************************************
000240* HISTORY OF MODIFICATION:
000250*****************************************************************
000260* PGT007 TMPKBL 12/04/1991 - INITIAL VERSION.
000270*-----------------------------------------------------------------
000280* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - NO DATE FIELD
000290*   HELD DIRECTLY BY THIS ROUTINE IS 2-DIGIT, NO CHANGE REQUIRED.
000300*-----------------------------------------------------------------
000310* PGT019 TMPJKO 14/08/2001 - ADDED THE PRE30/PRE15 FIRED-TAG
000320*   FIELDS TO THE GET/UPSERT MOVES, TICKET PIG-2001-77.
000330*-----------------------------------------------------------------
000340* PGT026 TMPHGN 11/09/2003 - GET NOW RETURNS A CLEAN DEFAULT
000350*   RECORD RATHER THAN LEFTOVER WORKING STORAGE WHEN A PIG HAS NO
000360*   STATE ROW YET, TICKET PIG-2003-41 (FIRST NOTICE FOR A NEW PIG
000370*   WAS PICKING UP THE PRIOR CALL'S FIELDS).
000380*-----------------------------------------------------------------
000390  EJECT
000400*****************************************************************
000410  ENVIRONMENT DIVISION.
000420*****************************************************************
000430  CONFIGURATION SECTION.
000440  SOURCE-COMPUTER. IBM-AS400.
000450  OBJECT-COMPUTER. IBM-AS400.
000460  SPECIAL-NAMES.  CLASS DIGITS IS "0" THRU "9".
000470  INPUT-OUTPUT SECTION.
000480  FILE-CONTROL.
000490      SELECT PIGSTATE ASSIGN TO DATABASE-PIGSTATE
000500             ORGANIZATION IS INDEXED
000510             ACCESS MODE IS RANDOM
000520             RECORD KEY IS ST-PIG-ID
000530      FILE STATUS IS WK-C-FILE-STATUS.
000540*****************************************************************
000550  DATA DIVISION.
000560*****************************************************************
000570  FILE SECTION.
000580  FD  PIGSTATE
000590      LABEL RECORDS ARE OMITTED
000600  DATA RECORD IS PIGSTATE-REC.
000610  01  PIGSTATE-REC.
000620      COPY DDS-ALL-FORMATS OF PIGSTATE.
000630  01  PIGSTATE-REC-1.
000640      COPY PIGSTREC.
000650*****************************************************************
000660  WORKING-STORAGE SECTION.
000670*****************************************************************
000680  01  FILLER                    PIC X(24) VALUE
000690      "** PROGRAM PIGVSTA  **".
000700      COPY PIGCWS.
000710  01  WK-N-WORK-AREA.
000720      05  WK-N-FOUND-SW         PIC X(01) VALUE "N".
000730          88  WK-N-STATE-FOUND           VALUE "Y".
000740      05  WK-N-FOUND-SW-R REDEFINES WK-N-FOUND-SW
000750                                PIC X(01).
000760      05  WK-N-FUNCTION-SW      PIC X(01) VALUE "N".
000770          88  WK-N-FUNCTION-IS-UPSERT    VALUE "Y".
000780      05  WK-N-FUNCTION-SW-R REDEFINES WK-N-FUNCTION-SW
000790                                PIC X(01).
000800      05  FILLER                PIC X(01) VALUE SPACES.
000810  01  WK-N-DATE-WORK.
000820      05  WK-N-EVT-DT           PIC 9(14) VALUE ZERO.
000830      05  WK-N-EVT-DT-R REDEFINES WK-N-EVT-DT.
000840          10  WK-N-EVT-YYYY     PIC 9(04).
000850          10  WK-N-EVT-MM       PIC 9(02).
000860          10  WK-N-EVT-DD       PIC 9(02).
000870          10  WK-N-EVT-HH       PIC 9(02).
000880          10  WK-N-EVT-MI       PIC 9(02).
000890          10  WK-N-EVT-SS       PIC 9(02).
000900      05  FILLER                PIC X(01) VALUE SPACES.
000910*****************************************************************
000920  LINKAGE SECTION.
000930*****************************************************************
000940      COPY VSTA.
000950  EJECT
000960*****************************************************************
000970  PROCEDURE DIVISION USING WK-VSTA-RECORD.
000980*****************************************************************
000990  MAIN-MODULE.
001000      PERFORM A000-OPEN-FILE
001010         THRU A099-OPEN-FILE-EX.
001020      IF WK-VSTA-I-FUNCTION = "U"
001030         MOVE "Y" TO WK-N-FUNCTION-SW
001040      ELSE
001050         MOVE "N" TO WK-N-FUNCTION-SW
001060      END-IF.
001070      IF WK-N-FUNCTION-IS-UPSERT
001080         PERFORM B200-UPSERT-STATE
001090            THRU B299-UPSERT-STATE-EX
001100      ELSE
001110         PERFORM B100-GET-STATE
001120            THRU B199-GET-STATE-EX
001130      END-IF.
001140      PERFORM Z000-END-PROGRAM-ROUTINE
001150         THRU Z999-END-PROGRAM-ROUTINE-EX.
001160      GOBACK.
001170*-----------------------------------------------------------------
001180  A000-OPEN-FILE.
001190*-----------------------------------------------------------------
001200      MOVE SPACES TO WK-VSTA-O-ERROR-CD.
001210      MOVE "N"    TO WK-VSTA-O-FOUND.
001220      OPEN I-O PIGSTATE.
001230      IF NOT WK-C-SUCCESSFUL
001240         MOVE "COM0206" TO WK-VSTA-O-ERROR-CD
001250         GO TO Y900-ABNORMAL-TERMINATION
001260      END-IF.
001270  A099-OPEN-FILE-EX.
001280  EXIT.
001290*-----------------------------------------------------------------
001300* GET - RETURN THE PIG'S PERSISTED STATE, OR A CLEAN DEFAULT
001310* RECORD (ALL FIELDS EMPTY/ZERO) WHEN THE PIG HAS NO ROW YET.
001320*-----------------------------------------------------------------
001330  B100-GET-STATE.
001340*-----------------------------------------------------------------
001350      MOVE WK-VSTA-I-PIG-ID TO ST-PIG-ID.
001360      READ PIGSTATE.
001370      IF WK-C-SUCCESSFUL
001380         MOVE ST-LOCKED-ROUTE   TO WK-VSTA-LOCKED-RTE
001390         MOVE ST-FIRST-NOTIF-AT TO WK-VSTA-1ST-NOTIF
001400         MOVE ST-LAST-NOTIF-AT  TO WK-VSTA-LST-NOTIF
001410         MOVE ST-FIRED-PRE30-TAG TO WK-VSTA-PRE30-TAG
001420         MOVE ST-FIRED-PRE15-TAG TO WK-VSTA-PRE15-TAG
001430         MOVE ST-LAST-EVENT     TO WK-VSTA-LAST-EVENT
001440         MOVE ST-LAST-EVENT-DT  TO WK-VSTA-LAST-EVT-DT
001450         MOVE ST-MOVING-STARTED-AT TO WK-VSTA-MOVE-START
001460         MOVE "Y" TO WK-VSTA-O-FOUND
001470      ELSE
001480         PERFORM B110-DEFAULT-STATE
001490            THRU B119-DEFAULT-STATE-EX
001500         MOVE "N" TO WK-VSTA-O-FOUND
001510      END-IF.
001520  B199-GET-STATE-EX.
001530  EXIT.
001540*-----------------------------------------------------------------
001550  B110-DEFAULT-STATE.
001560*-----------------------------------------------------------------
001570      MOVE SPACES TO WK-VSTA-LOCKED-RTE WK-VSTA-PRE30-TAG
001580                      WK-VSTA-PRE15-TAG WK-VSTA-LAST-EVENT.
001590      MOVE ZERO   TO WK-VSTA-1ST-NOTIF WK-VSTA-LST-NOTIF
001600                      WK-VSTA-LAST-EVT-DT WK-VSTA-MOVE-START.
001610  B119-DEFAULT-STATE-EX.
001620  EXIT.
001630*-----------------------------------------------------------------
001640* UPSERT - REPLACE THE PIG'S PERSISTED STATE WHOLESALE. A READ
001650* MISS MEANS THIS IS THE PIG'S FIRST CYCLE, SO WRITE A NEW ROW;
001660* OTHERWISE REWRITE THE EXISTING ONE.
001670*-----------------------------------------------------------------
001680  B200-UPSERT-STATE.
001690*-----------------------------------------------------------------
001700      MOVE WK-VSTA-I-PIG-ID TO ST-PIG-ID.
001710      READ PIGSTATE.
001720      MOVE "Y" TO WK-N-FOUND-SW.
001730      IF WK-C-RECORD-NOT-FOUND
001740         MOVE "N" TO WK-N-FOUND-SW
001750      END-IF.
001760      MOVE WK-VSTA-I-PIG-ID       TO ST-PIG-ID.
001770      MOVE WK-VSTA-LOCKED-RTE     TO ST-LOCKED-ROUTE.
001780      MOVE WK-VSTA-1ST-NOTIF      TO ST-FIRST-NOTIF-AT.
001790      MOVE WK-VSTA-LST-NOTIF      TO ST-LAST-NOTIF-AT.
001800      MOVE WK-VSTA-PRE30-TAG      TO ST-FIRED-PRE30-TAG.
001810      MOVE WK-VSTA-PRE15-TAG      TO ST-FIRED-PRE15-TAG.
001820      MOVE WK-VSTA-LAST-EVENT     TO ST-LAST-EVENT.
001830      MOVE WK-VSTA-LAST-EVT-DT    TO ST-LAST-EVENT-DT.
001840      MOVE WK-VSTA-MOVE-START     TO ST-MOVING-STARTED-AT.
001850      IF WK-N-STATE-FOUND
001860         REWRITE PIGSTATE-REC-1
001870      ELSE
001880         WRITE PIGSTATE-REC-1
001890      END-IF.
001900      IF NOT WK-C-SUCCESSFUL
001910         MOVE "COM0206" TO WK-VSTA-O-ERROR-CD
001920         MOVE WK-VSTA-LAST-EVT-DT TO WK-N-EVT-DT
001930         DISPLAY "PIGVSTA - UPSERT FAILED FOR PIG "
001940                 WK-VSTA-I-PIG-ID
001950                 " LAST EVENT DATE " WK-N-EVT-YYYY "-"
001960                 WK-N-EVT-MM "-" WK-N-EVT-DD
001970      END-IF.
001980      MOVE "Y" TO WK-VSTA-O-FOUND.
001990  B299-UPSERT-STATE-EX.
002000  EXIT.
002010*-----------------------------------------------------------------
002020  Y900-ABNORMAL-TERMINATION.
002030*-----------------------------------------------------------------
002040      PERFORM Z000-END-PROGRAM-ROUTINE
002050         THRU Z999-END-PROGRAM-ROUTINE-EX.
002060      GOBACK.
002070*-----------------------------------------------------------------
002080  Z000-END-PROGRAM-ROUTINE.
002090*-----------------------------------------------------------------
002100      CLOSE PIGSTATE.
002110  Z999-END-PROGRAM-ROUTINE-EX.
002120  EXIT.
