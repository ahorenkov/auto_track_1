000100*****************************************************************
000110* PIGPARM - PIPELINE TRACKING BATCH PARAMETERS
000120* TUNABLE CONSTANTS FOR THE DETECTOR CYCLE AND OUTBOX DISPATCHER.
000130* CHANGE THESE VALUES ONLY WITH SIGN-OFF FROM PIPELINE OPS -
000140* THEY DRIVE THE NOTIFICATION LADDER AND MUST STAY IN STEP WITH
000150* THE FIELD TELEMETRY POLL RATE.
000160*****************************************************************
000170* HISTORY OF MODIFICATION:
000180*****************************************************************
000190* PGT001 TMPKBL 04/03/1991 - INITIAL VERSION.
000200*-----------------------------------------------------------------
000210* PGT009 TMPDLH 22/09/1994 - LOWERED SPEED-MIN-MPS FROM 0.02 TO
000220*   0.01 PER FIELD OPS REQUEST - SLOW SCRAPER RUNS WERE BEING
000230*   FLAGGED AS STOPPED TOO EARLY.
000240*-----------------------------------------------------------------
000250* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - NO FIELD WIDTHS
000260*   CHANGED, TIMESTAMPS ALREADY CARRY A 4-DIGIT YEAR.
000270*-----------------------------------------------------------------
000280* PGT033 TMPHGN 12/02/2007 - ADDED WK-P-BACKOFF-TABLE AND
000290*   WK-P-MAX-ATTEMPTS FOR THE OUTBOX DISPATCHER REWRITE (PGM
000300*   PIGSND00), REQUEST TICKET PIG-2007-114.
000310*-----------------------------------------------------------------
000320  01  WK-P-PARAMETERS.
000330      05  WK-P-MAX-REF-AGE-MIN     PIC 9(03) VALUE 035.
000340      05  WK-P-MIN-SPEED-DT-SEC    PIC 9(05) COMP-3 VALUE 00120.
000350      05  WK-P-SPEED-SEARCH-SEC    PIC 9(05) COMP-3 VALUE 02100.
000360      05  WK-P-SPEED-MIN-MPS       PIC S9(03)V99 VALUE +00.01.
000370      05  WK-P-POI-TOL-METERS      PIC S9(05)V99 VALUE +00050.00.
000380      05  WK-P-STOPPED-WINDOW-SEC  PIC 9(05) COMP-3 VALUE 00300.
000390      05  WK-P-PREPOI-WINDOW-SEC   PIC 9(05) COMP-3 VALUE 00060.
000400      05  WK-P-30MIN-CADENCE-SEC   PIC 9(05) COMP-3 VALUE 01800.
000410      05  WK-P-METERS-PER-CHANNEL  PIC S9(05)V99 VALUE +00025.00.
000420      05  WK-P-MAX-ATTEMPTS        PIC 9(02) COMP-3 VALUE 05.
000430      05  WK-P-DISPATCH-BATCH-SZ   PIC 9(03) COMP-3 VALUE 010.
000440      05  WK-P-BACKOFF-LIT         PIC X(25) VALUE
000450          "0001000030000600012000300".
000460      05  WK-P-BACKOFF-TABLE REDEFINES WK-P-BACKOFF-LIT.
000470          10  WK-P-BACKOFF-TAB     PIC 9(05) OCCURS 5 TIMES.
000480      05  FILLER                   PIC X(01) VALUE SPACES.
