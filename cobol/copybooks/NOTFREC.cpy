000100*****************************************************************
000110* NOTFREC - NOTIFICATION PAYLOAD RECORD
000120* ONE ROW PER PIG PER DETECTOR CYCLE. WRITTEN TO PAYLOAD BY
000130* PIGDET00 AND EMBEDDED IN THE OUTBOX RECORD WHEN A NOTIFICATION
000140* TYPE IS DECIDED.
000150*****************************************************************
000160* HISTORY OF MODIFICATION:
000170*****************************************************************
000180* PGT006 TMPKBL 09/04/1991 - INITIAL VERSION.
000190*-----------------------------------------------------------------
000200* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - TIMESTAMP AND ETA
000210*   FIELDS WIDENED TO 9(14) FOR A FULL 4-DIGIT YEAR.
000220*-----------------------------------------------------------------
000230* PGT025 TMPHGN 20/01/2003 - ADDED NP-ETA-NEXT AND NP-ETA-END FOR
000240*   THE UPSTREAM NOTICE PROJECT, TICKET PIG-2003-09.
000250*-----------------------------------------------------------------
000260  05  NOTF-RECORD               PIC X(250).
000270  05  NOTFR REDEFINES NOTF-RECORD.
000280      10  NP-PIG-ID              PIC X(16).
000290* PIG IDENTIFIER
000300      10  NP-TOOL-TYPE           PIC X(20).
000310* TOOL TYPE LABEL, PASSED THROUGH FROM TELEMETRY SOURCE
000320      10  NP-NOW                 PIC 9(14).
000330* EVALUATION TIME
000340      10  NP-SAMPLE-DT           PIC 9(14).
000350* TIMESTAMP OF CURRENT SAMPLE - ZERO IF NONE
000360      10  NP-POS-M               PIC S9(09)V99.
000370* CURRENT POSITION IN METERS
000380      10  NP-POS-FLAG            PIC X(01).
000390* 'Y' WHEN POSITION IS KNOWN
000400      10  NP-SPEED               PIC S9(03)V99.
000410* SPEED, METERS/SEC, 2 DECIMALS - ZERO WHEN UNKNOWN/SLOW
000420      10  NP-ROUTE               PIC X(30).
000430* CHOSEN ROUTE NAME OR 'UNKNOWN'
000440      10  NP-PREV-POI            PIC X(20).
000450* TAG OF PREVIOUS POI - SPACES IF NONE
000460      10  NP-NEXT-POI            PIC X(20).
000470* TAG OF NEXT POI - SPACES IF NONE
000480      10  NP-END-POI             PIC X(20).
000490* TAG OF ROUTE-END POI - SPACES IF NONE
000500      10  NP-PIG-EVENT           PIC X(12).
000510* NOT DETECTED / STOPPED / MOVING / RESUMPTION / COMPLETED
000520      10  NP-NOTIF-TYPE          PIC X(30).
000530* DECIDED NOTIFICATION TYPE - SPACES MEANS NONE
000540      10  NP-ETA-NEXT            PIC 9(14).
000550* ETA AT NEXT VALVE - ZERO MEANS EMPTY
000560      10  NP-ETA-END             PIC 9(14).
000570* ETA AT ROUTE END - ZERO MEANS EMPTY
000580      10  NOTF-FILLER            PIC X(09).
