000100*****************************************************************
000110* TELMREC - POSITION SAMPLE (TELEMETRY) RECORD
000120* ONE ROW PER FIELD TELEMETRY READING. TELEM IS SORTED BY PIG ID
000130* THEN SAMPLE TIMESTAMP BEFORE PIGDET00 READS IT.
000140*****************************************************************
000150* HISTORY OF MODIFICATION:
000160*****************************************************************
000170* PGT003 TMPKBL 18/03/1991 - INITIAL VERSION.
000180*-----------------------------------------------------------------
000190* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - POS-DT WAS ALREADY
000200*   A 14-DIGIT YEAR-FIRST TIMESTAMP, NO WIDTH CHANGE REQUIRED.
000210*-----------------------------------------------------------------
000220* PGT028 TMPHGN 03/05/2004 - ADDED POS-KP-FLAG/POS-GC-FLAG - PRIOR
000230*   RELEASE INFERRED PRESENCE FROM ZEROS, TICKET PIG-2004-51.
000240*-----------------------------------------------------------------
000250  05  TELM-RECORD               PIC X(60).
000260  05  TELMR REDEFINES TELM-RECORD.
000270      10  POS-PIG-ID             PIC X(16).
000280* PIG IDENTIFIER
000290      10  POS-DT                 PIC 9(14).
000300* SAMPLE TIMESTAMP YYYYMMDDHHMMSS
000310      10  POS-GC                 PIC 9(09).
000320* GLOBAL CHANNEL - OPTIONAL
000330      10  POS-GC-FLAG            PIC X(01).
000340* 'Y' WHEN POS-GC IS PRESENT
000350      10  POS-KP                 PIC S9(05)V9(03).
000360* KILOMETER POINT - OPTIONAL
000370      10  POS-KP-FLAG            PIC X(01).
000380* 'Y' WHEN POS-KP IS PRESENT
000390      10  TELM-FILLER            PIC X(11).
