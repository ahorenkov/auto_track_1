000100*****************************************************************
000110* POIFREC - POINT OF INTEREST (VALVE/STATION) CATALOG RECORD
000120* ONE ROW PER VALVE OR STATION. LOADED BY PIGXMET AND USED BY
000130* PIGVRTE TO BUILD THE ROUTE TABLE FOR THE CURRENT CYCLE.
000140*****************************************************************
000150* HISTORY OF MODIFICATION:
000160*****************************************************************
000170* PGT002 TMPKBL 11/03/1991 - INITIAL VERSION.
000180*-----------------------------------------------------------------
000190* PGT009 TMPDLH 22/09/1994 - ADDED POI-VALVE-TYPE FOR THE FIELD
000200*   OPS VALVE-CLASS REPORT REQUEST.
000210*-----------------------------------------------------------------
000220* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - NO DATE FIELDS ON
000230*   THIS RECORD, NO CHANGE REQUIRED.
000240*-----------------------------------------------------------------
000250  05  POIF-RECORD               PIC X(100).
000260  05  POIFR REDEFINES POIF-RECORD.
000270      10  POI-TAG                PIC X(20).
000280* VALVE OR STATION TAG - REQUIRED, ROW SKIPPED IF BLANK
000290      10  POI-VALVE-TYPE         PIC X(16).
000300* VALVE TYPE TEXT - OPTIONAL
000310      10  POI-GC                 PIC 9(09).
000320* GLOBAL CHANNEL - OPTIONAL, 0 OR ABSENT ALLOWED
000330      10  POI-GC-FLAG            PIC X(01).
000340* 'Y' WHEN POI-GC IS PRESENT
000350      10  POI-KP                 PIC S9(05)V9(03).
000360* KILOMETER POINT - OPTIONAL
000370      10  POI-KP-FLAG            PIC X(01).
000380* 'Y' WHEN POI-KP IS PRESENT
000390      10  POI-ROUTE              PIC X(30).
000400* LEGACY ROUTE NAME THE POI BELONGS TO
000410      10  POI-FILLER             PIC X(15).
