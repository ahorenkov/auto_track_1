000100*****************************************************************
000110* GAPFREC - ROUTE GAP BOUNDARY CATALOG RECORD
000120* ONE ROW PER GAP START OR END MARKER. LOADED BY PIGXMET AND
000130* USED BY PIGVEVT TO RECOGNIZE GAP START/END NOTIFICATIONS.
000140*****************************************************************
000150* HISTORY OF MODIFICATION:
000160*****************************************************************
000170* PGT002 TMPKBL 11/03/1991 - INITIAL VERSION.
000180*-----------------------------------------------------------------
000190* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - NO DATE FIELDS ON
000200*   THIS RECORD, NO CHANGE REQUIRED.
000210*-----------------------------------------------------------------
000220* PGT048 TMPHGN 17/06/2015 - CORRECTED THIS COMMENT - THE EXTRACT
000230*   CARRIES LOWERCASE 'start'/'end', NOT UPPERCASE. PIGXMET AND
000240*   PIGVEVT WERE BOTH TESTING THE WRONG CASE, TICKET PIG-2015-64.
000250*-----------------------------------------------------------------
000260  05  GAPF-RECORD               PIC X(50).
000270  05  GAPFR REDEFINES GAPF-RECORD.
000280      10  GAP-ROUTE              PIC X(30).
000290* LEGACY ROUTE NAME
000300      10  GAP-KIND               PIC X(05).
000310* 'start' OR 'end' - ROW SKIPPED IF NEITHER
000320      10  GAP-KP                 PIC S9(05)V9(03).
000330* KILOMETER POINT OF THE GAP BOUNDARY - REQUIRED
000340      10  GAP-FILLER             PIC X(07).
