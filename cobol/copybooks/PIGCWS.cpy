000100*****************************************************************
000110* PIGCWS - COMMON WORKING STORAGE FOR PIG TRACKING SUBSYSTEM
000120* FILE STATUS FIELD AND CONDITION NAMES SHARED BY EVERY
000130* PIGxxxxx PROGRAM AND SUBROUTINE.
000140*****************************************************************
000150* HISTORY OF MODIFICATION:
000160*****************************************************************
000170* PGT001 TMPKBL 04/03/1991 - INITIAL VERSION - LIFTED FROM
000180*   ASCMWS FOR THE NEW PIPELINE TRACKING WORK.
000190*-----------------------------------------------------------------
000200* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - WIDENED ALL DATE
000210*   WINDOWS IN CALLING PROGRAMS TO 4-DIGIT YEAR; NO CHANGE
000220*   REQUIRED HERE, WK-C-FILE-STATUS IS UNCHANGED.
000230*-----------------------------------------------------------------
000240* PGT021 TMPJKO 07/06/2002 - ADDED WK-C-DUPLICATE-KEY CONDITION
000250*   FOR OUTBOX INSERT-ONCE LOGIC.
000260*-----------------------------------------------------------------
000270  01  WK-C-COMMON.
000280      05  WK-C-FILE-STATUS        PIC XX VALUE SPACES.
000290          88  WK-C-SUCCESSFUL             VALUE "00".
000300          88  WK-C-DUPLICATE-KEY          VALUE "22".
000310          88  WK-C-RECORD-NOT-FOUND       VALUE "23".
000320          88  WK-C-END-OF-FILE            VALUE "10".
000330          88  WK-C-PERMANENT-ERROR        VALUE "90" THRU "99".
000340      05  WK-C-PGM-NOW             PIC 9(14) VALUE ZEROS.
000350      05  WK-C-PGM-NOW-R REDEFINES WK-C-PGM-NOW.
000360          10  WK-C-PGM-NOW-YYYY    PIC 9(04).
000370          10  WK-C-PGM-NOW-MM      PIC 9(02).
000380          10  WK-C-PGM-NOW-DD      PIC 9(02).
000390          10  WK-C-PGM-NOW-HH      PIC 9(02).
000400          10  WK-C-PGM-NOW-MI      PIC 9(02).
000410          10  WK-C-PGM-NOW-SS      PIC 9(02).
000420      05  WK-C-FILLER              PIC X(20) VALUE SPACES.
