000100*****************************************************************
000110* PIGSTREC - PER-PIG STATE RECORD, PERSISTED BETWEEN CYCLES
000120* KEYED BY ST-PIG-ID. PIGVSTA IS THE ONLY SUBROUTINE THAT WRITES
000130* THIS RECORD; ALL OTHER PROGRAMS RECEIVE IT THROUGH LINKAGE.
000140*****************************************************************
000150* HISTORY OF MODIFICATION:
000160*****************************************************************
000170* PGT005 TMPKBL 02/04/1991 - INITIAL VERSION.
000180*-----------------------------------------------------------------
000190* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - ST-FIRST-NOTIF-AT
000200*   AND ST-LAST-NOTIF-AT WIDENED FROM 9(12) TO 9(14) FOR A FULL
000210*   4-DIGIT YEAR.
000220*-----------------------------------------------------------------
000230* PGT019 TMPJKO 14/08/2001 - ADDED ST-FIRED-PRE30-TAG AND
000240*   ST-FIRED-PRE15-TAG SO THE UPSTREAM NOTICES FIRE ONCE PER
000250*   NEXT-POI, REQUEST TICKET PIG-2001-77.
000260*-----------------------------------------------------------------
000270  05  PIGST-RECORD              PIC X(160).
000280  05  PIGSTR REDEFINES PIGST-RECORD.
000290      10  ST-PIG-ID              PIC X(16).
000300* KEY - PIG IDENTIFIER
000310      10  ST-LOCKED-ROUTE        PIC X(30).
000320* STICKY CHOSEN ROUTE - SPACES MEANS NONE
000330      10  ST-FIRST-NOTIF-AT      PIC 9(14).
000340* FIRST NOTIFICATION TIMESTAMP - ZERO MEANS NONE
000350      10  ST-LAST-NOTIF-AT       PIC 9(14).
000360* LAST NOTIFICATION TIMESTAMP - ZERO MEANS NONE
000370      10  ST-FIRED-PRE30-TAG     PIC X(20).
000380* TAG OF NEXT POI ALREADY ANNOUNCED AT T-MINUS-30
000390      10  ST-FIRED-PRE15-TAG     PIC X(20).
000400* TAG OF NEXT POI ALREADY ANNOUNCED AT T-MINUS-15
000410      10  ST-LAST-EVENT          PIC X(12).
000420* PREVIOUS CYCLE'S PIG EVENT
000430      10  ST-LAST-EVENT-DT       PIC 9(14).
000440* WHEN THE PREVIOUS EVENT WAS RECORDED
000450      10  ST-MOVING-STARTED-AT   PIC 9(14).
000460* WHEN CURRENT MOVEMENT BEGAN - ZERO MEANS NONE
000470      10  ST-FILLER              PIC X(06).
