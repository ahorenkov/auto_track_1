000100* HISTORY OF MODIFICATION:
000110*-----------------------------------------------------------------
000120* PGT007 TMPKBL 12/04/1991 - INITIAL VERSION.
000130*-----------------------------------------------------------------
000140* PGT019 TMPJKO 14/08/2001 - ADDED WK-VSTA-PRE30-TAG AND
000150*   WK-VSTA-PRE15-TAG TO MATCH THE PIGSTREC LAYOUT CHANGE,
000160*   TICKET PIG-2001-77.
000170*-----------------------------------------------------------------
000180  01  WK-VSTA-RECORD.
000190      05  WK-VSTA-INPUT.
000200          10  WK-VSTA-I-FUNCTION  PIC X(01).
000210* 'G' = GET (CREATE DEFAULT IF NOT FOUND), 'U' = UPSERT
000220          10  WK-VSTA-I-PIG-ID    PIC X(16).
000230          10  FILLER              PIC X(02).
000240      05  WK-VSTA-STATE.
000250          10  WK-VSTA-LOCKED-RTE  PIC X(30).
000260          10  WK-VSTA-1ST-NOTIF   PIC 9(14).
000270          10  WK-VSTA-LST-NOTIF   PIC 9(14).
000280          10  WK-VSTA-PRE30-TAG   PIC X(20).
000290          10  WK-VSTA-PRE15-TAG   PIC X(20).
000300          10  WK-VSTA-LAST-EVENT  PIC X(12).
000310          10  WK-VSTA-LAST-EVT-DT PIC 9(14).
000320          10  WK-VSTA-MOVE-START  PIC 9(14).
000330          10  FILLER              PIC X(02).
000340      05  WK-VSTA-OUTPUT.
000350          10  WK-VSTA-O-FOUND     PIC X(01).
000360          10  WK-VSTA-O-ERROR-CD  PIC X(07).
000370          10  FILLER              PIC X(02).
