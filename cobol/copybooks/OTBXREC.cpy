000100*****************************************************************
000110* OTBXREC - OUTBOX (NOTIFICATION QUEUE) RECORD
000120* PERSISTED QUEUE ROW. PIGDET00 INSERTS ONE ROW PER DECIDED
000130* NOTIFICATION; PIGSND00 OWNS THE STATUS/ATTEMPT LIFECYCLE.
000140* OB-PAYLOAD CARRIES THE SAME FIELDS AS NOTFREC - SEE THAT
000150* COPYBOOK FOR FIELD MEANINGS.
000160*****************************************************************
000170* HISTORY OF MODIFICATION:
000180*****************************************************************
000190* PGT008 TMPKBL 16/04/1991 - INITIAL VERSION.
000200*-----------------------------------------------------------------
000210* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - OB-NEXT-ATTEMPT-AT
000220*   WIDENED TO 9(14) FOR A FULL 4-DIGIT YEAR.
000230*-----------------------------------------------------------------
000240* PGT033 TMPHGN 12/02/2007 - REBUILT FOR THE DISPATCHER REWRITE
000250*   (PGM PIGSND00) - ADDED OB-DEDUP-KEY, OB-ATTEMPTS AND
000260*   OB-LAST-ERROR, REQUEST TICKET PIG-2007-114.
000270*-----------------------------------------------------------------
000280  05  OTBX-RECORD               PIC X(460).
000290  05  OTBXR REDEFINES OTBX-RECORD.
000300      10  OB-ID                  PIC 9(09).
000310* SEQUENCE NUMBER, ASSIGNED ON INSERT - RECORD KEY
000320      10  OB-DEDUP-KEY           PIC X(80).
000330* PIG-ID / NOTIF-TYPE / NEXT-POI-TAG / ROUTE COMPOSITE
000340      10  OB-PIG-ID              PIC X(16).
000350* PIG IDENTIFIER
000360      10  OB-NOTIF-TYPE          PIC X(30).
000370* NOTIFICATION TYPE
000380      10  OB-STATUS              PIC X(08).
000390* NEW / RETRY / SENT / DEAD
000400      10  OB-ATTEMPTS            PIC 9(03).
000410* DELIVERY ATTEMPTS SO FAR
000420      10  OB-NEXT-ATTEMPT-AT     PIC 9(14).
000430* NOT ATTEMPTED BEFORE THIS TIME
000440      10  OB-LAST-ERROR          PIC X(40).
000450* LAST DELIVERY ERROR TEXT, TRUNCATED
000460      10  OB-PAYLOAD.
000470          15  OB-P-TOOL-TYPE     PIC X(20).
000480          15  OB-P-NOW           PIC 9(14).
000490          15  OB-P-SAMPLE-DT     PIC 9(14).
000500          15  OB-P-POS-M         PIC S9(09)V99.
000510          15  OB-P-POS-FLAG      PIC X(01).
000520          15  OB-P-SPEED         PIC S9(03)V99.
000530          15  OB-P-ROUTE         PIC X(30).
000540          15  OB-P-PREV-POI      PIC X(20).
000550          15  OB-P-NEXT-POI      PIC X(20).
000560          15  OB-P-END-POI       PIC X(20).
000570          15  OB-P-PIG-EVENT     PIC X(12).
000580          15  OB-P-ETA-NEXT      PIC 9(14).
000590          15  OB-P-ETA-END       PIC 9(14).
000600          15  OB-P-FILLER        PIC X(09).
000610      10  OTBX-FILLER            PIC X(56).
