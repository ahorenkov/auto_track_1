000100* HISTORY OF MODIFICATION:
000110*-----------------------------------------------------------------
000120* PGT004 TMPKBL 25/03/1991 - INITIAL VERSION.
000130*-----------------------------------------------------------------
000140* PGT020 TMPJKO 03/02/2002 - RAISED WK-XMET-O-POI-MAX FROM 100 TO
000150*   200 TO MATCH THE PIGVRTE TABLE SIZE, TICKET PIG-2002-06.
000160*-----------------------------------------------------------------
000170  01  WK-XMET-RECORD.
000180      05  WK-XMET-OUTPUT.
000190          10  WK-XMET-O-GCKP-CNT  PIC 9(05) COMP-3.
000200          10  WK-XMET-O-GCKP-TAB OCCURS 500 TIMES
000210                      INDEXED BY WK-XMET-O-GCKP-IX.
000220              15  WK-XMET-O-GCKP-NUM  PIC 9(09).
000230              15  WK-XMET-O-GCKP-KP   PIC S9(05)V9(03).
000240          10  WK-XMET-O-POI-CNT   PIC 9(04) COMP-3.
000250          10  WK-XMET-O-POI-TAB OCCURS 200 TIMES
000260                      INDEXED BY WK-XMET-O-POI-IX.
000270              15  WK-XMET-O-POI-TAG   PIC X(20).
000280              15  WK-XMET-O-POI-RTE   PIC X(30).
000290              15  WK-XMET-O-POI-GC    PIC 9(09).
000300              15  WK-XMET-O-POI-GCFL  PIC X(01).
000310              15  WK-XMET-O-POI-KP    PIC S9(05)V9(03).
000320              15  WK-XMET-O-POI-KPFL  PIC X(01).
000330          10  WK-XMET-O-GAP-CNT   PIC 9(03) COMP-3.
000340          10  WK-XMET-O-GAP-TAB OCCURS 50 TIMES
000350                      INDEXED BY WK-XMET-O-GAP-IX.
000360              15  WK-XMET-O-GAP-RTE   PIC X(30).
000370              15  WK-XMET-O-GAP-KIND  PIC X(05).
000380              15  WK-XMET-O-GAP-KP    PIC S9(05)V9(03).
000390          10  WK-XMET-O-GCKP-LOAD PIC 9(05) COMP-3.
000400          10  WK-XMET-O-GCKP-SKIP PIC 9(05) COMP-3.
000410          10  WK-XMET-O-POI-LOAD  PIC 9(04) COMP-3.
000420          10  WK-XMET-O-POI-SKIP  PIC 9(04) COMP-3.
000430          10  WK-XMET-O-GAP-LOAD  PIC 9(03) COMP-3.
000440          10  WK-XMET-O-GAP-SKIP  PIC 9(03) COMP-3.
000450          10  WK-XMET-O-ERROR-CD  PIC X(07).
000460          10  FILLER              PIC X(02).
