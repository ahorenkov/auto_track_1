000100* HISTORY OF MODIFICATION:
000110*-----------------------------------------------------------------
000120* PGT013 TMPKBL 06/05/1991 - INITIAL VERSION.
000130*-----------------------------------------------------------------
000140* PGT022 TMPRSN 21/07/2002 - ADDED THE GAP-MATCH FIELDS SO THIS
000150*   ROUTINE CAN DECIDE GAP START/END WITHOUT A SECOND CALL BACK
000160*   INTO PIGVRTE, TICKET PIG-2002-58.
000170*-----------------------------------------------------------------
000180* PGT025 TMPHGN 20/01/2003 - ADDED THE ETA-NEXT/ETA-END PAIR AND
000190*   THE PRE30/PRE15 FIRED-TAG FIELDS FOR THE UPSTREAM NOTICE
000200*   PROJECT, TICKET PIG-2003-09.
000210*-----------------------------------------------------------------
000220  01  WK-VEVT-RECORD.
000230      05  WK-VEVT-INPUT.
000240          10  WK-VEVT-I-NOW       PIC 9(14).
000250          10  WK-VEVT-I-CUR-DT    PIC 9(14).
000260          10  WK-VEVT-I-CUR-POS-M PIC S9(09)V99.
000270          10  WK-VEVT-I-CUR-POSFL PIC X(01).
000280          10  WK-VEVT-I-SPEED     PIC S9(03)V99.
000290          10  WK-VEVT-I-ROUTE     PIC X(30).
000300          10  WK-VEVT-I-PREV-POI  PIC X(20).
000310          10  WK-VEVT-I-NEXT-POI  PIC X(20).
000320          10  WK-VEVT-I-END-POI   PIC X(20).
000330          10  WK-VEVT-I-NEXT-POSM PIC S9(09)V99.
000340          10  WK-VEVT-I-END-POSM  PIC S9(09)V99.
000350          10  WK-VEVT-I-POI-MATCH PIC X(01).
000360          10  WK-VEVT-I-GAP-MATCH PIC X(01).
000370          10  WK-VEVT-I-GAP-KIND  PIC X(05).
000380          10  WK-VEVT-I-WIN-CNT   PIC 9(03) COMP-3.
000390          10  WK-VEVT-I-WIN-TAB OCCURS 60 TIMES
000400                      INDEXED BY WK-VEVT-I-WIN-IX.
000410              15  WK-VEVT-I-WIN-POS-M PIC S9(09)V99.
000420              15  WK-VEVT-I-WIN-POSFL PIC X(01).
000430          10  WK-VEVT-I-ST-LAST-EVT   PIC X(12).
000440          10  WK-VEVT-I-ST-1ST-NOTIF  PIC 9(14).
000450          10  WK-VEVT-I-ST-LST-NOTIF  PIC 9(14).
000460          10  WK-VEVT-I-ST-PRE30-TAG  PIC X(20).
000470          10  WK-VEVT-I-ST-PRE15-TAG  PIC X(20).
000480          10  FILLER              PIC X(02).
000490      05  WK-VEVT-OUTPUT.
000500          10  WK-VEVT-O-PIG-EVENT PIC X(12).
000510          10  WK-VEVT-O-NOTIF-TYPE PIC X(30).
000520          10  WK-VEVT-O-ETA-NEXT  PIC 9(14).
000530          10  WK-VEVT-O-ETA-END   PIC 9(14).
000540          10  WK-VEVT-O-MOVE-STRT PIC 9(14).
000550          10  WK-VEVT-O-1ST-NOTIF PIC 9(14).
000560          10  WK-VEVT-O-LST-NOTIF PIC 9(14).
000570          10  WK-VEVT-O-PRE30-TAG PIC X(20).
000580          10  WK-VEVT-O-PRE15-TAG PIC X(20).
000590          10  WK-VEVT-O-ERROR-CD  PIC X(07).
000600          10  FILLER              PIC X(02).
