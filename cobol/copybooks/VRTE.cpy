000100* HISTORY OF MODIFICATION:
000110*-----------------------------------------------------------------
000120* PGT012 TMPKBL 02/05/1991 - INITIAL VERSION.
000130*-----------------------------------------------------------------
000140* PGT020 TMPJKO 03/02/2002 - RAISED WK-VRTE-I-POI-MAX FROM 100 TO
000150*   200 - THE NORTH DIVISION VALVE CATALOG OUTGREW THE OLD LIMIT,
000160*   TICKET PIG-2002-06.
000170*-----------------------------------------------------------------
000180  01  WK-VRTE-RECORD.
000190      05  WK-VRTE-INPUT.
000200          10  WK-VRTE-I-CUR-POS-M PIC S9(09)V99.
000210          10  WK-VRTE-I-CUR-POSFL PIC X(01).
000220          10  WK-VRTE-I-LOCK-RTE  PIC X(30).
000230          10  WK-VRTE-I-POI-CNT   PIC 9(04) COMP-3.
000240          10  WK-VRTE-I-POI-TAB OCCURS 200 TIMES
000250                      INDEXED BY WK-VRTE-I-POI-IX.
000260              15  WK-VRTE-I-POI-TAG   PIC X(20).
000270              15  WK-VRTE-I-POI-RTE   PIC X(30).
000280              15  WK-VRTE-I-POI-POS-M PIC S9(09)V99.
000290              15  WK-VRTE-I-POI-POSFL PIC X(01).
000300          10  WK-VRTE-I-GAP-CNT   PIC 9(03) COMP-3.
000310          10  WK-VRTE-I-GAP-TAB OCCURS 50 TIMES
000320                      INDEXED BY WK-VRTE-I-GAP-IX.
000330              15  WK-VRTE-I-GAP-RTE   PIC X(30).
000340              15  WK-VRTE-I-GAP-KIND  PIC X(05).
000350              15  WK-VRTE-I-GAP-POS-M PIC S9(09)V99.
000360          10  FILLER              PIC X(02).
000370      05  WK-VRTE-OUTPUT.
000380          10  WK-VRTE-O-ROUTE     PIC X(30).
000390          10  WK-VRTE-O-LOCKED    PIC X(01).
000400          10  WK-VRTE-O-PREV-POI  PIC X(20).
000410          10  WK-VRTE-O-NEXT-POI  PIC X(20).
000420          10  WK-VRTE-O-END-POI   PIC X(20).
000430          10  WK-VRTE-O-NEXT-POSM PIC S9(09)V99.
000440          10  WK-VRTE-O-END-POSM  PIC S9(09)V99.
000450          10  WK-VRTE-O-ERROR-CD  PIC X(07).
000460          10  FILLER              PIC X(02).
