000100* HISTORY OF MODIFICATION:
000110*-----------------------------------------------------------------
000120* PGT011 TMPKBL 30/04/1991 - INITIAL VERSION.
000130*-----------------------------------------------------------------
000140* PGT026 TMPHGN 11/09/2003 - ADDED WK-VPOS-REF-DT/REF-POS-M SO THE
000150*   CALLER CAN INSPECT THE REFERENCE SAMPLE CHOSEN FOR SPEED,
000160*   TICKET PIG-2003-41.
000170*-----------------------------------------------------------------
000180  01  WK-VPOS-RECORD.
000190      05  WK-VPOS-INPUT.
000200          10  WK-VPOS-I-GC        PIC 9(09).
000210          10  WK-VPOS-I-GC-FLAG   PIC X(01).
000220          10  WK-VPOS-I-KP        PIC S9(05)V9(03).
000230          10  WK-VPOS-I-KP-FLAG   PIC X(01).
000240          10  WK-VPOS-I-CUR-DT    PIC 9(14).
000250          10  WK-VPOS-I-REF-DT    PIC 9(14).
000260          10  WK-VPOS-I-CUR-POS-M PIC S9(09)V99.
000270          10  WK-VPOS-I-CUR-POSFL PIC X(01).
000280          10  WK-VPOS-I-REF-POS-M PIC S9(09)V99.
000290          10  WK-VPOS-I-REF-POSFL PIC X(01).
000300          10  FILLER              PIC X(02).
000310      05  WK-VPOS-OUTPUT.
000320          10  WK-VPOS-O-POS-M     PIC S9(09)V99.
000330          10  WK-VPOS-O-POS-FLAG  PIC X(01).
000340          10  WK-VPOS-O-SPEED     PIC S9(03)V99.
000350          10  WK-VPOS-O-ERROR-CD  PIC X(07).
000360          10  FILLER              PIC X(02).
