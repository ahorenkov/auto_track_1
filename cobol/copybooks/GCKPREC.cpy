000100*****************************************************************
000110* GCKPREC - GLOBAL CHANNEL TO KILOMETER POINT MAP RECORD
000120* ONE ROW PER CHANNEL. LINE SEQUENTIAL REFERENCE FILE LOADED BY
000130* PIGXMET AT THE START OF EVERY DETECTOR CYCLE.
000140*****************************************************************
000150* HISTORY OF MODIFICATION:
000160*****************************************************************
000170* PGT002 TMPKBL 11/03/1991 - INITIAL VERSION.
000180*-----------------------------------------------------------------
000190* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - NO DATE FIELDS ON
000200*   THIS RECORD, NO CHANGE REQUIRED.
000210*-----------------------------------------------------------------
000220  05  GCKP-RECORD               PIC X(80).
000230  05  GCKPR REDEFINES GCKP-RECORD.
000240      10  GCKP-NUMBER            PIC 9(09).
000250* GLOBAL CHANNEL NUMBER - INTEGER KEY
000260      10  GCKP-KP                PIC S9(05)V9(03).
000270* KILOMETER POINT MAPPED TO THE CHANNEL
000280      10  GCKP-FILLER            PIC X(63).
