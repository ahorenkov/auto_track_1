000100*****************************************************************
000110* IDENTIFICATION DIVISION.
000120*****************************************************************
000130  IDENTIFICATION DIVISION.
000140  PROGRAM-ID.     PIGSND00.
000150  AUTHOR.         H NGUYEN.
000160  INSTALLATION.   PIPELINE OPERATIONS - BATCH SYSTEMS.
000170  DATE-WRITTEN.   14 FEB 2007.
000180  DATE-COMPILED.
000190  SECURITY.       PIPELINE OPS PRODUCTION LIBRARY - RESTRICTED.
000200*DESCRIPTION :  OUTBOX DISPATCHER MAIN DRIVER. FETCHES QUEUED
000210*               NOTIFICATIONS DUE FOR DELIVERY, ATTEMPTS TO SEND
000220*               EACH ONE, AND MOVES IT TO SENT, RETRY OR DEAD
000230*               ACCORDING TO THE BACKOFF SCHEDULE IN PIGPARM. RUN
000240*               ON ITS OWN CYCLE, INDEPENDENT OF PIGDET00.
000250*****************************************************************
000260* HISTORY OF MODIFICATION:
000270*****************************************************************
000280* PGT033 TMPHGN 12/02/2007 - INITIAL VERSION, OUTBOX DISPATCHER
000290*   REWRITE REQUEST TICKET PIG-2007-114 (REPLACES THE OLD SEND-
000300*   ON-INSERT LOGIC THAT USED TO LIVE INSIDE PIGDET00).
000310*-----------------------------------------------------------------
000320* PGT038 TMPJKO 30/07/2009 - DELIVERY LINE NOW CARRIES OB-ID AND
000330*   OB-ATTEMPTS SO SUPPORT CAN TRACE A NOTICE BACK TO ITS OUTBOX
000340*   ROW WITHOUT A DATABASE QUERY, TICKET PIG-2009-22.
000350*-----------------------------------------------------------------
000360* PGT042 TMPRSN 05/11/2013 - DISPATCH BATCH SIZE IS NOW READ FROM
000370*   WK-P-DISPATCH-BATCH-SZ INSTEAD OF A HARD-CODED 10, TICKET
000380*   PIG-2013-08.
000390*-----------------------------------------------------------------
000400* PGT047 TMPHGN 03/06/2015 - E000-COMPUTE-BACKOFF WAS INDEXING
000410*   WK-P-BACKOFF-TAB BY THE RAW ATTEMPT COUNT, FIRING EVERY RETRY
000420*   ONE TIER EARLY AND NEVER REACHING THE 300-SECOND CEILING.
000430*   CORRECTED TO MIN(ATTEMPT-COUNT,4) + 1 PER THE ORIGINAL DESIGN,
000440*   TICKET PIG-2015-63 (SUPPORT REPORTED RETRIES CLUSTERING FASTER
000450*   THAN THE PUBLISHED SCHEDULE).
000460*-----------------------------------------------------------------
000470  EJECT
000480*****************************************************************
000490  ENVIRONMENT DIVISION.
000500*****************************************************************
000510  CONFIGURATION SECTION.
000520  SOURCE-COMPUTER. IBM-AS400.
000530  OBJECT-COMPUTER. IBM-AS400.
000540  SPECIAL-NAMES.  C01 IS TOP-OF-FORM
000550                  CLASS DIGITS IS "0" THRU "9".
000560  INPUT-OUTPUT SECTION.
000570  FILE-CONTROL.
000580      SELECT OUTBOX ASSIGN TO DATABASE-OUTBOX
000590             ORGANIZATION IS INDEXED
000600             ACCESS MODE IS DYNAMIC
000610             RECORD KEY IS OB-ID
000620             ALTERNATE RECORD KEY IS OB-DEDUP-KEY
000630      FILE STATUS IS WK-C-FILE-STATUS.
000640      SELECT DELIVERY ASSIGN TO DATABASE-DELIVERY
000650             ORGANIZATION IS SEQUENTIAL
000660      FILE STATUS IS WK-C-FILE-STATUS.
000670      SELECT RUNRPT ASSIGN TO DATABASE-RUNRPT
000680             ORGANIZATION IS SEQUENTIAL
000690      FILE STATUS IS WK-C-FILE-STATUS.
000700*****************************************************************
000710  DATA DIVISION.
000720*****************************************************************
000730  FILE SECTION.
000740  FD  OUTBOX
000750      LABEL RECORDS ARE OMITTED
000760  DATA RECORD IS OUTBOX-REC.
000770  01  OUTBOX-REC.
000780      COPY DDS-ALL-FORMATS OF OUTBOX.
000790  01  OUTBOX-REC-1.
000800      COPY OTBXREC.
000810  FD  DELIVERY
000820      LABEL RECORDS ARE OMITTED
000830  DATA RECORD IS WK-D-DELIVERY-LINE.
000840  01  WK-D-DELIVERY-LINE         PIC X(120).
000850  FD  RUNRPT
000860      LABEL RECORDS ARE OMITTED
000870  DATA RECORD IS WK-R-PRINT-LINE.
000880  01  WK-R-PRINT-LINE            PIC X(80).
000890*****************************************************************
000900  WORKING-STORAGE SECTION.
000910*****************************************************************
000920  01  FILLER                    PIC X(24) VALUE
000930      "** PROGRAM PIGSND00 **".
000940      COPY PIGCWS.
000950      COPY PIGPARM.
000960*-----------------------------------------------------------------
000970* NOW/CALENDAR WORK AREA - SAME HOUSE ROUTINE AS PIGDET00 AND
000980* THE PIGVxxx SUBROUTINES.
000990*-----------------------------------------------------------------
001000  01  WK-N-DATE-TIME-WORK.
001010      05  WK-N-TODAY-8          PIC 9(08).
001020      05  WK-N-TODAY-8-R REDEFINES WK-N-TODAY-8.
001030          10  WK-N-TODAY-YYYY   PIC 9(04).
001040          10  WK-N-TODAY-MM     PIC 9(02).
001050          10  WK-N-TODAY-DD     PIC 9(02).
001060      05  WK-N-TIME-8           PIC 9(08).
001070      05  WK-N-TIME-8-R REDEFINES WK-N-TIME-8.
001080          10  WK-N-TIME-HH      PIC 9(02).
001090          10  WK-N-TIME-MI      PIC 9(02).
001100          10  WK-N-TIME-SS      PIC 9(02).
001110          10  WK-N-TIME-HS      PIC 9(02).
001120      05  WK-N-NOW              PIC 9(14).
001130      05  FILLER                PIC X(01) VALUE SPACES.
001140  01  WK-N-CUMDAY-LIT           PIC X(36) VALUE
001150      "000031059090120151181212243273304334".
001160  01  WK-N-CUMDAY-TAB REDEFINES WK-N-CUMDAY-LIT.
001170      05  WK-N-CUMDAY OCCURS 12 TIMES PIC 9(03).
001180  01  WK-N-MONLEN-LIT           PIC X(36) VALUE
001190      "031028031030031030031031030031030031".
001200  01  WK-N-MONLEN-TAB REDEFINES WK-N-MONLEN-LIT.
001210      05  WK-N-MONLEN OCCURS 12 TIMES PIC 9(03).
001220  01  WK-N-DTC-WORK.
001230      05  WK-N-DTC-DATE         PIC 9(14).
001240      05  WK-N-DTC-DATE-R REDEFINES WK-N-DTC-DATE.
001250          10  WK-N-DTC-YYYY     PIC 9(04).
001260          10  WK-N-DTC-MM       PIC 9(02).
001270          10  WK-N-DTC-DD       PIC 9(02).
001280          10  WK-N-DTC-HH       PIC 9(02).
001290          10  WK-N-DTC-MI       PIC 9(02).
001300          10  WK-N-DTC-SS       PIC 9(02).
001310      05  WK-N-DTC-SECONDS      PIC S9(11) COMP-3.
001320      05  WK-N-DTC-YY           PIC 9(04) COMP.
001330      05  WK-N-DTC-LEAPS        PIC S9(07) COMP.
001340      05  WK-N-DTC-DAYS         PIC 9(09) COMP.
001350      05  WK-N-DTC-DAYLEFT      PIC 9(09) COMP.
001360      05  WK-N-DTC-SECOFDAY     PIC 9(05) COMP.
001370      05  WK-N-DTC-YEARLEN      PIC 9(03) COMP.
001380      05  WK-N-DTC-MONLEN-CUR   PIC 9(03) COMP.
001390      05  WK-N-DTC-R1           PIC 9(04) COMP.
001400      05  WK-N-DTC-R2           PIC 9(04) COMP.
001410      05  WK-N-DTC-R3           PIC 9(04) COMP.
001420      05  WK-N-DTC-R4           PIC 9(04) COMP.
001430      05  WK-N-DTC-LEAP-SW      PIC X(01) VALUE "N".
001440          88  WK-N-DTC-IS-LEAP          VALUE "Y".
001450      05  WK-N-DTC-YEAR-SW      PIC X(01) VALUE "N".
001460          88  WK-N-DTC-YEAR-DONE        VALUE "Y".
001470      05  WK-N-DTC-MONTH-SW     PIC X(01) VALUE "N".
001480          88  WK-N-DTC-MONTH-DONE       VALUE "Y".
001490      05  FILLER                PIC X(01) VALUE SPACES.
001500*-----------------------------------------------------------------
001510* DISPATCH BATCH - ONE OUTBOX ROW ID PER ENTRY, FETCHED IN
001520* OB-ID ORDER, HELD JUST LONG ENOUGH TO ATTEMPT DELIVERY.
001530*-----------------------------------------------------------------
001540  01  WK-N-BATCH-AREA.
001550      05  WK-N-BATCH-CNT        PIC 9(03) COMP.
001560      05  WK-N-BATCH-TAB OCCURS 50 TIMES
001570                  INDEXED BY WK-N-BATCH-IX.
001580          10  WK-N-BATCH-OBID   PIC 9(09).
001590      05  FILLER                PIC X(01) VALUE SPACES.
001600*-----------------------------------------------------------------
001610* CONTROL TOTALS FOR THE RUNRPT REPORT.
001620*-----------------------------------------------------------------
001630  01  WK-N-TOTALS-AREA.
001640      05  WK-N-CNT-FETCHED      PIC 9(07) COMP.
001650      05  WK-N-CNT-SENT         PIC 9(07) COMP.
001660      05  WK-N-CNT-RETRIED      PIC 9(07) COMP.
001670      05  WK-N-CNT-DEAD         PIC 9(07) COMP.
001680      05  FILLER                PIC X(01) VALUE SPACES.
001690*-----------------------------------------------------------------
001700  01  WK-N-WORK-AREA.
001710      05  WK-N-EOF-SW           PIC X(01) VALUE "N".
001720          88  WK-N-END-OF-OUTBOX        VALUE "Y".
001730      05  WK-N-SCAN-IX          PIC 9(03) COMP.
001740      05  WK-N-DELIVER-OK-SW    PIC X(01) VALUE "N".
001750          88  WK-N-DELIVER-OK           VALUE "Y".
001760      05  WK-N-BACKOFF-IX       PIC 9(01) COMP.
001770      05  WK-N-BACKOFF-SEC      PIC 9(05) COMP-3.
001780      05  WK-N-LINE-CNT         PIC 9(03) COMP VALUE 99.
001790      05  FILLER                PIC X(01) VALUE SPACES.
001800*****************************************************************
001810  PROCEDURE DIVISION.
001820*****************************************************************
001830  MAIN-MODULE.
001840      PERFORM A000-INITIALIZE
001850         THRU A099-INITIALIZE-EX.
001860      PERFORM B000-BUILD-DISPATCH-BATCH
001870         THRU B099-BUILD-DISPATCH-BATCH-EX.
001880      MOVE 1 TO WK-N-SCAN-IX.
001890      PERFORM C000-DISPATCH-ONE-ROW
001900         THRU C099-DISPATCH-ONE-ROW-EX
001910         UNTIL WK-N-SCAN-IX > WK-N-BATCH-CNT.
001920      PERFORM R000-WRITE-GRAND-TOTALS
001930         THRU R099-WRITE-GRAND-TOTALS-EX.
001940      PERFORM Z000-CLOSE-FILES
001950         THRU Z099-CLOSE-FILES-EX.
001960      GOBACK.
001970*-----------------------------------------------------------------
001980  A000-INITIALIZE.
001990*-----------------------------------------------------------------
002000      MOVE ZERO TO WK-N-CNT-FETCHED WK-N-CNT-SENT
002010                   WK-N-CNT-RETRIED WK-N-CNT-DEAD
002020                   WK-N-BATCH-CNT.
002030      MOVE "N" TO WK-N-EOF-SW.
002040      OPEN I-O OUTBOX.
002050      IF NOT WK-C-SUCCESSFUL
002060         DISPLAY "PIGSND00 - OPEN FILE ERROR - OUTBOX"
002070         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002080         GO TO Y900-ABNORMAL-TERMINATION
002090      END-IF.
002100      OPEN OUTPUT DELIVERY.
002110      OPEN OUTPUT RUNRPT.
002120      ACCEPT WK-N-TODAY-8 FROM DATE YYYYMMDD.
002130      ACCEPT WK-N-TIME-8  FROM TIME.
002140      MOVE WK-N-TODAY-YYYY TO WK-N-DTC-YYYY.
002150      MOVE WK-N-TODAY-MM   TO WK-N-DTC-MM.
002160      MOVE WK-N-TODAY-DD   TO WK-N-DTC-DD.
002170      MOVE WK-N-TIME-HH    TO WK-N-DTC-HH.
002180      MOVE WK-N-TIME-MI    TO WK-N-DTC-MI.
002190      MOVE WK-N-TIME-SS    TO WK-N-DTC-SS.
002200      MOVE WK-N-DTC-DATE   TO WK-N-NOW.
002210      PERFORM H000-WRITE-HEADING
002220         THRU H099-WRITE-HEADING-EX.
002230  A099-INITIALIZE-EX.
002240  EXIT.
002250*-----------------------------------------------------------------
002260* BROWSE THE OUTBOX START TO END BY OB-ID, COLLECTING ROWS OF
002270* STATUS NEW OR RETRY WHOSE NEXT-ATTEMPT TIME HAS ARRIVED, UP TO
002280* THE CONFIGURED BATCH SIZE (BUSINESS RULES / DISPATCHER FETCH).
002290*-----------------------------------------------------------------
002300  B000-BUILD-DISPATCH-BATCH.
002310*-----------------------------------------------------------------
002320      MOVE ZERO TO OB-ID.
002330      START OUTBOX KEY IS NOT LESS THAN OB-ID
002340         INVALID KEY SET WK-N-END-OF-OUTBOX TO TRUE
002350      END-START.
002360      PERFORM B100-SCAN-ONE-ROW
002370         THRU B199-SCAN-ONE-ROW-EX
002380         UNTIL WK-N-END-OF-OUTBOX
002390            OR WK-N-BATCH-CNT NOT < WK-P-DISPATCH-BATCH-SZ.
002400  B099-BUILD-DISPATCH-BATCH-EX.
002410  EXIT.
002420*-----------------------------------------------------------------
002430  B100-SCAN-ONE-ROW.
002440*-----------------------------------------------------------------
002450      READ OUTBOX NEXT RECORD
002460         AT END SET WK-N-END-OF-OUTBOX TO TRUE
002470      END-READ.
002480      IF WK-N-END-OF-OUTBOX
002490         NEXT SENTENCE
002500      ELSE
002510         IF (OB-STATUS = "NEW" OR OB-STATUS = "RETRY")
002520               AND OB-NEXT-ATTEMPT-AT NOT > WK-N-NOW
002530            ADD 1 TO WK-N-BATCH-CNT
002540            SET WK-N-BATCH-IX TO WK-N-BATCH-CNT
002550            MOVE OB-ID TO WK-N-BATCH-OBID (WK-N-BATCH-IX)
002560            ADD 1 TO WK-N-CNT-FETCHED
002570         END-IF
002580      END-IF.
002590  B199-SCAN-ONE-ROW-EX.
002600  EXIT.
002610*-----------------------------------------------------------------
002620* RE-READ THE OUTBOX ROW BY KEY, ATTEMPT DELIVERY, AND APPLY THE
002630* SENT/RETRY/DEAD TRANSITION (BUSINESS RULES / OUTBOX LIFECYCLE).
002640*-----------------------------------------------------------------
002650  C000-DISPATCH-ONE-ROW.
002660*-----------------------------------------------------------------
002670      SET WK-N-BATCH-IX TO WK-N-SCAN-IX.
002680      MOVE WK-N-BATCH-OBID (WK-N-BATCH-IX) TO OB-ID.
002690      READ OUTBOX KEY IS OB-ID
002700         INVALID KEY GO TO C099-DISPATCH-ONE-ROW-EX
002710      END-READ.
002720      PERFORM D000-ATTEMPT-DELIVERY
002730         THRU D099-ATTEMPT-DELIVERY-EX.
002740      ADD 1 TO OB-ATTEMPTS.
002750      IF WK-N-DELIVER-OK
002760         MOVE "SENT" TO OB-STATUS
002770         MOVE WK-N-NOW TO OB-NEXT-ATTEMPT-AT
002780         MOVE SPACES TO OB-LAST-ERROR
002790         ADD 1 TO WK-N-CNT-SENT
002800      ELSE
002810         IF OB-ATTEMPTS NOT < WK-P-MAX-ATTEMPTS
002820            MOVE "DEAD" TO OB-STATUS
002830            ADD 1 TO WK-N-CNT-DEAD
002840         ELSE
002850            MOVE "RETRY" TO OB-STATUS
002860            PERFORM E000-COMPUTE-BACKOFF
002870               THRU E099-COMPUTE-BACKOFF-EX
002880            ADD 1 TO WK-N-CNT-RETRIED
002890         END-IF
002900         MOVE "DELIVERY ATTEMPT FAILED - SEE SUPPORT LOG"
002910              TO OB-LAST-ERROR
002920      END-IF.
002930      REWRITE OUTBOX-REC-1 FROM OTBXR.
002940      IF NOT WK-C-SUCCESSFUL
002950         DISPLAY "PIGSND00 - REWRITE ERROR ON OUTBOX"
002960         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002970      END-IF.
002980      PERFORM T000-WRITE-DELIVERY-LINE
002990         THRU T099-WRITE-DELIVERY-LINE-EX.
003000      ADD 1 TO WK-N-SCAN-IX.
003010  C099-DISPATCH-ONE-ROW-EX.
003020  EXIT.
003030*-----------------------------------------------------------------
003040* DELIVERY ATTEMPT - THIS SHOP'S TRANSPORT CALL IS OUTSIDE THE
003050* SCOPE OF THIS PROGRAM (SEE THE SITE'S MESSAGE GATEWAY MANUAL);
003060* HERE WE JUST RECORD THE OUTCOME OB-ID PROVIDES BACK.
003070*-----------------------------------------------------------------
003080  D000-ATTEMPT-DELIVERY.
003090*-----------------------------------------------------------------
003100      MOVE "Y" TO WK-N-DELIVER-OK-SW.
003110  D099-ATTEMPT-DELIVERY-EX.
003120  EXIT.
003130*-----------------------------------------------------------------
003140* BACKOFF - INDEX THE TABLE BY MIN(ATTEMPT-COUNT,4) + 1 AND PUSH
003150* THE NEXT-ATTEMPT-AT OUT THAT MANY SECONDS. THE +1 SHIFTS PAST
003160* THE TABLE'S 10-SECOND FIRST ENTRY (ATTEMPTS ARE ALREADY BUMPED
003170* BEFORE THIS PARAGRAPH RUNS), SO A RETRY NEVER FIRES ON THE SAME
003180* TIER THE INITIAL SEND USED.
003190*-----------------------------------------------------------------
003200  E000-COMPUTE-BACKOFF.
003210*-----------------------------------------------------------------
003220      IF OB-ATTEMPTS > 4
003230         MOVE 4 TO WK-N-BACKOFF-IX
003240      ELSE
003250         MOVE OB-ATTEMPTS TO WK-N-BACKOFF-IX
003260      END-IF.
003270      IF WK-N-BACKOFF-IX < 1
003280         MOVE 1 TO WK-N-BACKOFF-IX
003290      END-IF.
003300      ADD 1 TO WK-N-BACKOFF-IX.
003310      MOVE WK-P-BACKOFF-TAB (WK-N-BACKOFF-IX) TO WK-N-BACKOFF-SEC.
003320      MOVE WK-N-NOW TO WK-N-DTC-DATE.
003330      PERFORM F150-SECONDS-FOR-DATE THRU F159-SECONDS-FOR-DATE-EX.
003340      ADD WK-N-BACKOFF-SEC TO WK-N-DTC-SECONDS.
003350      PERFORM F160-DATE-FOR-SECONDS THRU F169-DATE-FOR-SECONDS-EX.
003360      MOVE WK-N-DTC-DATE TO OB-NEXT-ATTEMPT-AT.
003370  E099-COMPUTE-BACKOFF-EX.
003380  EXIT.
003390*-----------------------------------------------------------------
003400  H000-WRITE-HEADING.
003410*-----------------------------------------------------------------
003420      MOVE SPACES TO WK-R-PRINT-LINE.
003430      STRING "PIGSND00 - OUTBOX DISPATCHER RUN REPORT   RUN "
003440             DELIMITED BY SIZE
003450             WK-N-NOW DELIMITED BY SIZE
003460        INTO WK-R-PRINT-LINE.
003470      WRITE WK-R-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
003480      MOVE SPACES TO WK-R-PRINT-LINE.
003490      STRING "OB-ID       PIG ID           NOTIFICATION TYPE"
003500             DELIMITED BY SIZE
003510             "              STATUS  ATTEMPTS"
003520             DELIMITED BY SIZE
003530        INTO WK-R-PRINT-LINE.
003540      WRITE WK-R-PRINT-LINE AFTER ADVANCING 2 LINES.
003550      MOVE ZERO TO WK-N-LINE-CNT.
003560  H099-WRITE-HEADING-EX.
003570  EXIT.
003580*-----------------------------------------------------------------
003590  T000-WRITE-DELIVERY-LINE.
003600*-----------------------------------------------------------------
003610      IF WK-N-LINE-CNT NOT < 55
003620         PERFORM H000-WRITE-HEADING
003630            THRU H099-WRITE-HEADING-EX
003640      END-IF.
003650      MOVE SPACES TO WK-D-DELIVERY-LINE.
003660      STRING OB-ID          DELIMITED BY SIZE
003670             " " DELIMITED BY SIZE
003680             OB-PIG-ID      DELIMITED BY SIZE
003690             " " DELIMITED BY SIZE
003700             OB-NOTIF-TYPE  DELIMITED BY SIZE
003710             " " DELIMITED BY SIZE
003720             OB-STATUS      DELIMITED BY SIZE
003730             " " DELIMITED BY SIZE
003740             OB-ATTEMPTS    DELIMITED BY SIZE
003750        INTO WK-D-DELIVERY-LINE.
003760      WRITE WK-D-DELIVERY-LINE.
003770      MOVE SPACES TO WK-R-PRINT-LINE.
003780      STRING OB-ID          DELIMITED BY SIZE
003790             " " DELIMITED BY SIZE
003800             OB-PIG-ID      DELIMITED BY SIZE
003810             " " DELIMITED BY SIZE
003820             OB-NOTIF-TYPE  DELIMITED BY SIZE
003830             " " DELIMITED BY SIZE
003840             OB-STATUS      DELIMITED BY SIZE
003850             " " DELIMITED BY SIZE
003860             OB-ATTEMPTS    DELIMITED BY SIZE
003870        INTO WK-R-PRINT-LINE.
003880      WRITE WK-R-PRINT-LINE AFTER ADVANCING 1 LINES.
003890      ADD 1 TO WK-N-LINE-CNT.
003900  T099-WRITE-DELIVERY-LINE-EX.
003910  EXIT.
003920*-----------------------------------------------------------------
003930  R000-WRITE-GRAND-TOTALS.
003940*-----------------------------------------------------------------
003950      MOVE SPACES TO WK-R-PRINT-LINE.
003960      WRITE WK-R-PRINT-LINE AFTER ADVANCING 2 LINES.
003970      MOVE SPACES TO WK-R-PRINT-LINE.
003980      STRING "ITEMS FETCHED........" DELIMITED BY SIZE
003990             WK-N-CNT-FETCHED        DELIMITED BY SIZE
004000        INTO WK-R-PRINT-LINE.
004010      WRITE WK-R-PRINT-LINE AFTER ADVANCING 1 LINES.
004020      MOVE SPACES TO WK-R-PRINT-LINE.
004030      STRING "ITEMS SENT..........." DELIMITED BY SIZE
004040             WK-N-CNT-SENT           DELIMITED BY SIZE
004050        INTO WK-R-PRINT-LINE.
004060      WRITE WK-R-PRINT-LINE AFTER ADVANCING 1 LINES.
004070      MOVE SPACES TO WK-R-PRINT-LINE.
004080      STRING "ITEMS RETRIED........." DELIMITED BY SIZE
004090             WK-N-CNT-RETRIED         DELIMITED BY SIZE
004100        INTO WK-R-PRINT-LINE.
004110      WRITE WK-R-PRINT-LINE AFTER ADVANCING 1 LINES.
004120      MOVE SPACES TO WK-R-PRINT-LINE.
004130      STRING "ITEMS DEAD............" DELIMITED BY SIZE
004140             WK-N-CNT-DEAD            DELIMITED BY SIZE
004150        INTO WK-R-PRINT-LINE.
004160      WRITE WK-R-PRINT-LINE AFTER ADVANCING 1 LINES.
004170  R099-WRITE-GRAND-TOTALS-EX.
004180  EXIT.
004190*-----------------------------------------------------------------
004200* F150/F160 - SHARED CALENDAR ARITHMETIC, THE SHOP'S HOUSE COPY
004210* OF THE ROUTINE ALSO CARRIED IN PIGDET00 AND THE PIGVxxx SUBS.
004220*-----------------------------------------------------------------
004230  F150-SECONDS-FOR-DATE.
004240*-----------------------------------------------------------------
004250      COMPUTE WK-N-DTC-YY = WK-N-DTC-YYYY - 1601.
004260      DIVIDE WK-N-DTC-YY BY 4   GIVING WK-N-DTC-R1.
004270      DIVIDE WK-N-DTC-YY BY 100 GIVING WK-N-DTC-R2.
004280      DIVIDE WK-N-DTC-YY BY 400 GIVING WK-N-DTC-R3.
004290      COMPUTE WK-N-DTC-LEAPS =
004300         WK-N-DTC-R1 - WK-N-DTC-R2 + WK-N-DTC-R3.
004310      MOVE "N" TO WK-N-DTC-LEAP-SW.
004320      DIVIDE WK-N-DTC-YYYY BY 4   GIVING WK-N-DTC-R1
004330         REMAINDER WK-N-DTC-R2.
004340      DIVIDE WK-N-DTC-YYYY BY 100 GIVING WK-N-DTC-R1
004350         REMAINDER WK-N-DTC-R3.
004360      DIVIDE WK-N-DTC-YYYY BY 400 GIVING WK-N-DTC-R1
004370         REMAINDER WK-N-DTC-R4.
004380      IF WK-N-DTC-R2 = ZERO
004390         IF WK-N-DTC-R3 NOT = ZERO OR WK-N-DTC-R4 = ZERO
004400            MOVE "Y" TO WK-N-DTC-LEAP-SW
004410         END-IF
004420      END-IF.
004430      COMPUTE WK-N-DTC-DAYS =
004440         (WK-N-DTC-YY * 365) + WK-N-DTC-LEAPS +
004450         WK-N-CUMDAY (WK-N-DTC-MM) + WK-N-DTC-DD - 1.
004460      IF WK-N-DTC-IS-LEAP AND WK-N-DTC-MM > 2
004470         ADD 1 TO WK-N-DTC-DAYS
004480      END-IF.
004490      COMPUTE WK-N-DTC-SECONDS =
004500         (WK-N-DTC-DAYS * 86400) + (WK-N-DTC-HH * 3600) +
004510         (WK-N-DTC-MI * 60) + WK-N-DTC-SS.
004520  F159-SECONDS-FOR-DATE-EX.
004530  EXIT.
004540*-----------------------------------------------------------------
004550  F160-DATE-FOR-SECONDS.
004560*-----------------------------------------------------------------
004570      COMPUTE WK-N-DTC-DAYS =
004580         WK-N-DTC-SECONDS / 86400.
004590      COMPUTE WK-N-DTC-SECOFDAY =
004600         WK-N-DTC-SECONDS - (WK-N-DTC-DAYS * 86400).
004610      MOVE WK-N-DTC-DAYS TO WK-N-DTC-DAYLEFT.
004620      MOVE 1601 TO WK-N-DTC-YYYY.
004630      MOVE "N" TO WK-N-DTC-YEAR-SW.
004640      PERFORM F161-YEAR-STEP
004650         THRU F161-YEAR-STEP-EX
004660         UNTIL WK-N-DTC-YEAR-DONE.
004670      MOVE 1 TO WK-N-DTC-MM.
004680      MOVE "N" TO WK-N-DTC-MONTH-SW.
004690      PERFORM F162-MONTH-STEP
004700         THRU F162-MONTH-STEP-EX
004710         UNTIL WK-N-DTC-MONTH-DONE.
004720      COMPUTE WK-N-DTC-DD = WK-N-DTC-DAYLEFT + 1.
004730      COMPUTE WK-N-DTC-HH = WK-N-DTC-SECOFDAY / 3600.
004740      COMPUTE WK-N-DTC-MI =
004750         (WK-N-DTC-SECOFDAY - (WK-N-DTC-HH * 3600)) / 60.
004760      COMPUTE WK-N-DTC-SS =
004770         WK-N-DTC-SECOFDAY - (WK-N-DTC-HH * 3600) -
004780         (WK-N-DTC-MI * 60).
004790  F169-DATE-FOR-SECONDS-EX.
004800  EXIT.
004810*-----------------------------------------------------------------
004820  F161-YEAR-STEP.
004830*-----------------------------------------------------------------
004840      MOVE "N" TO WK-N-DTC-LEAP-SW.
004850      DIVIDE WK-N-DTC-YYYY BY 4   GIVING WK-N-DTC-R1
004860         REMAINDER WK-N-DTC-R2.
004870      DIVIDE WK-N-DTC-YYYY BY 100 GIVING WK-N-DTC-R1
004880         REMAINDER WK-N-DTC-R3.
004890      DIVIDE WK-N-DTC-YYYY BY 400 GIVING WK-N-DTC-R1
004900         REMAINDER WK-N-DTC-R4.
004910      MOVE 365 TO WK-N-DTC-YEARLEN.
004920      IF WK-N-DTC-R2 = ZERO
004930         IF WK-N-DTC-R3 NOT = ZERO OR WK-N-DTC-R4 = ZERO
004940            MOVE "Y" TO WK-N-DTC-LEAP-SW
004950            MOVE 366 TO WK-N-DTC-YEARLEN
004960         END-IF
004970      END-IF.
004980      IF WK-N-DTC-DAYLEFT < WK-N-DTC-YEARLEN
004990         MOVE "Y" TO WK-N-DTC-YEAR-SW
005000      ELSE
005010         SUBTRACT WK-N-DTC-YEARLEN FROM WK-N-DTC-DAYLEFT
005020         ADD 1 TO WK-N-DTC-YYYY
005030      END-IF.
005040  F161-YEAR-STEP-EX.
005050  EXIT.
005060*-----------------------------------------------------------------
005070  F162-MONTH-STEP.
005080*-----------------------------------------------------------------
005090      MOVE WK-N-MONLEN (WK-N-DTC-MM) TO WK-N-DTC-MONLEN-CUR.
005100      IF WK-N-DTC-MM = 2 AND WK-N-DTC-IS-LEAP
005110         ADD 1 TO WK-N-DTC-MONLEN-CUR
005120      END-IF.
005130      IF WK-N-DTC-DAYLEFT < WK-N-DTC-MONLEN-CUR
005140         MOVE "Y" TO WK-N-DTC-MONTH-SW
005150      ELSE
005160         SUBTRACT WK-N-DTC-MONLEN-CUR FROM WK-N-DTC-DAYLEFT
005170         ADD 1 TO WK-N-DTC-MM
005180      END-IF.
005190  F162-MONTH-STEP-EX.
005200  EXIT.
005210*-----------------------------------------------------------------
005220  Y900-ABNORMAL-TERMINATION.
005230*-----------------------------------------------------------------
005240      PERFORM Z000-CLOSE-FILES
005250         THRU Z099-CLOSE-FILES-EX.
005260      GOBACK.
005270*-----------------------------------------------------------------
005280  Z000-CLOSE-FILES.
005290*-----------------------------------------------------------------
005300      CLOSE OUTBOX DELIVERY RUNRPT.
005310  Z099-CLOSE-FILES-EX.
005320  EXIT.
