000100*****************************************************************
000110* IDENTIFICATION DIVISION.
000120*****************************************************************
000130  IDENTIFICATION DIVISION.
000140  PROGRAM-ID.     PIGXMET.
000150  AUTHOR.         K BLANEY.
000160  INSTALLATION.   PIPELINE OPERATIONS - BATCH SYSTEMS.
000170  DATE-WRITTEN.   25 MAR 1991.
000180  DATE-COMPILED.
000190  SECURITY.       PIPELINE OPS PRODUCTION LIBRARY - RESTRICTED.
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOAD THE THREE PIG
000210*               TRACKING REFERENCE FILES (CHANNEL-TO-KP MAP, POI
000220*               CATALOG, GAP CATALOG) INTO WORKING TABLES FOR THE
000230*               DETECTOR CYCLE.
000240*****************************************************************
000250* HISTORY OF MODIFICATION:
000260*****************************************************************
000270* PGT004 TMPKBL 25/03/1991 - INITIAL VERSION.
000280*-----------------------------------------------------------------
000290* PGT009 TMPDLH 22/09/1994 - ADDED THE VALVE-TYPE FIELD PASS
000300*   THROUGH FOR THE POI CATALOG - NO SKIP RULE CHANGE.
000310*-----------------------------------------------------------------
000320* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - CONFIRMED NONE OF
000330*   THE THREE REFERENCE FILES CARRY A 2-DIGIT YEAR FIELD.
000340*-----------------------------------------------------------------
000350* PGT020 TMPJKO 03/02/2002 - RAISED THE POI TABLE LIMIT FROM 100
000360*   TO 200 ROWS, TICKET PIG-2002-06.
000370*-----------------------------------------------------------------
000380* PGT048 TMPHGN 17/06/2015 - B310-READ-GAPFILE WAS TESTING
000390*   GAP-KIND AGAINST THE UPPERCASE LITERALS "START"/"END", BUT THE
000400*   GAP CATALOG EXTRACT CARRIES LOWERCASE "start"/"end" - EVERY
000410*   ROW WAS BEING SKIPPED AS INVALID. CORRECTED THE COMPARISON TO
000420*   THE LOWERCASE VALUES, TICKET PIG-2015-64 (NO GAP START/END
000430*   NOTICES WERE EVER FIRING).
000440*-----------------------------------------------------------------
000450  EJECT
000460*****************************************************************
000470  ENVIRONMENT DIVISION.
000480*****************************************************************
000490  CONFIGURATION SECTION.
000500  SOURCE-COMPUTER. IBM-AS400.
000510  OBJECT-COMPUTER. IBM-AS400.
000520  SPECIAL-NAMES.  C01 IS TOP-OF-FORM
000530                  CLASS DIGITS IS "0" THRU "9".
000540  INPUT-OUTPUT SECTION.
000550  FILE-CONTROL.
000560      SELECT GCTOKP ASSIGN TO DATABASE-GCTOKP
000570             ORGANIZATION IS SEQUENTIAL
000580      FILE STATUS IS WK-C-FILE-STATUS.
000590      SELECT POIFILE ASSIGN TO DATABASE-POIFILE
000600             ORGANIZATION IS SEQUENTIAL
000610      FILE STATUS IS WK-C-FILE-STATUS.
000620      SELECT GAPFILE ASSIGN TO DATABASE-GAPFILE
000630             ORGANIZATION IS SEQUENTIAL
000640      FILE STATUS IS WK-C-FILE-STATUS.
000650*****************************************************************
000660  DATA DIVISION.
000670*****************************************************************
000680  FILE SECTION.
000690  FD  GCTOKP
000700      LABEL RECORDS ARE OMITTED
000710  DATA RECORD IS GCTOKP-REC.
000720  01  GCTOKP-REC.
000730      COPY DDS-ALL-FORMATS OF GCTOKP.
000740  01  GCTOKP-REC-1.
000750      COPY GCKPREC.
000760  FD  POIFILE
000770      LABEL RECORDS ARE OMITTED
000780  DATA RECORD IS POIFILE-REC.
000790  01  POIFILE-REC.
000800      COPY DDS-ALL-FORMATS OF POIFILE.
000810  01  POIFILE-REC-1.
000820      COPY POIFREC.
000830  FD  GAPFILE
000840      LABEL RECORDS ARE OMITTED
000850  DATA RECORD IS GAPFILE-REC.
000860  01  GAPFILE-REC.
000870      COPY DDS-ALL-FORMATS OF GAPFILE.
000880  01  GAPFILE-REC-1.
000890      COPY GAPFREC.
000900*****************************************************************
000910  WORKING-STORAGE SECTION.
000920*****************************************************************
000930  01  FILLER                    PIC X(24) VALUE
000940      "** PROGRAM PIGXMET  **".
000950      COPY PIGCWS.
000960  01  WK-N-WORK-AREA.
000970      05  WK-N-EOF-SW           PIC X(01) VALUE "N".
000980          88  WK-N-EOF                    VALUE "Y".
000990      05  WK-N-EOF-SW-R REDEFINES WK-N-EOF-SW PIC X(01).
001000      05  WK-N-VALID-ROW        PIC X(01) VALUE "Y".
001010          88  WK-N-ROW-VALID              VALUE "Y".
001020      05  WK-N-VALID-ROW-R REDEFINES WK-N-VALID-ROW PIC X(01).
001030      05  WK-N-CUR-FILE-ID      PIC X(08) VALUE SPACES.
001040      05  WK-N-CUR-FILE-ID-R REDEFINES WK-N-CUR-FILE-ID
001050                             PIC X(08).
001060      05  FILLER                PIC X(01) VALUE SPACES.
001070*****************************************************************
001080  LINKAGE SECTION.
001090*****************************************************************
001100      COPY XMET.
001110  EJECT
001120*****************************************************************
001130  PROCEDURE DIVISION USING WK-XMET-RECORD.
001140*****************************************************************
001150  MAIN-MODULE.
001160      PERFORM A000-OPEN-FILES
001170         THRU A099-OPEN-FILES-EX.
001180      PERFORM B100-LOAD-GCTOKP
001190         THRU B199-LOAD-GCTOKP-EX.
001200      PERFORM B200-LOAD-POIFILE
001210         THRU B299-LOAD-POIFILE-EX.
001220      PERFORM B300-LOAD-GAPFILE
001230         THRU B399-LOAD-GAPFILE-EX.
001240      PERFORM Z000-END-PROGRAM-ROUTINE
001250         THRU Z999-END-PROGRAM-ROUTINE-EX.
001260      GOBACK.
001270*-----------------------------------------------------------------
001280  A000-OPEN-FILES.
001290*-----------------------------------------------------------------
001300      MOVE SPACES TO WK-XMET-O-ERROR-CD.
001310      MOVE ZERO   TO WK-XMET-O-GCKP-CNT WK-XMET-O-POI-CNT
001320                      WK-XMET-O-GAP-CNT WK-XMET-O-GCKP-LOAD
001330                      WK-XMET-O-GCKP-SKIP WK-XMET-O-POI-LOAD
001340                      WK-XMET-O-POI-SKIP WK-XMET-O-GAP-LOAD
001350                      WK-XMET-O-GAP-SKIP.
001360      OPEN INPUT GCTOKP.
001370      IF NOT WK-C-SUCCESSFUL
001380  DISPLAY "PIGXMET - OPEN FILE ERROR - GCTOKP"
001390         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001400         MOVE "OPN0001" TO WK-XMET-O-ERROR-CD
001410         GO TO Y900-ABNORMAL-TERMINATION
001420  END-IF.
001430      OPEN INPUT POIFILE.
001440      IF NOT WK-C-SUCCESSFUL
001450  DISPLAY "PIGXMET - OPEN FILE ERROR - POIFILE"
001460         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001470         MOVE "OPN0002" TO WK-XMET-O-ERROR-CD
001480         GO TO Y900-ABNORMAL-TERMINATION
001490  END-IF.
001500      OPEN INPUT GAPFILE.
001510      IF NOT WK-C-SUCCESSFUL
001520  DISPLAY "PIGXMET - OPEN FILE ERROR - GAPFILE"
001530         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001540         MOVE "OPN0003" TO WK-XMET-O-ERROR-CD
001550         GO TO Y900-ABNORMAL-TERMINATION
001560  END-IF.
001570  A099-OPEN-FILES-EX.
001580  EXIT.
001590*-----------------------------------------------------------------
001600  B100-LOAD-GCTOKP.
001610*-----------------------------------------------------------------
001620      MOVE "GCTOKP" TO WK-N-CUR-FILE-ID.
001630      MOVE "N" TO WK-N-EOF-SW.
001640      PERFORM B110-READ-GCTOKP THRU B119-READ-GCTOKP-EX
001650         UNTIL WK-N-EOF.
001660  B199-LOAD-GCTOKP-EX.
001670  EXIT.
001680*-----------------------------------------------------------------
001690  B110-READ-GCTOKP.
001700*-----------------------------------------------------------------
001710      READ GCTOKP.
001720      IF WK-C-END-OF-FILE
001730         MOVE "Y" TO WK-N-EOF-SW
001740         GO TO B119-READ-GCTOKP-EX
001750      END-IF.
001760      IF NOT WK-C-SUCCESSFUL
001770         DISPLAY "PIGXMET - READ FILE ERROR - " WK-N-CUR-FILE-ID
001780         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001790         GO TO Y900-ABNORMAL-TERMINATION
001800      END-IF.
001810      MOVE "Y" TO WK-N-VALID-ROW.
001820      IF GCKP-NUMBER IS NOT NUMERIC
001830            OR GCKP-KP  IS NOT NUMERIC
001840            OR GCKP-NUMBER = ZEROS
001850         MOVE "N" TO WK-N-VALID-ROW
001860      END-IF.
001870      IF WK-N-ROW-VALID
001880         ADD 1 TO WK-XMET-O-GCKP-CNT
001890         ADD 1 TO WK-XMET-O-GCKP-LOAD
001900         SET WK-XMET-O-GCKP-IX TO WK-XMET-O-GCKP-CNT
001910         MOVE GCKP-NUMBER
001920              TO WK-XMET-O-GCKP-NUM (WK-XMET-O-GCKP-IX)
001930         MOVE GCKP-KP
001940              TO WK-XMET-O-GCKP-KP  (WK-XMET-O-GCKP-IX)
001950      ELSE
001960         ADD 1 TO WK-XMET-O-GCKP-SKIP
001970      END-IF.
001980  B119-READ-GCTOKP-EX.
001990  EXIT.
002000*-----------------------------------------------------------------
002010  B200-LOAD-POIFILE.
002020*-----------------------------------------------------------------
002030      MOVE "POIFILE" TO WK-N-CUR-FILE-ID.
002040      MOVE "N" TO WK-N-EOF-SW.
002050      PERFORM B210-READ-POIFILE THRU B219-READ-POIFILE-EX
002060         UNTIL WK-N-EOF.
002070  B299-LOAD-POIFILE-EX.
002080  EXIT.
002090*-----------------------------------------------------------------
002100  B210-READ-POIFILE.
002110*-----------------------------------------------------------------
002120      READ POIFILE.
002130      IF WK-C-END-OF-FILE
002140         MOVE "Y" TO WK-N-EOF-SW
002150         GO TO B219-READ-POIFILE-EX
002160      END-IF.
002170      IF NOT WK-C-SUCCESSFUL
002180         DISPLAY "PIGXMET - READ FILE ERROR - " WK-N-CUR-FILE-ID
002190         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002200         GO TO Y900-ABNORMAL-TERMINATION
002210      END-IF.
002220      MOVE "Y" TO WK-N-VALID-ROW.
002230      IF POI-TAG = SPACES
002240         MOVE "N" TO WK-N-VALID-ROW
002250      END-IF.
002260      IF WK-N-ROW-VALID
002270         ADD 1 TO WK-XMET-O-POI-CNT
002280         ADD 1 TO WK-XMET-O-POI-LOAD
002290         SET WK-XMET-O-POI-IX TO WK-XMET-O-POI-CNT
002300         MOVE POI-TAG
002310              TO WK-XMET-O-POI-TAG  (WK-XMET-O-POI-IX)
002320         MOVE POI-ROUTE
002330              TO WK-XMET-O-POI-RTE  (WK-XMET-O-POI-IX)
002340         MOVE POI-GC
002350              TO WK-XMET-O-POI-GC   (WK-XMET-O-POI-IX)
002360         MOVE POI-GC-FLAG
002370              TO WK-XMET-O-POI-GCFL (WK-XMET-O-POI-IX)
002380         MOVE POI-KP
002390              TO WK-XMET-O-POI-KP   (WK-XMET-O-POI-IX)
002400         MOVE POI-KP-FLAG
002410              TO WK-XMET-O-POI-KPFL (WK-XMET-O-POI-IX)
002420      ELSE
002430         ADD 1 TO WK-XMET-O-POI-SKIP
002440      END-IF.
002450  B219-READ-POIFILE-EX.
002460  EXIT.
002470*-----------------------------------------------------------------
002480  B300-LOAD-GAPFILE.
002490*-----------------------------------------------------------------
002500      MOVE "GAPFILE" TO WK-N-CUR-FILE-ID.
002510      MOVE "N" TO WK-N-EOF-SW.
002520      PERFORM B310-READ-GAPFILE THRU B319-READ-GAPFILE-EX
002530         UNTIL WK-N-EOF.
002540  B399-LOAD-GAPFILE-EX.
002550  EXIT.
002560*-----------------------------------------------------------------
002570  B310-READ-GAPFILE.
002580*-----------------------------------------------------------------
002590      READ GAPFILE.
002600      IF WK-C-END-OF-FILE
002610         MOVE "Y" TO WK-N-EOF-SW
002620         GO TO B319-READ-GAPFILE-EX
002630      END-IF.
002640      IF NOT WK-C-SUCCESSFUL
002650         DISPLAY "PIGXMET - READ FILE ERROR - " WK-N-CUR-FILE-ID
002660         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002670         GO TO Y900-ABNORMAL-TERMINATION
002680      END-IF.
002690      MOVE "Y" TO WK-N-VALID-ROW.
002700      IF GAP-KIND NOT = "start" AND GAP-KIND NOT = "end"
002710         MOVE "N" TO WK-N-VALID-ROW
002720      END-IF.
002730      IF GAP-KP IS NOT NUMERIC
002740         MOVE "N" TO WK-N-VALID-ROW
002750      END-IF.
002760      IF WK-N-ROW-VALID
002770         ADD 1 TO WK-XMET-O-GAP-CNT
002780         ADD 1 TO WK-XMET-O-GAP-LOAD
002790         SET WK-XMET-O-GAP-IX TO WK-XMET-O-GAP-CNT
002800         MOVE GAP-ROUTE TO WK-XMET-O-GAP-RTE  (WK-XMET-O-GAP-IX)
002810         MOVE GAP-KIND  TO WK-XMET-O-GAP-KIND (WK-XMET-O-GAP-IX)
002820         MOVE GAP-KP    TO WK-XMET-O-GAP-KP   (WK-XMET-O-GAP-IX)
002830      ELSE
002840         ADD 1 TO WK-XMET-O-GAP-SKIP
002850      END-IF.
002860  B319-READ-GAPFILE-EX.
002870  EXIT.
002880*-----------------------------------------------------------------
002890  Y900-ABNORMAL-TERMINATION.
002900*-----------------------------------------------------------------
002910      PERFORM Z000-END-PROGRAM-ROUTINE
002920         THRU Z999-END-PROGRAM-ROUTINE-EX.
002930      GOBACK.
002940*-----------------------------------------------------------------
002950  Z000-END-PROGRAM-ROUTINE.
002960*-----------------------------------------------------------------
002970      CLOSE GCTOKP.
002980      CLOSE POIFILE.
002990      CLOSE GAPFILE.
003000  Z999-END-PROGRAM-ROUTINE-EX.
003010  EXIT.
