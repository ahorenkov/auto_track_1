000100*****************************************************************
000110* IDENTIFICATION DIVISION.
000120*****************************************************************
000130  IDENTIFICATION DIVISION.
000140  PROGRAM-ID.     PIGVEVT.
000150  AUTHOR.         K BLANEY.
000160  INSTALLATION.   PIPELINE OPERATIONS - BATCH SYSTEMS.
000170  DATE-WRITTEN.   06 MAY 1991.
000180  DATE-COMPILED.
000190  SECURITY.       PIPELINE OPS PRODUCTION LIBRARY - RESTRICTED.
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DECIDE THE PIG'S
000210*               CURRENT EVENT (MOVING, STOPPED, RESUMPTION,
000220*               COMPLETED, NOT DETECTED), TO PROJECT AN ETA TO
000230*               THE NEXT VALVE AND THE ROUTE END, AND TO PICK
000240*               THE ONE NOTIFICATION TO FIRE THIS CYCLE.
000250*****************************************************************
000260* HISTORY OF MODIFICATION:
000270*****************************************************************
000280* PGT013 TMPKBL 06/05/1991 - INITIAL VERSION.
000290*-----------------------------------------------------------------
000300* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - REWROTE THE
000310*   ELAPSED-TIME ARITHMETIC (B150/B160) TO CARRY A FULL 4-DIGIT
000320*   YEAR THROUGH THE EPOCH DAY COUNT. PRIOR VERSION ASSUMED A
000330*   19XX CENTURY AND WOULD HAVE MISDATED ETAS PAST 1999.
000340*-----------------------------------------------------------------
000350* PGT022 TMPRSN 21/07/2002 - ADDED GAP START/END TO THE
000360*   NOTIFICATION LADDER, TICKET PIG-2002-58.
000370*-----------------------------------------------------------------
000380* PGT025 TMPHGN 20/01/2003 - ADDED THE UPSTREAM PRE-30/PRE-15
000390*   MINUTE NOTICES AND THE ETA PROJECTION THEY DEPEND ON,
000400*   REQUEST TICKET PIG-2003-09.
000410*-----------------------------------------------------------------
000420* PGT029 TMPHGN 30/03/2005 - CORRECTED THE 30-MINUTE UPDATE RULE
000430*   TO FIRE IMMEDIATELY ON A PIG'S FIRST NOTIFICATION, TICKET
000440*   PIG-2005-19 (OLD LOGIC WAITED A FULL 30 MINUTES BEFORE THE
000450*   VERY FIRST STATUS NOTICE WENT OUT).
000460*-----------------------------------------------------------------
000470* PGT048 TMPHGN 17/06/2015 - D400-RUNG-GAP-BOUNDARY WAS TESTING
000480*   WK-VEVT-I-GAP-KIND AGAINST THE UPPERCASE LITERAL "START", BUT
000490*   THE GAP CATALOG CARRIES LOWERCASE "start"/"end" (SEE PIGXMET
000500*   PGT048, TICKET PIG-2015-64). CORRECTED TO MATCH.
000510*-----------------------------------------------------------------
000520  EJECT
000530*****************************************************************
000540  ENVIRONMENT DIVISION.
000550*****************************************************************
000560  CONFIGURATION SECTION.
000570  SOURCE-COMPUTER. IBM-AS400.
000580  OBJECT-COMPUTER. IBM-AS400.
000590  SPECIAL-NAMES.  CLASS DIGITS IS "0" THRU "9".
000600*****************************************************************
000610  DATA DIVISION.
000620*****************************************************************
000630  WORKING-STORAGE SECTION.
000640*****************************************************************
000650  01  FILLER                    PIC X(24) VALUE
000660      "** PROGRAM PIGVEVT  **".
000670      COPY PIGCWS.
000680      COPY PIGPARM.
000690  01  WK-N-CUMDAY-LIT           PIC X(36) VALUE
000700      "000031059090120151181212243273304334".
000710  01  WK-N-CUMDAY-TAB REDEFINES WK-N-CUMDAY-LIT.
000720      05  WK-N-CUMDAY           PIC 9(03) OCCURS 12 TIMES.
000730  01  WK-N-MONLEN-LIT           PIC X(36) VALUE
000740      "031028031030031030031031030031030031".
000750  01  WK-N-MONLEN-TAB REDEFINES WK-N-MONLEN-LIT.
000760      05  WK-N-MONLEN           PIC 9(03) OCCURS 12 TIMES.
000770  01  WK-N-DTC-WORK.
000780      05  WK-N-DTC-DATE         PIC 9(14).
000790      05  WK-N-DTC-DATE-R REDEFINES WK-N-DTC-DATE.
000800          10  WK-N-DTC-YYYY     PIC 9(04).
000810          10  WK-N-DTC-MM       PIC 9(02).
000820          10  WK-N-DTC-DD       PIC 9(02).
000830          10  WK-N-DTC-HH       PIC 9(02).
000840          10  WK-N-DTC-MI       PIC 9(02).
000850          10  WK-N-DTC-SS       PIC 9(02).
000860      05  WK-N-DTC-SECONDS      PIC S9(11) COMP-3.
000870      05  WK-N-DTC-YY           PIC 9(04) COMP.
000880      05  WK-N-DTC-LEAPS        PIC S9(07) COMP.
000890      05  WK-N-DTC-DAYS         PIC 9(09) COMP.
000900      05  WK-N-DTC-DAYLEFT      PIC 9(09) COMP.
000910      05  WK-N-DTC-SECOFDAY     PIC 9(05) COMP.
000920      05  WK-N-DTC-YEARLEN      PIC 9(03) COMP.
000930      05  WK-N-DTC-MONLEN-CUR   PIC 9(03) COMP.
000940      05  WK-N-DTC-R1           PIC 9(04) COMP.
000950      05  WK-N-DTC-R2           PIC 9(04) COMP.
000960      05  WK-N-DTC-R3           PIC 9(04) COMP.
000970      05  WK-N-DTC-R4           PIC 9(04) COMP.
000980      05  WK-N-DTC-LEAP-SW      PIC X(01) VALUE "N".
000990          88  WK-N-DTC-IS-LEAP           VALUE "Y".
001000      05  WK-N-DTC-YEAR-SW      PIC X(01) VALUE "N".
001010          88  WK-N-DTC-YEAR-DONE         VALUE "Y".
001020      05  WK-N-DTC-MONTH-SW     PIC X(01) VALUE "N".
001030          88  WK-N-DTC-MONTH-DONE        VALUE "Y".
001040      05  FILLER                PIC X(01) VALUE SPACES.
001050  01  WK-N-WORK-AREA.
001060      05  WK-N-SUB1             PIC 9(03) COMP-3.
001070      05  WK-N-WIN-CNT          PIC 9(03) COMP-3.
001080      05  WK-N-WIN-MIN-POS      PIC S9(09)V99 COMP-3.
001090      05  WK-N-WIN-MAX-POS      PIC S9(09)V99 COMP-3.
001100      05  WK-N-WIN-SPAN         PIC S9(09)V99 COMP-3.
001110      05  WK-N-NOW-SECONDS      PIC S9(11) COMP-3.
001120      05  WK-N-CUR-SECONDS      PIC S9(11) COMP-3.
001130      05  WK-N-DIST-M           PIC S9(09)V99 COMP-3.
001140      05  WK-N-OFFSET-SEC       PIC S9(09) COMP-3.
001150      05  WK-N-TARGET-SECONDS   PIC S9(11) COMP-3.
001160      05  WK-N-DIFF-SEC         PIC S9(11) COMP-3.
001170      05  WK-N-DONE-SW          PIC X(01) VALUE "N".
001180          88  WK-N-LADDER-DONE           VALUE "Y".
001190      05  FILLER                PIC X(01) VALUE SPACES.
001200*****************************************************************
001210  LINKAGE SECTION.
001220*****************************************************************
001230      COPY VEVT.
001240  EJECT
001250*****************************************************************
001260  PROCEDURE DIVISION USING WK-VEVT-RECORD.
001270*****************************************************************
001280  MAIN-MODULE.
001290      PERFORM A000-INITIALIZE
001300         THRU A099-INITIALIZE-EX.
001310      PERFORM B100-INFER-PIG-EVENT
001320         THRU B199-INFER-PIG-EVENT-EX.
001330      PERFORM C100-COMPUTE-ETAS
001340         THRU C199-COMPUTE-ETAS-EX.
001350      PERFORM D100-DECIDE-NOTIFICATION
001360         THRU D199-DECIDE-NOTIFICATION-EX.
001370      PERFORM D800-RESET-ON-COMPLETION
001380         THRU D899-RESET-ON-COMPLETION-EX.
001390      GOBACK.
001400*-----------------------------------------------------------------
001410  A000-INITIALIZE.
001420*-----------------------------------------------------------------
001430      MOVE SPACES TO WK-VEVT-O-ERROR-CD.
001440      MOVE SPACES TO WK-VEVT-O-PIG-EVENT WK-VEVT-O-NOTIF-TYPE.
001450      MOVE ZERO   TO WK-VEVT-O-ETA-NEXT WK-VEVT-O-ETA-END.
001460      MOVE WK-VEVT-I-ST-1ST-NOTIF TO WK-VEVT-O-1ST-NOTIF.
001470      MOVE WK-VEVT-I-ST-LST-NOTIF TO WK-VEVT-O-LST-NOTIF.
001480      MOVE WK-VEVT-I-ST-PRE30-TAG TO WK-VEVT-O-PRE30-TAG.
001490      MOVE WK-VEVT-I-ST-PRE15-TAG TO WK-VEVT-O-PRE15-TAG.
001500      MOVE ZERO   TO WK-VEVT-O-MOVE-STRT.
001510      MOVE "N"    TO WK-N-DONE-SW.
001520  A099-INITIALIZE-EX.
001530  EXIT.
001540*-----------------------------------------------------------------
001550* PIG EVENT INFERENCE - SPAN OF KNOWN POSITIONS OVER THE STOPPED
001560* WINDOW DECIDES MOVING VS STOPPED; ROUTE-END PROXIMITY OVERRIDES
001570* WITH COMPLETED; A PRIOR STOPPED EVENT BECOMING MOVING REPORTS
001580* AS A RESUMPTION AND STAMPS MOVING-STARTED-AT.
001590*-----------------------------------------------------------------
001600  B100-INFER-PIG-EVENT.
001610*-----------------------------------------------------------------
001620      MOVE ZERO TO WK-N-WIN-CNT.
001630      MOVE 1 TO WK-N-SUB1.
001640      PERFORM B105-SCAN-ONE-SAMPLE
001650         THRU B105-SCAN-ONE-SAMPLE-EX
001660         UNTIL WK-N-SUB1 > WK-VEVT-I-WIN-CNT.
001670      IF WK-N-WIN-CNT < 2
001680         MOVE "NOT DETECTED" TO WK-VEVT-O-PIG-EVENT
001690         GO TO B199-INFER-PIG-EVENT-EX
001700      END-IF.
001710      IF WK-VEVT-I-CUR-POSFL = "Y"
001720            AND WK-VEVT-I-END-POI NOT = SPACES
001730         COMPUTE WK-N-DIST-M =
001740            WK-VEVT-I-CUR-POS-M - WK-VEVT-I-END-POSM
001750         IF WK-N-DIST-M < 0
001760            COMPUTE WK-N-DIST-M = WK-N-DIST-M * -1
001770         END-IF
001780         IF WK-N-DIST-M NOT > WK-P-POI-TOL-METERS
001790            MOVE "COMPLETED" TO WK-VEVT-O-PIG-EVENT
001800            GO TO B199-INFER-PIG-EVENT-EX
001810         END-IF
001820      END-IF.
001830      COMPUTE WK-N-WIN-SPAN = WK-N-WIN-MAX-POS - WK-N-WIN-MIN-POS.
001840      IF WK-N-WIN-SPAN NOT > WK-P-POI-TOL-METERS
001850         MOVE "STOPPED" TO WK-VEVT-O-PIG-EVENT
001860         GO TO B199-INFER-PIG-EVENT-EX
001870      END-IF.
001880      IF WK-VEVT-I-ST-LAST-EVT = "STOPPED"
001890         MOVE "RESUMPTION" TO WK-VEVT-O-PIG-EVENT
001900         MOVE WK-VEVT-I-NOW TO WK-VEVT-O-MOVE-STRT
001910      ELSE
001920         MOVE "MOVING" TO WK-VEVT-O-PIG-EVENT
001930      END-IF.
001940  B199-INFER-PIG-EVENT-EX.
001950  EXIT.
001960*-----------------------------------------------------------------
001970  B105-SCAN-ONE-SAMPLE.
001980*-----------------------------------------------------------------
001990      IF WK-VEVT-I-WIN-POSFL (WK-N-SUB1) = "Y"
002000         PERFORM B110-TRACK-WINDOW-SPAN
002010            THRU B119-TRACK-WINDOW-SPAN-EX
002020      END-IF.
002030      ADD 1 TO WK-N-SUB1.
002040  B105-SCAN-ONE-SAMPLE-EX.
002050  EXIT.
002060*-----------------------------------------------------------------
002070  B110-TRACK-WINDOW-SPAN.
002080*-----------------------------------------------------------------
002090      IF WK-N-WIN-CNT = ZERO
002100         MOVE WK-VEVT-I-WIN-POS-M (WK-N-SUB1) TO WK-N-WIN-MIN-POS
002110         MOVE WK-VEVT-I-WIN-POS-M (WK-N-SUB1) TO WK-N-WIN-MAX-POS
002120      ELSE
002130         IF WK-VEVT-I-WIN-POS-M (WK-N-SUB1) < WK-N-WIN-MIN-POS
002140            MOVE WK-VEVT-I-WIN-POS-M (WK-N-SUB1)
002150                 TO WK-N-WIN-MIN-POS
002160         END-IF
002170         IF WK-VEVT-I-WIN-POS-M (WK-N-SUB1) > WK-N-WIN-MAX-POS
002180            MOVE WK-VEVT-I-WIN-POS-M (WK-N-SUB1)
002190                 TO WK-N-WIN-MAX-POS
002200         END-IF
002210      END-IF.
002220      ADD 1 TO WK-N-WIN-CNT.
002230  B119-TRACK-WINDOW-SPAN-EX.
002240  EXIT.
002250*-----------------------------------------------------------------
002260* ETA PROJECTION - NO ETA WHEN STOPPED/NOT DETECTED, SPEED IS
002270* NOT POSITIVE, EITHER POSITION IS UNKNOWN, OR THE TARGET IS AT
002280* OR BEHIND THE CURRENT POSITION.
002290*-----------------------------------------------------------------
002300  C100-COMPUTE-ETAS.
002310*-----------------------------------------------------------------
002320      MOVE ZERO TO WK-VEVT-O-ETA-NEXT WK-VEVT-O-ETA-END.
002330      IF WK-VEVT-O-PIG-EVENT = "STOPPED" OR "NOT DETECTED"
002340         GO TO C199-COMPUTE-ETAS-EX
002350      END-IF.
002360      IF WK-VEVT-I-SPEED NOT > ZERO
002370         GO TO C199-COMPUTE-ETAS-EX
002380      END-IF.
002390      IF WK-VEVT-I-CUR-POSFL NOT = "Y"
002400         GO TO C199-COMPUTE-ETAS-EX
002410      END-IF.
002420      MOVE WK-VEVT-I-CUR-DT TO WK-N-DTC-DATE.
002430      PERFORM B150-SECONDS-FOR-DATE THRU B159-SECONDS-FOR-DATE-EX.
002440      MOVE WK-N-DTC-SECONDS TO WK-N-CUR-SECONDS.
002450      IF WK-VEVT-I-NEXT-POI NOT = SPACES
002460            AND WK-VEVT-I-NEXT-POSM > WK-VEVT-I-CUR-POS-M
002470         COMPUTE WK-N-OFFSET-SEC =
002480            (WK-VEVT-I-NEXT-POSM - WK-VEVT-I-CUR-POS-M) /
002490            WK-VEVT-I-SPEED
002500         COMPUTE WK-N-TARGET-SECONDS =
002510            WK-N-CUR-SECONDS + WK-N-OFFSET-SEC
002520         MOVE WK-N-TARGET-SECONDS TO WK-N-DTC-SECONDS
002530         PERFORM B160-DATE-FOR-SECONDS
002540            THRU B169-DATE-FOR-SECONDS-EX
002550         MOVE WK-N-DTC-DATE TO WK-VEVT-O-ETA-NEXT
002560      END-IF.
002570      IF WK-VEVT-I-END-POI NOT = SPACES
002580            AND WK-VEVT-I-END-POSM > WK-VEVT-I-CUR-POS-M
002590         COMPUTE WK-N-OFFSET-SEC =
002600            (WK-VEVT-I-END-POSM - WK-VEVT-I-CUR-POS-M) /
002610            WK-VEVT-I-SPEED
002620         COMPUTE WK-N-TARGET-SECONDS =
002630            WK-N-CUR-SECONDS + WK-N-OFFSET-SEC
002640         MOVE WK-N-TARGET-SECONDS TO WK-N-DTC-SECONDS
002650         PERFORM B160-DATE-FOR-SECONDS
002660            THRU B169-DATE-FOR-SECONDS-EX
002670         MOVE WK-N-DTC-DATE TO WK-VEVT-O-ETA-END
002680      END-IF.
002690  C199-COMPUTE-ETAS-EX.
002700  EXIT.
002710*-----------------------------------------------------------------
002720* NOTIFICATION LADDER - EXACTLY ONE TYPE PER CYCLE, FIRST MATCH
002730* WINS. EACH RUNG IS A SEPARATE PARAGRAPH SO THE ORDER IS
002740* OBVIOUS ON A LISTING; GO TO SKIPS THE REST ONCE ONE FIRES.
002750*-----------------------------------------------------------------
002760  D100-DECIDE-NOTIFICATION.
002770*-----------------------------------------------------------------
002780      PERFORM D200-RUNG-RUN-COMPLETION
002790         THRU D299-RUNG-RUN-COMPLETION-EX.
002800      IF WK-N-LADDER-DONE
002810         GO TO D199-DECIDE-NOTIFICATION-EX
002820      END-IF.
002830      PERFORM D300-RUNG-POI-PASSAGE
002840         THRU D399-RUNG-POI-PASSAGE-EX.
002850      IF WK-N-LADDER-DONE
002860         GO TO D199-DECIDE-NOTIFICATION-EX
002870      END-IF.
002880      PERFORM D400-RUNG-GAP-BOUNDARY
002890         THRU D499-RUNG-GAP-BOUNDARY-EX.
002900      IF WK-N-LADDER-DONE
002910         GO TO D199-DECIDE-NOTIFICATION-EX
002920      END-IF.
002930      PERFORM D500-RUNG-PRE30-UPSTREAM
002940         THRU D599-RUNG-PRE30-UPSTREAM-EX.
002950      IF WK-N-LADDER-DONE
002960         GO TO D199-DECIDE-NOTIFICATION-EX
002970      END-IF.
002980      PERFORM D600-RUNG-PRE15-UPSTREAM
002990         THRU D699-RUNG-PRE15-UPSTREAM-EX.
003000      IF WK-N-LADDER-DONE
003010         GO TO D199-DECIDE-NOTIFICATION-EX
003020      END-IF.
003030      PERFORM D700-RUNG-30MIN-UPDATE
003040         THRU D799-RUNG-30MIN-UPDATE-EX.
003050  D199-DECIDE-NOTIFICATION-EX.
003060  EXIT.
003070*-----------------------------------------------------------------
003080  D200-RUNG-RUN-COMPLETION.
003090*-----------------------------------------------------------------
003100      MOVE "N" TO WK-N-DONE-SW.
003110      IF WK-VEVT-O-PIG-EVENT = "COMPLETED"
003120         MOVE "RUN COMPLETION" TO WK-VEVT-O-NOTIF-TYPE
003130         PERFORM D900-STAMP-NOTIFIED THRU D999-STAMP-NOTIFIED-EX
003140         MOVE "Y" TO WK-N-DONE-SW
003150      END-IF.
003160  D299-RUNG-RUN-COMPLETION-EX.
003170  EXIT.
003180*-----------------------------------------------------------------
003190  D300-RUNG-POI-PASSAGE.
003200*-----------------------------------------------------------------
003210      IF WK-VEVT-I-CUR-POSFL = "Y" AND WK-VEVT-I-POI-MATCH = "Y"
003220         MOVE "POI PASSAGE" TO WK-VEVT-O-NOTIF-TYPE
003230         PERFORM D900-STAMP-NOTIFIED THRU D999-STAMP-NOTIFIED-EX
003240         MOVE "Y" TO WK-N-DONE-SW
003250      END-IF.
003260  D399-RUNG-POI-PASSAGE-EX.
003270  EXIT.
003280*-----------------------------------------------------------------
003290  D400-RUNG-GAP-BOUNDARY.
003300*-----------------------------------------------------------------
003310      IF WK-VEVT-I-CUR-POSFL = "Y" AND WK-VEVT-I-GAP-MATCH = "Y"
003320         IF WK-VEVT-I-GAP-KIND = "start"
003330            MOVE "GAP START" TO WK-VEVT-O-NOTIF-TYPE
003340         ELSE
003350            MOVE "GAP END" TO WK-VEVT-O-NOTIF-TYPE
003360         END-IF
003370         PERFORM D900-STAMP-NOTIFIED THRU D999-STAMP-NOTIFIED-EX
003380         MOVE "Y" TO WK-N-DONE-SW
003390      END-IF.
003400  D499-RUNG-GAP-BOUNDARY-EX.
003410  EXIT.
003420*-----------------------------------------------------------------
003430  D500-RUNG-PRE30-UPSTREAM.
003440*-----------------------------------------------------------------
003450      IF WK-VEVT-O-ETA-NEXT NOT = ZERO
003460            AND WK-VEVT-I-NEXT-POI NOT = WK-VEVT-O-PRE30-TAG
003470         MOVE WK-VEVT-I-NOW TO WK-N-DTC-DATE
003480         PERFORM B150-SECONDS-FOR-DATE
003490            THRU B159-SECONDS-FOR-DATE-EX
003500         MOVE WK-N-DTC-SECONDS TO WK-N-NOW-SECONDS
003510         MOVE WK-VEVT-O-ETA-NEXT TO WK-N-DTC-DATE
003520         PERFORM B150-SECONDS-FOR-DATE
003530            THRU B159-SECONDS-FOR-DATE-EX
003540         COMPUTE WK-N-TARGET-SECONDS =
003550            WK-N-DTC-SECONDS - 1800
003560         COMPUTE WK-N-DIFF-SEC =
003570            WK-N-NOW-SECONDS - WK-N-TARGET-SECONDS
003580         IF WK-N-DIFF-SEC < 0
003590            COMPUTE WK-N-DIFF-SEC = WK-N-DIFF-SEC * -1
003600         END-IF
003610         IF WK-N-DIFF-SEC NOT > WK-P-PREPOI-WINDOW-SEC
003620            MOVE "30 MIN UPSTREAM - STATION"
003630                 TO WK-VEVT-O-NOTIF-TYPE
003640            MOVE WK-VEVT-I-NEXT-POI TO WK-VEVT-O-PRE30-TAG
003650            PERFORM D900-STAMP-NOTIFIED
003660               THRU D999-STAMP-NOTIFIED-EX
003670            MOVE "Y" TO WK-N-DONE-SW
003680         END-IF
003690      END-IF.
003700  D599-RUNG-PRE30-UPSTREAM-EX.
003710  EXIT.
003720*-----------------------------------------------------------------
003730  D600-RUNG-PRE15-UPSTREAM.
003740*-----------------------------------------------------------------
003750      IF WK-VEVT-O-ETA-NEXT NOT = ZERO
003760            AND WK-VEVT-I-NEXT-POI NOT = WK-VEVT-O-PRE15-TAG
003770         MOVE WK-VEVT-I-NOW TO WK-N-DTC-DATE
003780         PERFORM B150-SECONDS-FOR-DATE
003790            THRU B159-SECONDS-FOR-DATE-EX
003800         MOVE WK-N-DTC-SECONDS TO WK-N-NOW-SECONDS
003810         MOVE WK-VEVT-O-ETA-NEXT TO WK-N-DTC-DATE
003820         PERFORM B150-SECONDS-FOR-DATE
003830            THRU B159-SECONDS-FOR-DATE-EX
003840         COMPUTE WK-N-TARGET-SECONDS =
003850            WK-N-DTC-SECONDS - 900
003860         COMPUTE WK-N-DIFF-SEC =
003870            WK-N-NOW-SECONDS - WK-N-TARGET-SECONDS
003880         IF WK-N-DIFF-SEC < 0
003890            COMPUTE WK-N-DIFF-SEC = WK-N-DIFF-SEC * -1
003900         END-IF
003910         IF WK-N-DIFF-SEC NOT > WK-P-PREPOI-WINDOW-SEC
003920            MOVE "15 MIN UPSTREAM - STATION"
003930                 TO WK-VEVT-O-NOTIF-TYPE
003940            MOVE WK-VEVT-I-NEXT-POI TO WK-VEVT-O-PRE15-TAG
003950            PERFORM D900-STAMP-NOTIFIED
003960               THRU D999-STAMP-NOTIFIED-EX
003970            MOVE "Y" TO WK-N-DONE-SW
003980         END-IF
003990      END-IF.
004000  D699-RUNG-PRE15-UPSTREAM-EX.
004010  EXIT.
004020*-----------------------------------------------------------------
004030  D700-RUNG-30MIN-UPDATE.
004040*-----------------------------------------------------------------
004050      IF WK-VEVT-O-1ST-NOTIF = ZERO
004060         MOVE "30 MIN UPDATE" TO WK-VEVT-O-NOTIF-TYPE
004070         PERFORM D900-STAMP-NOTIFIED THRU D999-STAMP-NOTIFIED-EX
004080         GO TO D799-RUNG-30MIN-UPDATE-EX
004090      END-IF.
004100      MOVE WK-VEVT-I-NOW TO WK-N-DTC-DATE.
004110      PERFORM B150-SECONDS-FOR-DATE THRU B159-SECONDS-FOR-DATE-EX.
004120      MOVE WK-N-DTC-SECONDS TO WK-N-NOW-SECONDS.
004130      MOVE WK-VEVT-O-LST-NOTIF TO WK-N-DTC-DATE.
004140      PERFORM B150-SECONDS-FOR-DATE THRU B159-SECONDS-FOR-DATE-EX.
004150      COMPUTE WK-N-DIFF-SEC = WK-N-NOW-SECONDS - WK-N-DTC-SECONDS.
004160      IF WK-N-DIFF-SEC NOT < WK-P-30MIN-CADENCE-SEC
004170         MOVE "30 MIN UPDATE" TO WK-VEVT-O-NOTIF-TYPE
004180         PERFORM D900-STAMP-NOTIFIED THRU D999-STAMP-NOTIFIED-EX
004190      END-IF.
004200  D799-RUNG-30MIN-UPDATE-EX.
004210  EXIT.
004220*-----------------------------------------------------------------
004230  D900-STAMP-NOTIFIED.
004240*-----------------------------------------------------------------
004250      IF WK-VEVT-O-1ST-NOTIF = ZERO
004260         MOVE WK-VEVT-I-NOW TO WK-VEVT-O-1ST-NOTIF
004270      END-IF.
004280      MOVE WK-VEVT-I-NOW TO WK-VEVT-O-LST-NOTIF.
004290  D999-STAMP-NOTIFIED-EX.
004300  EXIT.
004310*-----------------------------------------------------------------
004320* COMPLETION STATE RESET - THE RUN IS OVER, SO THE LOCKED ROUTE
004330* AND MOVEMENT/PRE-NOTICE TRACKING ARE CLEARED FOR THE NEXT RUN.
004340*-----------------------------------------------------------------
004350  D800-RESET-ON-COMPLETION.
004360*-----------------------------------------------------------------
004370      IF WK-VEVT-O-PIG-EVENT = "COMPLETED"
004380         MOVE ZERO   TO WK-VEVT-O-MOVE-STRT
004390         MOVE SPACES TO WK-VEVT-O-PRE30-TAG WK-VEVT-O-PRE15-TAG
004400      END-IF.
004410  D899-RESET-ON-COMPLETION-EX.
004420  EXIT.
004430*-----------------------------------------------------------------
004440* B150 - CONVERT A YYYYMMDDHHMMSS TIMESTAMP TO ELAPSED SECONDS
004450* SINCE A FIXED EPOCH (1601-01-01). KEPT IN STEP WITH THE COPY
004460* OF THIS ROUTINE IN PIGVPOS SO SPEED AND ETA AGREE.
004470*-----------------------------------------------------------------
004480  B150-SECONDS-FOR-DATE.
004490*-----------------------------------------------------------------
004500      COMPUTE WK-N-DTC-YY = WK-N-DTC-YYYY - 1601.
004510      DIVIDE WK-N-DTC-YY BY 4   GIVING WK-N-DTC-R1.
004520      DIVIDE WK-N-DTC-YY BY 100 GIVING WK-N-DTC-R2.
004530      DIVIDE WK-N-DTC-YY BY 400 GIVING WK-N-DTC-R3.
004540      COMPUTE WK-N-DTC-LEAPS =
004550         WK-N-DTC-R1 - WK-N-DTC-R2 + WK-N-DTC-R3.
004560      MOVE "N" TO WK-N-DTC-LEAP-SW.
004570      DIVIDE WK-N-DTC-YYYY BY 4   GIVING WK-N-DTC-R1
004580         REMAINDER WK-N-DTC-R2.
004590      DIVIDE WK-N-DTC-YYYY BY 100 GIVING WK-N-DTC-R1
004600         REMAINDER WK-N-DTC-R3.
004610      DIVIDE WK-N-DTC-YYYY BY 400 GIVING WK-N-DTC-R1
004620         REMAINDER WK-N-DTC-R4.
004630      IF (WK-N-DTC-R2 = 0 AND WK-N-DTC-R3 NOT = 0)
004640            OR WK-N-DTC-R4 = 0
004650         MOVE "Y" TO WK-N-DTC-LEAP-SW
004660      END-IF.
004670      COMPUTE WK-N-DTC-DAYS =
004680         (WK-N-DTC-YY * 365) + WK-N-DTC-LEAPS
004690         + WK-N-CUMDAY (WK-N-DTC-MM) + (WK-N-DTC-DD - 1).
004700      IF WK-N-DTC-IS-LEAP AND WK-N-DTC-MM > 2
004710         ADD 1 TO WK-N-DTC-DAYS
004720      END-IF.
004730      COMPUTE WK-N-DTC-SECONDS =
004740         (WK-N-DTC-DAYS * 86400) + (WK-N-DTC-HH * 3600)
004750         + (WK-N-DTC-MI * 60) + WK-N-DTC-SS.
004760  B159-SECONDS-FOR-DATE-EX.
004770  EXIT.
004780*-----------------------------------------------------------------
004790* B160 - INVERSE OF B150. GIVEN A COUNT OF ELAPSED SECONDS SINCE
004800* THE 1601-01-01 EPOCH, LAY DOWN A YYYYMMDDHHMMSS TIMESTAMP.
004810* USED TO TURN AN ETA OFFSET BACK INTO A CALENDAR VALUE FOR THE
004820* NOTIFICATION PAYLOAD.
004830*-----------------------------------------------------------------
004840  B160-DATE-FOR-SECONDS.
004850*-----------------------------------------------------------------
004860      DIVIDE WK-N-DTC-SECONDS BY 86400 GIVING WK-N-DTC-DAYS
004870         REMAINDER WK-N-DTC-SECOFDAY.
004880      DIVIDE WK-N-DTC-SECOFDAY BY 3600 GIVING WK-N-DTC-HH
004890         REMAINDER WK-N-DTC-R1.
004900      DIVIDE WK-N-DTC-R1 BY 60 GIVING WK-N-DTC-MI
004910         REMAINDER WK-N-DTC-R2.
004920      MOVE WK-N-DTC-R2 TO WK-N-DTC-SS.
004930      MOVE 1601 TO WK-N-DTC-YYYY.
004940      MOVE WK-N-DTC-DAYS TO WK-N-DTC-DAYLEFT.
004950      MOVE "N" TO WK-N-DTC-YEAR-SW.
004960      PERFORM B161-YEAR-STEP THRU B161-YEAR-STEP-EX
004970         UNTIL WK-N-DTC-YEAR-DONE.
004980      MOVE 1 TO WK-N-DTC-MM.
004990      MOVE "N" TO WK-N-DTC-MONTH-SW.
005000      PERFORM B162-MONTH-STEP THRU B162-MONTH-STEP-EX
005010         UNTIL WK-N-DTC-MONTH-DONE.
005020      COMPUTE WK-N-DTC-DD = WK-N-DTC-DAYLEFT + 1.
005030  B169-DATE-FOR-SECONDS-EX.
005040  EXIT.
005050*-----------------------------------------------------------------
005060  B161-YEAR-STEP.
005070*-----------------------------------------------------------------
005080      DIVIDE WK-N-DTC-YYYY BY 4   GIVING WK-N-DTC-R1
005090         REMAINDER WK-N-DTC-R2.
005100      DIVIDE WK-N-DTC-YYYY BY 100 GIVING WK-N-DTC-R1
005110         REMAINDER WK-N-DTC-R3.
005120      DIVIDE WK-N-DTC-YYYY BY 400 GIVING WK-N-DTC-R1
005130         REMAINDER WK-N-DTC-R4.
005140      MOVE "N" TO WK-N-DTC-LEAP-SW.
005150      IF (WK-N-DTC-R2 = 0 AND WK-N-DTC-R3 NOT = 0)
005160            OR WK-N-DTC-R4 = 0
005170         MOVE "Y" TO WK-N-DTC-LEAP-SW
005180      END-IF.
005190      IF WK-N-DTC-IS-LEAP
005200         MOVE 366 TO WK-N-DTC-YEARLEN
005210      ELSE
005220         MOVE 365 TO WK-N-DTC-YEARLEN
005230      END-IF.
005240      IF WK-N-DTC-DAYLEFT < WK-N-DTC-YEARLEN
005250         MOVE "Y" TO WK-N-DTC-YEAR-SW
005260      ELSE
005270         SUBTRACT WK-N-DTC-YEARLEN FROM WK-N-DTC-DAYLEFT
005280         ADD 1 TO WK-N-DTC-YYYY
005290      END-IF.
005300  B161-YEAR-STEP-EX.
005310  EXIT.
005320*-----------------------------------------------------------------
005330  B162-MONTH-STEP.
005340*-----------------------------------------------------------------
005350      MOVE WK-N-MONLEN (WK-N-DTC-MM) TO WK-N-DTC-MONLEN-CUR.
005360      IF WK-N-DTC-MM = 2 AND WK-N-DTC-IS-LEAP
005370         ADD 1 TO WK-N-DTC-MONLEN-CUR
005380      END-IF.
005390      IF WK-N-DTC-DAYLEFT < WK-N-DTC-MONLEN-CUR
005400         MOVE "Y" TO WK-N-DTC-MONTH-SW
005410      ELSE
005420         SUBTRACT WK-N-DTC-MONLEN-CUR FROM WK-N-DTC-DAYLEFT
005430         ADD 1 TO WK-N-DTC-MM
005440      END-IF.
005450  B162-MONTH-STEP-EX.
005460  EXIT.
