000100*****************************************************************
000110* IDENTIFICATION DIVISION.
000120*****************************************************************
000130  IDENTIFICATION DIVISION.
000140  PROGRAM-ID.     PIGVPOS.
000150  AUTHOR.         K BLANEY.
000160  INSTALLATION.   PIPELINE OPERATIONS - BATCH SYSTEMS.
000170  DATE-WRITTEN.   30 APR 1991.
000180  DATE-COMPILED.
000190  SECURITY.       PIPELINE OPS PRODUCTION LIBRARY - RESTRICTED.
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CONVERT A CHANNEL OR
000210*               KILOMETER POINT READING TO A LINEAR POSITION IN
000220*               METERS AND, WHEN A REFERENCE SAMPLE IS SUPPLIED,
000230*               TO DERIVE THE PIG'S SPEED IN METERS PER SECOND.
000240*****************************************************************
000250* HISTORY OF MODIFICATION:
000260*****************************************************************
000270* PGT011 TMPKBL 30/04/1991 - INITIAL VERSION.
000280*-----------------------------------------------------------------
000290* PGT009 TMPDLH 22/09/1994 - LOWERED SPEED-MIN-MPS FROM 0.02 TO
000300*   0.01 PER FIELD OPS REQUEST - SLOW SCRAPER RUNS WERE BEING
000310*   FLAGGED AS STOPPED TOO EARLY. SEE PIGPARM.
000320*-----------------------------------------------------------------
000330* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - REWROTE THE ELAPSED
000340*   TIME LOGIC AS A PROPER CALENDAR CONVERSION (SEE B150) - THE
000350*   OLD LOGIC ASSUMED A 2-DIGIT YEAR NEVER CROSSED A CENTURY.
000360*-----------------------------------------------------------------
000370* PGT026 TMPHGN 11/09/2003 - SPEED NOW RETURNS THE SIGNED VALUE
000380*   BEFORE THE DEADBAND TEST IS APPLIED, TICKET PIG-2003-41.
000390*-----------------------------------------------------------------
000400* PGT048 TMPHGN 24/06/2015 - B200-COMPUTE-SPEED NOW REJECTS A
000410*   REFERENCE SAMPLE OLDER THAN WK-P-SPEED-SEARCH-SEC INSTEAD OF
000420*   RELYING ON WHATEVER THE CALLER HAPPENED TO STILL BE HOLDING.
000430*   TICKET PIG-2015-65 (SPEED-SEARCH-SEC AND MAX-REF-AGE-MIN ARE
000440*   SEPARATE KNOBS IN PIGPARM AND MUST NOT BE ASSUMED EQUAL).
000450*-----------------------------------------------------------------
000460* PGT049 TMPHGN 01/07/2015 - B200-COMPUTE-SPEED WAS MOVING THE
000470*   4-DECIMAL RAW SPEED INTO THE 2-DECIMAL OUTPUT FIELD WITH A
000480*   PLAIN MOVE, WHICH TRUNCATES INSTEAD OF ROUNDING. CHANGED TO A
000490*   ROUNDED COMPUTE, TICKET PIG-2015-66 (REPORTED SPEEDS WERE OFF
000500*   BY UP TO 0.01 M/S AGAINST THE PUBLISHED ROUNDING RULE).
000510*-----------------------------------------------------------------
000520  EJECT
000530*****************************************************************
000540  ENVIRONMENT DIVISION.
000550*****************************************************************
000560  CONFIGURATION SECTION.
000570  SOURCE-COMPUTER. IBM-AS400.
000580  OBJECT-COMPUTER. IBM-AS400.
000590  SPECIAL-NAMES.  CLASS DIGITS IS "0" THRU "9".
000600  INPUT-OUTPUT SECTION.
000610  FILE-CONTROL.
000620      SELECT GCTOKP ASSIGN TO DATABASE-GCTOKP
000630             ORGANIZATION IS SEQUENTIAL
000640      FILE STATUS IS WK-C-FILE-STATUS.
000650*****************************************************************
000660  DATA DIVISION.
000670*****************************************************************
000680  FILE SECTION.
000690  FD  GCTOKP
000700      LABEL RECORDS ARE OMITTED
000710  DATA RECORD IS GCTOKP-REC.
000720  01  GCTOKP-REC.
000730      COPY DDS-ALL-FORMATS OF GCTOKP.
000740  01  GCTOKP-REC-1.
000750      COPY GCKPREC.
000760*****************************************************************
000770  WORKING-STORAGE SECTION.
000780*****************************************************************
000790  01  FILLER                    PIC X(24) VALUE
000800      "** PROGRAM PIGVPOS  **".
000810      COPY PIGCWS.
000820      COPY PIGPARM.
000830  01  WK-N-CUMDAY-LIT           PIC X(36) VALUE
000840      "000031059090120151181212243273304334".
000850  01  WK-N-CUMDAY-TAB REDEFINES WK-N-CUMDAY-LIT.
000860      05  WK-N-CUMDAY           PIC 9(03) OCCURS 12 TIMES.
000870  01  WK-N-DTC-WORK.
000880      05  WK-N-DTC-DATE         PIC 9(14).
000890      05  WK-N-DTC-DATE-R REDEFINES WK-N-DTC-DATE.
000900          10  WK-N-DTC-YYYY     PIC 9(04).
000910          10  WK-N-DTC-MM       PIC 9(02).
000920          10  WK-N-DTC-DD       PIC 9(02).
000930          10  WK-N-DTC-HH       PIC 9(02).
000940          10  WK-N-DTC-MI       PIC 9(02).
000950          10  WK-N-DTC-SS       PIC 9(02).
000960      05  WK-N-DTC-SECONDS      PIC S9(11) COMP-3.
000970      05  WK-N-DTC-YY           PIC 9(04) COMP.
000980      05  WK-N-DTC-LEAPS        PIC S9(07) COMP.
000990      05  WK-N-DTC-DAYS         PIC 9(09) COMP.
001000      05  WK-N-DTC-R1           PIC 9(04) COMP.
001010      05  WK-N-DTC-R2           PIC 9(04) COMP.
001020      05  WK-N-DTC-R3           PIC 9(04) COMP.
001030      05  WK-N-DTC-R4           PIC 9(04) COMP.
001040      05  WK-N-DTC-LEAP-SW      PIC X(01) VALUE "N".
001050          88  WK-N-DTC-IS-LEAP           VALUE "Y".
001060      05  FILLER                PIC X(01) VALUE SPACES.
001070  01  WK-N-WORK-AREA.
001080      05  WK-N-CUR-SECONDS      PIC S9(11) COMP-3.
001090      05  WK-N-REF-SECONDS      PIC S9(11) COMP-3.
001100      05  WK-N-DELTA-M          PIC S9(09)V99 COMP-3.
001110      05  WK-N-DELTA-SEC        PIC S9(11) COMP-3.
001120      05  WK-N-RAW-SPEED        PIC S9(05)V9(04) COMP-3.
001130      05  WK-N-ABS-SPEED        PIC S9(05)V9(04) COMP-3.
001140      05  WK-N-GC-FOUND         PIC X(01) VALUE "N".
001150          88  WK-N-GC-WAS-FOUND          VALUE "Y".
001160      05  WK-N-GC-FOUND-R REDEFINES WK-N-GC-FOUND
001170                          PIC X(01).
001180      05  FILLER                PIC X(01) VALUE SPACES.
001190*****************************************************************
001200  LINKAGE SECTION.
001210*****************************************************************
001220      COPY VPOS.
001230  EJECT
001240*****************************************************************
001250  PROCEDURE DIVISION USING WK-VPOS-RECORD.
001260*****************************************************************
001270  MAIN-MODULE.
001280      PERFORM A000-OPEN-FILES
001290         THRU A099-OPEN-FILES-EX.
001300      PERFORM B100-CONVERT-POSITION
001310         THRU B199-CONVERT-POSITION-EX.
001320      PERFORM B200-COMPUTE-SPEED
001330         THRU B299-COMPUTE-SPEED-EX.
001340      PERFORM Z000-END-PROGRAM-ROUTINE
001350         THRU Z999-END-PROGRAM-ROUTINE-EX.
001360      GOBACK.
001370*-----------------------------------------------------------------
001380  A000-OPEN-FILES.
001390*-----------------------------------------------------------------
001400      MOVE SPACES TO WK-VPOS-O-ERROR-CD.
001410      MOVE ZERO   TO WK-VPOS-O-POS-M WK-VPOS-O-SPEED.
001420      MOVE "N"    TO WK-VPOS-O-POS-FLAG.
001430      OPEN INPUT GCTOKP.
001440      IF NOT WK-C-SUCCESSFUL
001450  DISPLAY "PIGVPOS - OPEN FILE ERROR - GCTOKP"
001460         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001470         MOVE "OPN0001" TO WK-VPOS-O-ERROR-CD
001480         GO TO Y900-ABNORMAL-TERMINATION
001490  END-IF.
001500  A099-OPEN-FILES-EX.
001510  EXIT.
001520*-----------------------------------------------------------------
001530* POSITION CONVERSION (POS_M) - KP TAKES PRECEDENCE OVER GC,
001540* GC IS RESOLVED THROUGH THE CHANNEL MAP AND FALLS BACK TO THE
001550* METERS-PER-CHANNEL CONSTANT WHEN THE CHANNEL IS NOT MAPPED.
001560*-----------------------------------------------------------------
001570  B100-CONVERT-POSITION.
001580*-----------------------------------------------------------------
001590      IF WK-VPOS-I-KP-FLAG = "Y"
001600         MULTIPLY WK-VPOS-I-KP BY 1000 GIVING WK-VPOS-O-POS-M
001610         MOVE "Y" TO WK-VPOS-O-POS-FLAG
001620         GO TO B199-CONVERT-POSITION-EX
001630      END-IF.
001640      IF WK-VPOS-I-GC-FLAG = "Y"
001650         MOVE "N" TO WK-N-GC-FOUND
001660         MOVE WK-VPOS-I-GC TO GCKP-NUMBER
001670         PERFORM B110-FIND-CHANNEL THRU B119-FIND-CHANNEL-EX
001680         IF WK-N-GC-WAS-FOUND
001690            MULTIPLY GCKP-KP BY 1000 GIVING WK-VPOS-O-POS-M
001700         ELSE
001710            COMPUTE WK-VPOS-O-POS-M =
001720               WK-VPOS-I-GC * WK-P-METERS-PER-CHANNEL
001730         END-IF
001740         MOVE "Y" TO WK-VPOS-O-POS-FLAG
001750         GO TO B199-CONVERT-POSITION-EX
001760      END-IF.
001770      MOVE ZERO TO WK-VPOS-O-POS-M.
001780      MOVE "N"  TO WK-VPOS-O-POS-FLAG.
001790  B199-CONVERT-POSITION-EX.
001800  EXIT.
001810*-----------------------------------------------------------------
001820  B110-FIND-CHANNEL.
001830*-----------------------------------------------------------------
001840      PERFORM B111-READ-CHANNEL THRU B119-READ-CHANNEL-EX
001850         UNTIL WK-N-GC-WAS-FOUND OR WK-C-END-OF-FILE.
001860  B119-FIND-CHANNEL-EX.
001870  EXIT.
001880*-----------------------------------------------------------------
001890  B111-READ-CHANNEL.
001900*-----------------------------------------------------------------
001910      READ GCTOKP.
001920      IF WK-C-SUCCESSFUL AND GCKP-NUMBER = WK-VPOS-I-GC
001930         MOVE "Y" TO WK-N-GC-FOUND
001940      END-IF.
001950  B119-READ-CHANNEL-EX.
001960  EXIT.
001970*-----------------------------------------------------------------
001980* SPEED (SPEED_MPS_BY_REF) - UNKNOWN WHEN A POSITION IS MISSING,
001990* THE TIME BASE IS ZERO OR NEGATIVE, OR THE REFERENCE SAMPLE FALLS
002000* OUTSIDE WK-P-SPEED-SEARCH-SEC; ZEROED WHEN THE TIME BASE IS
002010* BELOW THE MINIMUM OR THE RESULT FALLS IN THE DEADBAND.
002020*-----------------------------------------------------------------
002030  B200-COMPUTE-SPEED.
002040*-----------------------------------------------------------------
002050      MOVE ZERO TO WK-VPOS-O-SPEED.
002060      IF WK-VPOS-I-CUR-POSFL NOT = "Y"
002070            OR WK-VPOS-I-REF-POSFL NOT = "Y"
002080         GO TO B299-COMPUTE-SPEED-EX
002090      END-IF.
002100      MOVE WK-VPOS-I-CUR-DT TO WK-N-DTC-DATE.
002110      PERFORM B150-SECONDS-FOR-DATE THRU B159-SECONDS-FOR-DATE-EX.
002120      MOVE WK-N-DTC-SECONDS TO WK-N-CUR-SECONDS.
002130      MOVE WK-VPOS-I-REF-DT TO WK-N-DTC-DATE.
002140      PERFORM B150-SECONDS-FOR-DATE THRU B159-SECONDS-FOR-DATE-EX.
002150      MOVE WK-N-DTC-SECONDS TO WK-N-REF-SECONDS.
002160      COMPUTE WK-N-DELTA-SEC =
002170         WK-N-CUR-SECONDS - WK-N-REF-SECONDS.
002180      IF WK-N-DELTA-SEC NOT > 0
002190         GO TO B299-COMPUTE-SPEED-EX
002200      END-IF.
002210      IF WK-N-DELTA-SEC > WK-P-SPEED-SEARCH-SEC
002220         GO TO B299-COMPUTE-SPEED-EX
002230      END-IF.
002240      IF WK-N-DELTA-SEC < WK-P-MIN-SPEED-DT-SEC
002250         GO TO B299-COMPUTE-SPEED-EX
002260      END-IF.
002270      COMPUTE WK-N-DELTA-M =
002280         WK-VPOS-I-CUR-POS-M - WK-VPOS-I-REF-POS-M.
002290      COMPUTE WK-N-RAW-SPEED ROUNDED =
002300         WK-N-DELTA-M / WK-N-DELTA-SEC.
002310      IF WK-N-RAW-SPEED < 0
002320         COMPUTE WK-N-ABS-SPEED = WK-N-RAW-SPEED * -1
002330      ELSE
002340         MOVE WK-N-RAW-SPEED TO WK-N-ABS-SPEED
002350      END-IF.
002360      IF WK-N-ABS-SPEED < WK-P-SPEED-MIN-MPS
002370         MOVE ZERO TO WK-VPOS-O-SPEED
002380      ELSE
002390         COMPUTE WK-VPOS-O-SPEED ROUNDED = WK-N-RAW-SPEED
002400      END-IF.
002410  B299-COMPUTE-SPEED-EX.
002420  EXIT.
002430*-----------------------------------------------------------------
002440* B150 - CONVERT A YYYYMMDDHHMMSS TIMESTAMP TO ELAPSED SECONDS
002450* SINCE A FIXED EPOCH (1601-01-01). SHARED BY THE SPEED AND ETA
002460* SUBROUTINES SO BOTH AGREE ON THE SAME CALENDAR ARITHMETIC.
002470*-----------------------------------------------------------------
002480  B150-SECONDS-FOR-DATE.
002490*-----------------------------------------------------------------
002500      COMPUTE WK-N-DTC-YY = WK-N-DTC-YYYY - 1601.
002510      DIVIDE WK-N-DTC-YY BY 4   GIVING WK-N-DTC-R1.
002520      DIVIDE WK-N-DTC-YY BY 100 GIVING WK-N-DTC-R2.
002530      DIVIDE WK-N-DTC-YY BY 400 GIVING WK-N-DTC-R3.
002540      COMPUTE WK-N-DTC-LEAPS =
002550         WK-N-DTC-R1 - WK-N-DTC-R2 + WK-N-DTC-R3.
002560      MOVE "N" TO WK-N-DTC-LEAP-SW.
002570      DIVIDE WK-N-DTC-YYYY BY 4   GIVING WK-N-DTC-R1
002580         REMAINDER WK-N-DTC-R2.
002590      DIVIDE WK-N-DTC-YYYY BY 100 GIVING WK-N-DTC-R1
002600         REMAINDER WK-N-DTC-R3.
002610      DIVIDE WK-N-DTC-YYYY BY 400 GIVING WK-N-DTC-R1
002620         REMAINDER WK-N-DTC-R4.
002630      IF (WK-N-DTC-R2 = 0 AND WK-N-DTC-R3 NOT = 0)
002640            OR WK-N-DTC-R4 = 0
002650         MOVE "Y" TO WK-N-DTC-LEAP-SW
002660      END-IF.
002670      COMPUTE WK-N-DTC-DAYS =
002680         (WK-N-DTC-YY * 365) + WK-N-DTC-LEAPS
002690         + WK-N-CUMDAY (WK-N-DTC-MM) + (WK-N-DTC-DD - 1).
002700      IF WK-N-DTC-IS-LEAP AND WK-N-DTC-MM > 2
002710         ADD 1 TO WK-N-DTC-DAYS
002720      END-IF.
002730      COMPUTE WK-N-DTC-SECONDS =
002740         (WK-N-DTC-DAYS * 86400) + (WK-N-DTC-HH * 3600)
002750         + (WK-N-DTC-MI * 60) + WK-N-DTC-SS.
002760  B159-SECONDS-FOR-DATE-EX.
002770  EXIT.
002780*-----------------------------------------------------------------
002790  Y900-ABNORMAL-TERMINATION.
002800*-----------------------------------------------------------------
002810      PERFORM Z000-END-PROGRAM-ROUTINE
002820         THRU Z999-END-PROGRAM-ROUTINE-EX.
002830      GOBACK.
002840*-----------------------------------------------------------------
002850  Z000-END-PROGRAM-ROUTINE.
002860*-----------------------------------------------------------------
002870      CLOSE GCTOKP.
002880  Z999-END-PROGRAM-ROUTINE-EX.
002890  EXIT.
