000100*****************************************************************
000110* IDENTIFICATION DIVISION.
000120*****************************************************************
000130  IDENTIFICATION DIVISION.
000140  PROGRAM-ID.     PIGDET00.
000150  AUTHOR.         K BLANEY.
000160  INSTALLATION.   PIPELINE OPERATIONS - BATCH SYSTEMS.
000170  DATE-WRITTEN.   20 MAY 1991.
000180  DATE-COMPILED.
000190  SECURITY.       PIPELINE OPS PRODUCTION LIBRARY - RESTRICTED.
000200*DESCRIPTION :  DETECTOR CYCLE MAIN DRIVER. FOR EACH PIG ON THE
000210*               TELEM FILE, SELECTS RECENT TELEMETRY, CALLS THE
000220*               POSITION/ROUTE/EVENT/STATE SUBROUTINES, WRITES A
000230*               PAYLOAD RECORD AND ENQUEUES AT MOST ONE OUTBOX
000240*               NOTIFICATION PER PIG PER CYCLE. RUN ONCE PER
000250*               EVALUATION CYCLE FROM THE DETECTOR JCL STEP.
000260*****************************************************************
000270* HISTORY OF MODIFICATION:
000280*****************************************************************
000290* PGT015 TMPKBL 20/05/1991 - INITIAL VERSION.
000300*-----------------------------------------------------------------
000310* PGT014 TMPRSN 19/11/1998 - Y2K REMEDIATION - THE 8-DIGIT DATE
000320*   ACCEPTED FROM THE SYSTEM CLOCK NOW CARRIES A FULL 4-DIGIT
000330*   YEAR (ACCEPT ... FROM DATE YYYYMMDD), NP-NOW AND THE CUTOFF
000340*   TIMESTAMP WIDENED TO 9(14) TO MATCH.
000350*-----------------------------------------------------------------
000360* PGT020 TMPJKO 03/02/2002 - RAISED THE PER-PIG SAMPLE WINDOW
000370*   TABLE FROM 100 TO 200 ROWS, TICKET PIG-2002-06.
000380*-----------------------------------------------------------------
000390* PGT025 TMPHGN 20/01/2003 - ADDED THE ETA-NEXT/ETA-END PAYLOAD
000400*   FIELDS AND THE PRE30/PRE15 UPSTREAM NOTICE WIRING FOR THE
000410*   UPSTREAM NOTICE PROJECT, TICKET PIG-2003-09.
000420*-----------------------------------------------------------------
000430* PGT033 TMPHGN 12/02/2007 - OUTBOX REWRITE (SEE PGM PIGSND00) -
000440*   PIGDET00 NOW INSERTS BY ATTEMPTING A WRITE ON THE DEDUP-KEY
000450*   ALTERNATE INDEX AND TREATING A DUPLICATE-KEY STATUS AS A SKIP
000460*   RATHER THAN READING THE OUTBOX FIRST, TICKET PIG-2007-114.
000470*-----------------------------------------------------------------
000480  EJECT
000490*****************************************************************
000500  ENVIRONMENT DIVISION.
000510*****************************************************************
000520  CONFIGURATION SECTION.
000530  SOURCE-COMPUTER. IBM-AS400.
000540  OBJECT-COMPUTER. IBM-AS400.
000550  SPECIAL-NAMES.  C01 IS TOP-OF-FORM
000560                  CLASS DIGITS IS "0" THRU "9".
000570  INPUT-OUTPUT SECTION.
000580  FILE-CONTROL.
000590      SELECT TELEM ASSIGN TO DATABASE-TELEM
000600             ORGANIZATION IS SEQUENTIAL
000610      FILE STATUS IS WK-C-FILE-STATUS.
000620      SELECT PAYLOAD ASSIGN TO DATABASE-PAYLOAD
000630             ORGANIZATION IS SEQUENTIAL
000640      FILE STATUS IS WK-C-FILE-STATUS.
000650      SELECT OUTBOX ASSIGN TO DATABASE-OUTBOX
000660             ORGANIZATION IS INDEXED
000670             ACCESS MODE IS DYNAMIC
000680             RECORD KEY IS OB-ID
000690             ALTERNATE RECORD KEY IS OB-DEDUP-KEY
000700      FILE STATUS IS WK-C-FILE-STATUS.
000710      SELECT RUNRPT ASSIGN TO DATABASE-RUNRPT
000720             ORGANIZATION IS SEQUENTIAL
000730      FILE STATUS IS WK-C-FILE-STATUS.
000740*****************************************************************
000750  DATA DIVISION.
000760*****************************************************************
000770  FILE SECTION.
000780  FD  TELEM
000790      LABEL RECORDS ARE OMITTED
000800  DATA RECORD IS TELEM-REC.
000810  01  TELEM-REC.
000820      COPY DDS-ALL-FORMATS OF TELEM.
000830  01  TELEM-REC-1.
000840      COPY TELMREC.
000850  FD  PAYLOAD
000860      LABEL RECORDS ARE OMITTED
000870  DATA RECORD IS PAYLOAD-REC.
000880  01  PAYLOAD-REC.
000890      COPY DDS-ALL-FORMATS OF PAYLOAD.
000900  01  PAYLOAD-REC-1.
000910      COPY NOTFREC.
000920  FD  OUTBOX
000930      LABEL RECORDS ARE OMITTED
000940  DATA RECORD IS OUTBOX-REC.
000950  01  OUTBOX-REC.
000960      COPY DDS-ALL-FORMATS OF OUTBOX.
000970  01  OUTBOX-REC-1.
000980      COPY OTBXREC.
000990  FD  RUNRPT
001000      LABEL RECORDS ARE OMITTED
001010  DATA RECORD IS WK-R-PRINT-LINE.
001020  01  WK-R-PRINT-LINE            PIC X(80).
001030*****************************************************************
001040  WORKING-STORAGE SECTION.
001050*****************************************************************
001060  01  FILLER                    PIC X(24) VALUE
001070      "** PROGRAM PIGDET00 **".
001080      COPY PIGCWS.
001090      COPY PIGPARM.
001100      COPY XMET.
001110      COPY VPOS.
001120      COPY VRTE.
001130      COPY VEVT.
001140      COPY VSTA.
001150*-----------------------------------------------------------------
001160* CONTROL-BREAK AND CALENDAR WORK AREA.
001170*-----------------------------------------------------------------
001180  01  WK-N-DATE-TIME-WORK.
001190      05  WK-N-TODAY-8          PIC 9(08).
001200      05  WK-N-TODAY-8-R REDEFINES WK-N-TODAY-8.
001210          10  WK-N-TODAY-YYYY   PIC 9(04).
001220          10  WK-N-TODAY-MM     PIC 9(02).
001230          10  WK-N-TODAY-DD     PIC 9(02).
001240      05  WK-N-TIME-8           PIC 9(08).
001250      05  WK-N-TIME-8-R REDEFINES WK-N-TIME-8.
001260          10  WK-N-TIME-HH      PIC 9(02).
001270          10  WK-N-TIME-MI      PIC 9(02).
001280          10  WK-N-TIME-SS      PIC 9(02).
001290          10  WK-N-TIME-HS      PIC 9(02).
001300      05  WK-N-NOW              PIC 9(14).
001310      05  WK-N-CUTOFF-DT        PIC 9(14).
001320      05  FILLER                PIC X(01) VALUE SPACES.
001330*-----------------------------------------------------------------
001340* CUMULATIVE DAYS-PER-MONTH TABLE FOR THE FORWARD CONVERSION AND
001350* THE MONTH-LENGTH TABLE FOR THE INVERSE - SEE PIGVPOS/PIGVEVT.
001360*-----------------------------------------------------------------
001370  01  WK-N-CUMDAY-LIT           PIC X(36) VALUE
001380      "000031059090120151181212243273304334".
001390  01  WK-N-CUMDAY-TAB REDEFINES WK-N-CUMDAY-LIT.
001400      05  WK-N-CUMDAY OCCURS 12 TIMES PIC 9(03).
001410  01  WK-N-MONLEN-LIT           PIC X(36) VALUE
001420      "031028031030031030031031030031030031".
001430  01  WK-N-MONLEN-TAB REDEFINES WK-N-MONLEN-LIT.
001440      05  WK-N-MONLEN OCCURS 12 TIMES PIC 9(03).
001450  01  WK-N-DTC-WORK.
001460      05  WK-N-DTC-DATE         PIC 9(14).
001470      05  WK-N-DTC-DATE-R REDEFINES WK-N-DTC-DATE.
001480          10  WK-N-DTC-YYYY     PIC 9(04).
001490          10  WK-N-DTC-MM       PIC 9(02).
001500          10  WK-N-DTC-DD       PIC 9(02).
001510          10  WK-N-DTC-HH       PIC 9(02).
001520          10  WK-N-DTC-MI       PIC 9(02).
001530          10  WK-N-DTC-SS       PIC 9(02).
001540      05  WK-N-DTC-SECONDS      PIC S9(11) COMP-3.
001550      05  WK-N-DTC-YY           PIC 9(04) COMP.
001560      05  WK-N-DTC-LEAPS        PIC S9(07) COMP.
001570      05  WK-N-DTC-DAYS         PIC 9(09) COMP.
001580      05  WK-N-DTC-DAYLEFT      PIC 9(09) COMP.
001590      05  WK-N-DTC-SECOFDAY     PIC 9(05) COMP.
001600      05  WK-N-DTC-YEARLEN      PIC 9(03) COMP.
001610      05  WK-N-DTC-MONLEN-CUR   PIC 9(03) COMP.
001620      05  WK-N-DTC-R1           PIC 9(04) COMP.
001630      05  WK-N-DTC-R2           PIC 9(04) COMP.
001640      05  WK-N-DTC-R3           PIC 9(04) COMP.
001650      05  WK-N-DTC-R4           PIC 9(04) COMP.
001660      05  WK-N-DTC-LEAP-SW      PIC X(01) VALUE "N".
001670          88  WK-N-DTC-IS-LEAP          VALUE "Y".
001680      05  WK-N-DTC-YEAR-SW      PIC X(01) VALUE "N".
001690          88  WK-N-DTC-YEAR-DONE        VALUE "Y".
001700      05  WK-N-DTC-MONTH-SW     PIC X(01) VALUE "N".
001710          88  WK-N-DTC-MONTH-DONE       VALUE "Y".
001720      05  FILLER                PIC X(01) VALUE SPACES.
001730*-----------------------------------------------------------------
001740* SAMPLE WINDOW TABLE - ONE ROW PER TELEMETRY SAMPLE ACCUMULATED
001750* FOR THE PIG ID CURRENTLY UNDER THE CONTROL BREAK.
001760*-----------------------------------------------------------------
001770  01  WK-N-SAMPLE-AREA.
001780      05  WK-N-SAM-CNT          PIC 9(03) COMP.
001790      05  FILLER                PIC X(01) VALUE SPACES.
001800      05  WK-N-SAM-TAB OCCURS 200 TIMES
001810                  INDEXED BY WK-N-SAM-IX.
001820          10  WK-N-SAM-DT       PIC 9(14).
001830          10  WK-N-SAM-GC       PIC 9(09).
001840          10  WK-N-SAM-GCFL     PIC X(01).
001850          10  WK-N-SAM-KP       PIC S9(05)V9(03).
001860          10  WK-N-SAM-KPFL     PIC X(01).
001870          10  WK-N-SAM-POSM     PIC S9(09)V99.
001880          10  WK-N-SAM-POSFL    PIC X(01).
001890*-----------------------------------------------------------------
001900* ROUTE-WIDE POI/GAP POSITION TABLES - CONVERTED ONCE AT STARTUP
001910* FROM THE PIGXMET CATALOG SO EVERY PIG CYCLE REUSES THEM.
001920*-----------------------------------------------------------------
001930  01  WK-N-ROUTE-AREA.
001940      05  WK-N-POI-CNT          PIC 9(04) COMP.
001950      05  FILLER                PIC X(01) VALUE SPACES.
001960      05  WK-N-POI-TAB OCCURS 200 TIMES
001970                  INDEXED BY WK-N-POI-IX.
001980          10  WK-N-POI-TAG      PIC X(20).
001990          10  WK-N-POI-RTE      PIC X(30).
002000          10  WK-N-POI-POSM     PIC S9(09)V99.
002010          10  WK-N-POI-POSFL    PIC X(01).
002020      05  WK-N-GAP-CNT          PIC 9(03) COMP.
002030      05  WK-N-GAP-TAB OCCURS 50 TIMES
002040                  INDEXED BY WK-N-GAP-IX.
002050          10  WK-N-GAP-RTE      PIC X(30).
002060          10  WK-N-GAP-KIND     PIC X(05).
002070          10  WK-N-GAP-POSM     PIC S9(09)V99.
002080      05  FILLER                PIC X(01) VALUE SPACES.
002090*-----------------------------------------------------------------
002100* CONTROL TOTALS FOR THE RUNRPT REPORT.
002110*-----------------------------------------------------------------
002120  01  WK-N-TOTALS-AREA.
002130      05  WK-N-PIGS-PROCESSED   PIC 9(07) COMP.
002140      05  WK-N-PAYLOADS-WRITTEN PIC 9(07) COMP.
002150      05  WK-N-NOTIFS-ENQUEUED  PIC 9(07) COMP.
002160      05  WK-N-DUPLICATES-SKIP  PIC 9(07) COMP.
002170      05  WK-N-CNT-NOTDET       PIC 9(07) COMP.
002180      05  WK-N-CNT-STOPPED      PIC 9(07) COMP.
002190      05  WK-N-CNT-MOVING       PIC 9(07) COMP.
002200      05  WK-N-CNT-RESUME       PIC 9(07) COMP.
002210      05  WK-N-CNT-COMPLETE     PIC 9(07) COMP.
002220      05  WK-N-LINE-CNT         PIC 9(03) COMP VALUE 99.
002230      05  FILLER                PIC X(01) VALUE SPACES.
002240*-----------------------------------------------------------------
002250  01  WK-N-WORK-AREA.
002260      05  WK-N-PRV-PIG-ID       PIC X(16) VALUE SPACES.
002270      05  WK-N-EOF-SW           PIC X(01) VALUE "N".
002280          88  WK-N-END-OF-TELEM         VALUE "Y".
002290      05  WK-N-CUR-IX           PIC 9(03) COMP.
002300      05  WK-N-REF-IX           PIC 9(03) COMP.
002310      05  WK-N-SCAN-IX          PIC 9(03) COMP.
002320      05  WK-N-REF-FOUND-SW     PIC X(01) VALUE "N".
002330          88  WK-N-REF-FOUND            VALUE "Y".
002340      05  WK-N-CUR-SEC-WK       PIC S9(11) COMP-3.
002350      05  WK-N-REF-SEC-WK       PIC S9(11) COMP-3.
002360      05  WK-N-DELTA-SEC-WK     PIC S9(09) COMP-3.
002370      05  WK-N-POI-MATCH-SW     PIC X(01) VALUE "N".
002380      05  WK-N-GAP-MATCH-SW     PIC X(01) VALUE "N".
002390      05  WK-N-GAP-KIND-FND     PIC X(05) VALUE SPACES.
002400      05  WK-N-NOTIF-KEY        PIC X(80).
002410      05  WK-N-INSERT-SW        PIC X(01) VALUE "N".
002420          88  WK-N-INSERT-OK            VALUE "Y".
002430      05  WK-N-NEXT-OBID        PIC 9(09) COMP.
002440      05  WK-N-DIST-M           PIC S9(09)V99.
002450      05  FILLER                PIC X(01) VALUE SPACES.
002460*****************************************************************
002470  PROCEDURE DIVISION.
002480*****************************************************************
002490  MAIN-MODULE.
002500      PERFORM A000-INITIALIZE
002510         THRU A099-INITIALIZE-EX.
002520      PERFORM B000-READ-TELEM
002530         THRU B099-READ-TELEM-EX.
002540      PERFORM C000-CONTROL-BREAK
002550         THRU C099-CONTROL-BREAK-EX
002560         UNTIL WK-N-END-OF-TELEM.
002570      IF WK-N-SAM-CNT NOT = ZERO
002580         PERFORM D000-PROCESS-PIG-GROUP
002590            THRU D099-PROCESS-PIG-GROUP-EX
002600      END-IF.
002610      PERFORM R000-WRITE-GRAND-TOTALS
002620         THRU R099-WRITE-GRAND-TOTALS-EX.
002630      PERFORM Z000-CLOSE-FILES
002640         THRU Z099-CLOSE-FILES-EX.
002650      GOBACK.
002660*-----------------------------------------------------------------
002670  A000-INITIALIZE.
002680*-----------------------------------------------------------------
002690      MOVE ZERO TO WK-N-PIGS-PROCESSED WK-N-PAYLOADS-WRITTEN
002700                   WK-N-NOTIFS-ENQUEUED WK-N-DUPLICATES-SKIP.
002710      MOVE ZERO TO WK-N-CNT-NOTDET WK-N-CNT-STOPPED
002720                   WK-N-CNT-MOVING WK-N-CNT-RESUME
002730                   WK-N-CNT-COMPLETE WK-N-SAM-CNT.
002740      MOVE "N" TO WK-N-EOF-SW.
002750      OPEN INPUT TELEM.
002760      IF NOT WK-C-SUCCESSFUL
002770         DISPLAY "PIGDET00 - OPEN FILE ERROR - TELEM"
002780         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002790         GO TO Y900-ABNORMAL-TERMINATION
002800      END-IF.
002810      OPEN OUTPUT PAYLOAD.
002820      OPEN I-O OUTBOX.
002830      OPEN OUTPUT RUNRPT.
002840      ACCEPT WK-N-TODAY-8 FROM DATE YYYYMMDD.
002850      ACCEPT WK-N-TIME-8  FROM TIME.
002860      MOVE WK-N-TODAY-YYYY TO WK-N-DTC-YYYY.
002870      MOVE WK-N-TODAY-MM   TO WK-N-DTC-MM.
002880      MOVE WK-N-TODAY-DD   TO WK-N-DTC-DD.
002890      MOVE WK-N-TIME-HH    TO WK-N-DTC-HH.
002900      MOVE WK-N-TIME-MI    TO WK-N-DTC-MI.
002910      MOVE WK-N-TIME-SS    TO WK-N-DTC-SS.
002920      MOVE WK-N-DTC-DATE   TO WK-N-NOW.
002930      PERFORM B150-SECONDS-FOR-DATE THRU B159-SECONDS-FOR-DATE-EX.
002940      COMPUTE WK-N-REF-SEC-WK = WK-N-DTC-SECONDS -
002950         (WK-P-MAX-REF-AGE-MIN * 60).
002960      MOVE WK-N-REF-SEC-WK TO WK-N-DTC-SECONDS.
002970      PERFORM B160-DATE-FOR-SECONDS THRU B169-DATE-FOR-SECONDS-EX.
002980      MOVE WK-N-DTC-DATE TO WK-N-CUTOFF-DT.
002990      PERFORM A200-LOAD-METADATA
003000         THRU A299-LOAD-METADATA-EX.
003010      PERFORM A300-BUILD-POSITION-TABLES
003020         THRU A399-BUILD-POSITION-TABLES-EX.
003030      PERFORM A400-DETERMINE-NEXT-OBID
003040         THRU A499-DETERMINE-NEXT-OBID-EX.
003050      PERFORM H000-WRITE-HEADING
003060         THRU H099-WRITE-HEADING-EX.
003070  A099-INITIALIZE-EX.
003080  EXIT.
003090*-----------------------------------------------------------------
003100  A200-LOAD-METADATA.
003110*-----------------------------------------------------------------
003120      CALL "PIGXMET" USING WK-XMET-RECORD.
003130  A299-LOAD-METADATA-EX.
003140  EXIT.
003150*-----------------------------------------------------------------
003160* CONVERT EVERY POI AND GAP BOUNDARY TO A METER POSITION ONE TIME
003170* FOR THE WHOLE RUN, RATHER THAN ONCE PER PIG.
003180*-----------------------------------------------------------------
003190  A300-BUILD-POSITION-TABLES.
003200*-----------------------------------------------------------------
003210      MOVE WK-XMET-O-POI-CNT TO WK-N-POI-CNT.
003220      MOVE 1 TO WK-N-SCAN-IX.
003230      PERFORM A310-CONVERT-ONE-POI
003240         THRU A319-CONVERT-ONE-POI-EX
003250         UNTIL WK-N-SCAN-IX > WK-N-POI-CNT.
003260      MOVE WK-XMET-O-GAP-CNT TO WK-N-GAP-CNT.
003270      MOVE 1 TO WK-N-SCAN-IX.
003280      PERFORM A320-CONVERT-ONE-GAP
003290         THRU A329-CONVERT-ONE-GAP-EX
003300         UNTIL WK-N-SCAN-IX > WK-N-GAP-CNT.
003310  A399-BUILD-POSITION-TABLES-EX.
003320  EXIT.
003330*-----------------------------------------------------------------
003340  A310-CONVERT-ONE-POI.
003350*-----------------------------------------------------------------
003360      SET WK-N-POI-IX TO WK-N-SCAN-IX.
003370      MOVE WK-XMET-O-POI-TAG (WK-N-SCAN-IX)
003380           TO WK-N-POI-TAG (WK-N-POI-IX).
003390      MOVE WK-XMET-O-POI-RTE (WK-N-SCAN-IX)
003400           TO WK-N-POI-RTE (WK-N-POI-IX).
003410      MOVE WK-XMET-O-POI-GC (WK-N-SCAN-IX)   TO WK-VPOS-I-GC.
003420      MOVE WK-XMET-O-POI-GCFL (WK-N-SCAN-IX) TO WK-VPOS-I-GC-FLAG.
003430      MOVE WK-XMET-O-POI-KP (WK-N-SCAN-IX)   TO WK-VPOS-I-KP.
003440      MOVE WK-XMET-O-POI-KPFL (WK-N-SCAN-IX) TO WK-VPOS-I-KP-FLAG.
003450      MOVE "N" TO WK-VPOS-I-CUR-POSFL WK-VPOS-I-REF-POSFL.
003460      MOVE ZERO TO WK-VPOS-I-CUR-DT WK-VPOS-I-REF-DT.
003470      CALL "PIGVPOS" USING WK-VPOS-RECORD.
003480      MOVE WK-VPOS-O-POS-M    TO WK-N-POI-POSM (WK-N-POI-IX).
003490      MOVE WK-VPOS-O-POS-FLAG TO WK-N-POI-POSFL (WK-N-POI-IX).
003500      ADD 1 TO WK-N-SCAN-IX.
003510  A319-CONVERT-ONE-POI-EX.
003520  EXIT.
003530*-----------------------------------------------------------------
003540* A GAP BOUNDARY ONLY EVER CARRIES A KILOMETER POINT, SO THE
003550* CONVERSION IS A STRAIGHT MULTIPLY - NO NEED TO CALL PIGVPOS.
003560*-----------------------------------------------------------------
003570  A320-CONVERT-ONE-GAP.
003580*-----------------------------------------------------------------
003590      SET WK-N-GAP-IX TO WK-N-SCAN-IX.
003600      MOVE WK-XMET-O-GAP-RTE (WK-N-SCAN-IX)
003610           TO WK-N-GAP-RTE (WK-N-GAP-IX).
003620      MOVE WK-XMET-O-GAP-KIND (WK-N-SCAN-IX)
003630           TO WK-N-GAP-KIND (WK-N-GAP-IX).
003640      MULTIPLY WK-XMET-O-GAP-KP (WK-N-SCAN-IX) BY 1000
003650           GIVING WK-N-GAP-POSM (WK-N-GAP-IX).
003660      ADD 1 TO WK-N-SCAN-IX.
003670  A329-CONVERT-ONE-GAP-EX.
003680  EXIT.
003690*-----------------------------------------------------------------
003700* THE OUTBOX IS BROWSED ONCE, START TO END, TO FIND THE HIGHEST
003710* OB-ID ALREADY IN USE. A COLD FILE LEAVES THE COUNTER AT ZERO.
003720*-----------------------------------------------------------------
003730  A400-DETERMINE-NEXT-OBID.
003740*-----------------------------------------------------------------
003750      MOVE ZERO TO WK-N-NEXT-OBID.
003760      MOVE ZERO TO OB-ID.
003770      START OUTBOX KEY IS NOT LESS THAN OB-ID
003780         INVALID KEY GO TO A499-DETERMINE-NEXT-OBID-EX
003790      END-START.
003800      PERFORM A410-SCAN-FOR-MAX-OBID
003810         THRU A419-SCAN-FOR-MAX-OBID-EX
003820         UNTIL WK-C-END-OF-FILE.
003830  A499-DETERMINE-NEXT-OBID-EX.
003840  EXIT.
003850*-----------------------------------------------------------------
003860  A410-SCAN-FOR-MAX-OBID.
003870*-----------------------------------------------------------------
003880      READ OUTBOX NEXT RECORD
003890         AT END SET WK-C-END-OF-FILE TO TRUE
003900      END-READ.
003910      IF WK-C-SUCCESSFUL AND OB-ID > WK-N-NEXT-OBID
003920         MOVE OB-ID TO WK-N-NEXT-OBID
003930      END-IF.
003940  A419-SCAN-FOR-MAX-OBID-EX.
003950  EXIT.
003960*-----------------------------------------------------------------
003970  B000-READ-TELEM.
003980*-----------------------------------------------------------------
003990      READ TELEM
004000         AT END SET WK-C-END-OF-FILE TO TRUE
004010      END-READ.
004020  B099-READ-TELEM-EX.
004030  EXIT.
004040*-----------------------------------------------------------------
004050* CONTROL BREAK ON POS-PIG-ID. THE COMPLETED GROUP IS PROCESSED
004060* WHEN A NEW PIG ID ARRIVES, NOT WHEN THE OLD ONE ENDS.
004070*-----------------------------------------------------------------
004080  C000-CONTROL-BREAK.
004090*-----------------------------------------------------------------
004100      IF POS-PIG-ID NOT = WK-N-PRV-PIG-ID
004110            AND WK-N-SAM-CNT NOT = ZERO
004120         PERFORM D000-PROCESS-PIG-GROUP
004130            THRU D099-PROCESS-PIG-GROUP-EX
004140      END-IF.
004150      MOVE POS-PIG-ID TO WK-N-PRV-PIG-ID.
004160      PERFORM F000-ACCUM-SAMPLE
004170         THRU F099-ACCUM-SAMPLE-EX.
004180      PERFORM B000-READ-TELEM
004190         THRU B099-READ-TELEM-EX.
004200  C099-CONTROL-BREAK-EX.
004210  EXIT.
004220*-----------------------------------------------------------------
004230* APPEND THE CURRENT TELEM RECORD TO THE PIG'S SAMPLE WINDOW WHEN
004240* IT FALLS WITHIN THE MAX-REF-AGE CUTOFF (BUSINESS RULES /
004250* SAMPLE SELECTION).
004260*-----------------------------------------------------------------
004270  F000-ACCUM-SAMPLE.
004280*-----------------------------------------------------------------
004290      IF POS-DT NOT < WK-N-CUTOFF-DT
004300            AND WK-N-SAM-CNT < 200
004310         ADD 1 TO WK-N-SAM-CNT
004320         SET WK-N-SAM-IX TO WK-N-SAM-CNT
004330         MOVE POS-DT      TO WK-N-SAM-DT (WK-N-SAM-IX)
004340         MOVE POS-GC      TO WK-N-SAM-GC (WK-N-SAM-IX)
004350         MOVE POS-GC-FLAG TO WK-N-SAM-GCFL (WK-N-SAM-IX)
004360         MOVE POS-KP      TO WK-N-SAM-KP (WK-N-SAM-IX)
004370         MOVE POS-KP-FLAG TO WK-N-SAM-KPFL (WK-N-SAM-IX)
004380      END-IF.
004390  F099-ACCUM-SAMPLE-EX.
004400  EXIT.
004410*-----------------------------------------------------------------
004420* PROCESS ONE COMPLETED PIG GROUP - THE FULL DETECTOR CYCLE.
004430*-----------------------------------------------------------------
004440  D000-PROCESS-PIG-GROUP.
004450*-----------------------------------------------------------------
004460      ADD 1 TO WK-N-PIGS-PROCESSED.
004470      IF WK-N-SAM-CNT = ZERO
004480         PERFORM D100-EMIT-NOT-DETECTED
004490            THRU D199-EMIT-NOT-DETECTED-EX
004500      ELSE
004510         PERFORM D200-RUN-ENGINE
004520            THRU D299-RUN-ENGINE-EX
004530      END-IF.
004540      MOVE ZERO TO WK-N-SAM-CNT.
004550  D099-PROCESS-PIG-GROUP-EX.
004560  EXIT.
004570*-----------------------------------------------------------------
004580* STEP 3 OF THE DETECTOR CYCLE - NO SAMPLE FELL WITHIN THE MAX
004590* REFERENCE AGE, SO THE ENGINE IS NOT CALLED AT ALL.
004600*-----------------------------------------------------------------
004610  D100-EMIT-NOT-DETECTED.
004620*-----------------------------------------------------------------
004630      MOVE SPACES TO NP-NOTFR.
004640      MOVE WK-N-PRV-PIG-ID TO NP-PIG-ID.
004650      MOVE SPACES TO NP-TOOL-TYPE.
004660      MOVE WK-N-NOW TO NP-NOW.
004670      MOVE ZERO TO NP-SAMPLE-DT NP-POS-M NP-SPEED
004680                   NP-ETA-NEXT NP-ETA-END.
004690      MOVE "N" TO NP-POS-FLAG.
004700      MOVE "UNKNOWN" TO NP-ROUTE.
004710      MOVE SPACES TO NP-PREV-POI NP-NEXT-POI NP-END-POI
004720                     NP-NOTIF-TYPE.
004730      MOVE "NOT DETECTED" TO NP-PIG-EVENT.
004740      ADD 1 TO WK-N-CNT-NOTDET.
004750      PERFORM Q000-WRITE-PAYLOAD
004760         THRU Q099-WRITE-PAYLOAD-EX.
004770  D199-EMIT-NOT-DETECTED-EX.
004780  EXIT.
004790*-----------------------------------------------------------------
004800* STEPS 4-8 OF THE DETECTOR CYCLE - THE FULL ENGINE RUN.
004810*-----------------------------------------------------------------
004820  D200-RUN-ENGINE.
004830*-----------------------------------------------------------------
004840      MOVE "G" TO WK-VSTA-I-FUNCTION.
004850      MOVE WK-N-PRV-PIG-ID TO WK-VSTA-I-PIG-ID.
004860      CALL "PIGVSTA" USING WK-VSTA-RECORD.
004870      PERFORM G000-CONVERT-SAMPLES
004880         THRU G099-CONVERT-SAMPLES-EX.
004890      MOVE WK-N-SAM-CNT TO WK-N-CUR-IX.
004900      PERFORM H100-FIND-REFERENCE
004910         THRU H199-FIND-REFERENCE-EX.
004920      PERFORM H200-COMPUTE-SPEED
004930         THRU H299-COMPUTE-SPEED-EX.
004940      PERFORM I000-LOAD-ROUTE-TABLE
004950         THRU I099-LOAD-ROUTE-TABLE-EX.
004960      CALL "PIGVRTE" USING WK-VRTE-RECORD.
004970      PERFORM K000-CHECK-POI-MATCH
004980         THRU K099-CHECK-POI-MATCH-EX.
004990      PERFORM L000-CHECK-GAP-MATCH
005000         THRU L099-CHECK-GAP-MATCH-EX.
005010      PERFORM M000-LOAD-WINDOW-TABLE
005020         THRU M099-LOAD-WINDOW-TABLE-EX.
005030      PERFORM N000-CALL-EVENT-ENGINE
005040         THRU N099-CALL-EVENT-ENGINE-EX.
005050      PERFORM P000-UPDATE-STATE
005060         THRU P099-UPDATE-STATE-EX.
005070      PERFORM Q000-WRITE-PAYLOAD
005080         THRU Q099-WRITE-PAYLOAD-EX.
005090      IF NP-NOTIF-TYPE NOT = SPACES
005100         PERFORM S000-INSERT-OUTBOX
005110            THRU S099-INSERT-OUTBOX-EX
005120      END-IF.
005130  D299-RUN-ENGINE-EX.
005140  EXIT.
005150*-----------------------------------------------------------------
005160* CONVERT EVERY SAMPLE IN THE WINDOW TO A METER POSITION.
005170*-----------------------------------------------------------------
005180  G000-CONVERT-SAMPLES.
005190*-----------------------------------------------------------------
005200      MOVE 1 TO WK-N-SCAN-IX.
005210      PERFORM G100-CONVERT-ONE-SAMPLE
005220         THRU G199-CONVERT-ONE-SAMPLE-EX
005230         UNTIL WK-N-SCAN-IX > WK-N-SAM-CNT.
005240  G099-CONVERT-SAMPLES-EX.
005250  EXIT.
005260*-----------------------------------------------------------------
005270  G100-CONVERT-ONE-SAMPLE.
005280*-----------------------------------------------------------------
005290      SET WK-N-SAM-IX TO WK-N-SCAN-IX.
005300      MOVE WK-N-SAM-GC (WK-N-SAM-IX)   TO WK-VPOS-I-GC.
005310      MOVE WK-N-SAM-GCFL (WK-N-SAM-IX) TO WK-VPOS-I-GC-FLAG.
005320      MOVE WK-N-SAM-KP (WK-N-SAM-IX)   TO WK-VPOS-I-KP.
005330      MOVE WK-N-SAM-KPFL (WK-N-SAM-IX) TO WK-VPOS-I-KP-FLAG.
005340      MOVE "N" TO WK-VPOS-I-CUR-POSFL WK-VPOS-I-REF-POSFL.
005350      MOVE ZERO TO WK-VPOS-I-CUR-DT WK-VPOS-I-REF-DT.
005360      CALL "PIGVPOS" USING WK-VPOS-RECORD.
005370      MOVE WK-VPOS-O-POS-M    TO WK-N-SAM-POSM (WK-N-SAM-IX).
005380      MOVE WK-VPOS-O-POS-FLAG TO WK-N-SAM-POSFL (WK-N-SAM-IX).
005390      ADD 1 TO WK-N-SCAN-IX.
005400  G199-CONVERT-ONE-SAMPLE-EX.
005410  EXIT.
005420*-----------------------------------------------------------------
005430* REFERENCE SAMPLE - SCAN BACKWARD FROM THE SAMPLE BEFORE CURRENT
005440* FOR THE NEAREST ONE STILL WITHIN THE SPEED SEARCH WINDOW.
005450*-----------------------------------------------------------------
005460  H100-FIND-REFERENCE.
005470*-----------------------------------------------------------------
005480      MOVE "N" TO WK-N-REF-FOUND-SW.
005490      MOVE ZERO TO WK-N-REF-IX.
005500      IF WK-N-CUR-IX > 1
005510         MOVE WK-N-CUR-IX TO WK-N-SCAN-IX
005520         SUBTRACT 1 FROM WK-N-SCAN-IX
005530         PERFORM H110-SCAN-BACKWARD
005540            THRU H119-SCAN-BACKWARD-EX
005550            UNTIL WK-N-SCAN-IX < 1 OR WK-N-REF-FOUND
005560      END-IF.
005570  H199-FIND-REFERENCE-EX.
005580  EXIT.
005590*-----------------------------------------------------------------
005600  H110-SCAN-BACKWARD.
005610*-----------------------------------------------------------------
005620      SET WK-N-SAM-IX TO WK-N-SCAN-IX.
005630      IF WK-N-SAM-POSFL (WK-N-SAM-IX) = "Y"
005640         SET WK-N-REF-IX TO WK-N-SCAN-IX
005650         MOVE "Y" TO WK-N-REF-FOUND-SW
005660      ELSE
005670         SUBTRACT 1 FROM WK-N-SCAN-IX
005680      END-IF.
005690  H119-SCAN-BACKWARD-EX.
005700  EXIT.
005710*-----------------------------------------------------------------
005720* SPEED - PASS THE CURRENT/REFERENCE POSITIONS ALREADY CONVERTED
005730* ABOVE STRAIGHT INTO PIGVPOS'S SPEED PARAGRAPH.
005740*-----------------------------------------------------------------
005750  H200-COMPUTE-SPEED.
005760*-----------------------------------------------------------------
005770      SET WK-N-SAM-IX TO WK-N-CUR-IX.
005780      MOVE WK-N-SAM-DT (WK-N-SAM-IX)   TO WK-VPOS-I-CUR-DT.
005790      MOVE WK-N-SAM-POSM (WK-N-SAM-IX) TO WK-VPOS-I-CUR-POS-M.
005800      MOVE WK-N-SAM-POSFL (WK-N-SAM-IX) TO WK-VPOS-I-CUR-POSFL.
005810      IF WK-N-REF-FOUND
005820         SET WK-N-SAM-IX TO WK-N-REF-IX
005830         MOVE WK-N-SAM-DT (WK-N-SAM-IX) TO WK-VPOS-I-REF-DT
005840         MOVE WK-N-SAM-POSM (WK-N-SAM-IX) TO WK-VPOS-I-REF-POS-M
005850         MOVE WK-N-SAM-POSFL (WK-N-SAM-IX) TO WK-VPOS-I-REF-POSFL
005860      ELSE
005870         MOVE ZERO TO WK-VPOS-I-REF-DT WK-VPOS-I-REF-POS-M
005880         MOVE "N" TO WK-VPOS-I-REF-POSFL
005890      END-IF.
005900      MOVE "N" TO WK-VPOS-I-GC-FLAG WK-VPOS-I-KP-FLAG.
005910      CALL "PIGVPOS" USING WK-VPOS-RECORD.
005920  H299-COMPUTE-SPEED-EX.
005930  EXIT.
005940*-----------------------------------------------------------------
005950* COPY THE PRECOMPUTED POI/GAP POSITION TABLES INTO THE PIGVRTE
005960* LINKAGE AND SUPPLY THE PIG'S CURRENT POSITION AND LOCKED ROUTE.
005970*-----------------------------------------------------------------
005980  I000-LOAD-ROUTE-TABLE.
005990*-----------------------------------------------------------------
006000      SET WK-N-SAM-IX TO WK-N-CUR-IX.
006010      MOVE WK-N-SAM-POSM (WK-N-SAM-IX)  TO WK-VRTE-I-CUR-POS-M.
006020      MOVE WK-N-SAM-POSFL (WK-N-SAM-IX) TO WK-VRTE-I-CUR-POSFL.
006030      MOVE WK-VSTA-LOCKED-RTE TO WK-VRTE-I-LOCK-RTE.
006040      MOVE WK-N-POI-CNT TO WK-VRTE-I-POI-CNT.
006050      MOVE WK-N-GAP-CNT TO WK-VRTE-I-GAP-CNT.
006060      MOVE 1 TO WK-N-SCAN-IX.
006070      PERFORM I100-COPY-ONE-POI
006080         THRU I199-COPY-ONE-POI-EX
006090         UNTIL WK-N-SCAN-IX > WK-N-POI-CNT.
006100      MOVE 1 TO WK-N-SCAN-IX.
006110      PERFORM I200-COPY-ONE-GAP
006120         THRU I299-COPY-ONE-GAP-EX
006130         UNTIL WK-N-SCAN-IX > WK-N-GAP-CNT.
006140  I099-LOAD-ROUTE-TABLE-EX.
006150  EXIT.
006160*-----------------------------------------------------------------
006170  I100-COPY-ONE-POI.
006180*-----------------------------------------------------------------
006190      SET WK-N-POI-IX TO WK-N-SCAN-IX.
006200      SET WK-VRTE-I-POI-IX TO WK-N-SCAN-IX.
006210      MOVE WK-N-POI-TAG (WK-N-POI-IX)
006220           TO WK-VRTE-I-POI-TAG (WK-VRTE-I-POI-IX).
006230      MOVE WK-N-POI-RTE (WK-N-POI-IX)
006240           TO WK-VRTE-I-POI-RTE (WK-VRTE-I-POI-IX).
006250      MOVE WK-N-POI-POSM (WK-N-POI-IX)
006260           TO WK-VRTE-I-POI-POS-M (WK-VRTE-I-POI-IX).
006270      MOVE WK-N-POI-POSFL (WK-N-POI-IX)
006280           TO WK-VRTE-I-POI-POSFL (WK-VRTE-I-POI-IX).
006290      ADD 1 TO WK-N-SCAN-IX.
006300  I199-COPY-ONE-POI-EX.
006310  EXIT.
006320*-----------------------------------------------------------------
006330  I200-COPY-ONE-GAP.
006340*-----------------------------------------------------------------
006350      SET WK-N-GAP-IX TO WK-N-SCAN-IX.
006360      SET WK-VRTE-I-GAP-IX TO WK-N-SCAN-IX.
006370      MOVE WK-N-GAP-RTE (WK-N-GAP-IX)
006380           TO WK-VRTE-I-GAP-RTE (WK-VRTE-I-GAP-IX).
006390      MOVE WK-N-GAP-KIND (WK-N-GAP-IX)
006400           TO WK-VRTE-I-GAP-KIND (WK-VRTE-I-GAP-IX).
006410      MOVE WK-N-GAP-POSM (WK-N-GAP-IX)
006420           TO WK-VRTE-I-GAP-POS-M (WK-VRTE-I-GAP-IX).
006430      ADD 1 TO WK-N-SCAN-IX.
006440  I299-COPY-ONE-GAP-EX.
006450  EXIT.
006460*-----------------------------------------------------------------
006470* POI PASSAGE MATCH - WITHIN POI-TOL-METERS OF ANY POI ON THE
006480* CHOSEN ROUTE (NOTIFICATION LADDER, RUNG 2).
006490*-----------------------------------------------------------------
006500  K000-CHECK-POI-MATCH.
006510*-----------------------------------------------------------------
006520      MOVE "N" TO WK-N-POI-MATCH-SW.
006530      IF WK-VRTE-I-CUR-POSFL = "Y"
006540         MOVE 1 TO WK-N-SCAN-IX
006550         PERFORM K100-SCAN-ONE-POI
006560            THRU K199-SCAN-ONE-POI-EX
006570            UNTIL WK-N-SCAN-IX > WK-N-POI-CNT
006580      END-IF.
006590  K099-CHECK-POI-MATCH-EX.
006600  EXIT.
006610*-----------------------------------------------------------------
006620  K100-SCAN-ONE-POI.
006630*-----------------------------------------------------------------
006640      SET WK-N-POI-IX TO WK-N-SCAN-IX.
006650      IF WK-N-POI-RTE (WK-N-POI-IX) = WK-VRTE-O-ROUTE
006660            AND WK-N-POI-POSFL (WK-N-POI-IX) = "Y"
006670         COMPUTE WK-N-DIST-M =
006680            WK-VRTE-I-CUR-POS-M - WK-N-POI-POSM (WK-N-POI-IX)
006690         IF WK-N-DIST-M < 0
006700            COMPUTE WK-N-DIST-M = WK-N-DIST-M * -1
006710         END-IF
006720         IF WK-N-DIST-M NOT > WK-P-POI-TOL-METERS
006730            MOVE "Y" TO WK-N-POI-MATCH-SW
006740         END-IF
006750      END-IF.
006760      ADD 1 TO WK-N-SCAN-IX.
006770  K199-SCAN-ONE-POI-EX.
006780  EXIT.
006790*-----------------------------------------------------------------
006800* GAP START/END MATCH - WITHIN POI-TOL-METERS OF A GAP BOUNDARY
006810* OF THE CHOSEN ROUTE (NOTIFICATION LADDER, RUNG 3).
006820*-----------------------------------------------------------------
006830  L000-CHECK-GAP-MATCH.
006840*-----------------------------------------------------------------
006850      MOVE "N" TO WK-N-GAP-MATCH-SW.
006860      MOVE SPACES TO WK-N-GAP-KIND-FND.
006870      IF WK-VRTE-I-CUR-POSFL = "Y"
006880         MOVE 1 TO WK-N-SCAN-IX
006890         PERFORM L100-SCAN-ONE-GAP
006900            THRU L199-SCAN-ONE-GAP-EX
006910            UNTIL WK-N-SCAN-IX > WK-N-GAP-CNT
006920      END-IF.
006930  L099-CHECK-GAP-MATCH-EX.
006940  EXIT.
006950*-----------------------------------------------------------------
006960  L100-SCAN-ONE-GAP.
006970*-----------------------------------------------------------------
006980      SET WK-N-GAP-IX TO WK-N-SCAN-IX.
006990      IF WK-N-GAP-RTE (WK-N-GAP-IX) = WK-VRTE-O-ROUTE
007000         COMPUTE WK-N-DIST-M =
007010            WK-VRTE-I-CUR-POS-M - WK-N-GAP-POSM (WK-N-GAP-IX)
007020         IF WK-N-DIST-M < 0
007030            COMPUTE WK-N-DIST-M = WK-N-DIST-M * -1
007040         END-IF
007050         IF WK-N-DIST-M NOT > WK-P-POI-TOL-METERS
007060            MOVE "Y" TO WK-N-GAP-MATCH-SW
007070            MOVE WK-N-GAP-KIND (WK-N-GAP-IX) TO WK-N-GAP-KIND-FND
007080         END-IF
007090      END-IF.
007100      ADD 1 TO WK-N-SCAN-IX.
007110  L199-SCAN-ONE-GAP-EX.
007120  EXIT.
007130*-----------------------------------------------------------------
007140* WINDOW TABLE FOR PIGVEVT - EVERY SAMPLE WITHIN STOPPED-WINDOW-
007150* SEC OF THE CURRENT SAMPLE'S TIMESTAMP.
007160*-----------------------------------------------------------------
007170  M000-LOAD-WINDOW-TABLE.
007180*-----------------------------------------------------------------
007190      MOVE ZERO TO WK-VEVT-I-WIN-CNT.
007200      SET WK-N-SAM-IX TO WK-N-CUR-IX.
007210      MOVE WK-N-SAM-DT (WK-N-SAM-IX) TO WK-N-DTC-DATE.
007220      PERFORM B150-SECONDS-FOR-DATE THRU B159-SECONDS-FOR-DATE-EX.
007230      MOVE WK-N-DTC-SECONDS TO WK-N-CUR-SEC-WK.
007240      MOVE 1 TO WK-N-SCAN-IX.
007250      PERFORM M100-SCAN-ONE-WINDOW-ROW
007260         THRU M199-SCAN-ONE-WINDOW-ROW-EX
007270         UNTIL WK-N-SCAN-IX > WK-N-SAM-CNT.
007280  M099-LOAD-WINDOW-TABLE-EX.
007290  EXIT.
007300*-----------------------------------------------------------------
007310  M100-SCAN-ONE-WINDOW-ROW.
007320*-----------------------------------------------------------------
007330      SET WK-N-SAM-IX TO WK-N-SCAN-IX.
007340      MOVE WK-N-SAM-DT (WK-N-SAM-IX) TO WK-N-DTC-DATE.
007350      PERFORM B150-SECONDS-FOR-DATE THRU B159-SECONDS-FOR-DATE-EX.
007360      COMPUTE WK-N-DELTA-SEC-WK =
007370         WK-N-CUR-SEC-WK - WK-N-DTC-SECONDS.
007380      IF WK-N-DELTA-SEC-WK NOT > WK-P-STOPPED-WINDOW-SEC
007390            AND WK-VEVT-I-WIN-CNT < 60
007400         ADD 1 TO WK-VEVT-I-WIN-CNT
007410         SET WK-VEVT-I-WIN-IX TO WK-VEVT-I-WIN-CNT
007420         MOVE WK-N-SAM-POSM (WK-N-SAM-IX)
007430              TO WK-VEVT-I-WIN-POS-M (WK-VEVT-I-WIN-IX)
007440         MOVE WK-N-SAM-POSFL (WK-N-SAM-IX)
007450              TO WK-VEVT-I-WIN-POSFL (WK-VEVT-I-WIN-IX)
007460      END-IF.
007470      ADD 1 TO WK-N-SCAN-IX.
007480  M199-SCAN-ONE-WINDOW-ROW-EX.
007490  EXIT.
007500*-----------------------------------------------------------------
007510  N000-CALL-EVENT-ENGINE.
007520*-----------------------------------------------------------------
007530      SET WK-N-SAM-IX TO WK-N-CUR-IX.
007540      MOVE WK-N-NOW TO WK-VEVT-I-NOW.
007550      MOVE WK-N-SAM-DT (WK-N-SAM-IX)   TO WK-VEVT-I-CUR-DT.
007560      MOVE WK-N-SAM-POSM (WK-N-SAM-IX) TO WK-VEVT-I-CUR-POS-M.
007570      MOVE WK-N-SAM-POSFL (WK-N-SAM-IX) TO WK-VEVT-I-CUR-POSFL.
007580      MOVE WK-VPOS-O-SPEED TO WK-VEVT-I-SPEED.
007590      MOVE WK-VRTE-O-ROUTE TO WK-VEVT-I-ROUTE.
007600      MOVE WK-VRTE-O-PREV-POI TO WK-VEVT-I-PREV-POI.
007610      MOVE WK-VRTE-O-NEXT-POI TO WK-VEVT-I-NEXT-POI.
007620      MOVE WK-VRTE-O-END-POI TO WK-VEVT-I-END-POI.
007630      MOVE WK-VRTE-O-NEXT-POSM TO WK-VEVT-I-NEXT-POSM.
007640      MOVE WK-VRTE-O-END-POSM TO WK-VEVT-I-END-POSM.
007650      MOVE WK-N-POI-MATCH-SW TO WK-VEVT-I-POI-MATCH.
007660      MOVE WK-N-GAP-MATCH-SW TO WK-VEVT-I-GAP-MATCH.
007670      MOVE WK-N-GAP-KIND-FND TO WK-VEVT-I-GAP-KIND.
007680      MOVE WK-VSTA-LAST-EVENT     TO WK-VEVT-I-ST-LAST-EVT.
007690      MOVE WK-VSTA-1ST-NOTIF      TO WK-VEVT-I-ST-1ST-NOTIF.
007700      MOVE WK-VSTA-LST-NOTIF      TO WK-VEVT-I-ST-LST-NOTIF.
007710      MOVE WK-VSTA-PRE30-TAG      TO WK-VEVT-I-ST-PRE30-TAG.
007720      MOVE WK-VSTA-PRE15-TAG      TO WK-VEVT-I-ST-PRE15-TAG.
007730      CALL "PIGVEVT" USING WK-VEVT-RECORD.
007740      EVALUATE WK-VEVT-O-PIG-EVENT
007750         WHEN "NOT DETECTED" ADD 1 TO WK-N-CNT-NOTDET
007760         WHEN "STOPPED"      ADD 1 TO WK-N-CNT-STOPPED
007770         WHEN "MOVING"       ADD 1 TO WK-N-CNT-MOVING
007780         WHEN "RESUMPTION"   ADD 1 TO WK-N-CNT-RESUME
007790         WHEN "COMPLETED"    ADD 1 TO WK-N-CNT-COMPLETE
007800      END-EVALUATE.
007810  N099-CALL-EVENT-ENGINE-EX.
007820  EXIT.
007830*-----------------------------------------------------------------
007840* PERSIST THE PIG'S STATE. A COMPLETED RUN CLEARS THE LOCKED
007850* ROUTE HERE - PIGVEVT ALREADY CLEARED ITS OWN OUTPUT FIELDS.
007860*-----------------------------------------------------------------
007870  P000-UPDATE-STATE.
007880*-----------------------------------------------------------------
007890      MOVE "U" TO WK-VSTA-I-FUNCTION.
007900      MOVE WK-N-PRV-PIG-ID TO WK-VSTA-I-PIG-ID.
007910      IF WK-VEVT-O-PIG-EVENT = "COMPLETED"
007920         MOVE SPACES TO WK-VSTA-LOCKED-RTE
007930      ELSE
007940         IF WK-VRTE-O-LOCKED = "Y"
007950            MOVE WK-VRTE-O-ROUTE TO WK-VSTA-LOCKED-RTE
007960         END-IF
007970      END-IF.
007980      MOVE WK-VEVT-O-1ST-NOTIF TO WK-VSTA-1ST-NOTIF.
007990      MOVE WK-VEVT-O-LST-NOTIF TO WK-VSTA-LST-NOTIF.
008000      MOVE WK-VEVT-O-PRE30-TAG TO WK-VSTA-PRE30-TAG.
008010      MOVE WK-VEVT-O-PRE15-TAG TO WK-VSTA-PRE15-TAG.
008020      MOVE WK-VEVT-O-PIG-EVENT TO WK-VSTA-LAST-EVENT.
008030      MOVE WK-N-NOW TO WK-VSTA-LAST-EVT-DT.
008040      MOVE WK-VEVT-O-MOVE-STRT TO WK-VSTA-MOVE-START.
008050      CALL "PIGVSTA" USING WK-VSTA-RECORD.
008060  P099-UPDATE-STATE-EX.
008070  EXIT.
008080*-----------------------------------------------------------------
008090  Q000-WRITE-PAYLOAD.
008100*-----------------------------------------------------------------
008110      IF WK-N-SAM-CNT NOT = ZERO
008120         MOVE SPACES TO NP-NOTFR
008130         SET WK-N-SAM-IX TO WK-N-CUR-IX
008140         MOVE WK-N-PRV-PIG-ID TO NP-PIG-ID
008150         MOVE SPACES TO NP-TOOL-TYPE
008160         MOVE WK-N-NOW TO NP-NOW
008170         MOVE WK-N-SAM-DT (WK-N-SAM-IX) TO NP-SAMPLE-DT
008180         MOVE WK-N-SAM-POSM (WK-N-SAM-IX) TO NP-POS-M
008190         MOVE WK-N-SAM-POSFL (WK-N-SAM-IX) TO NP-POS-FLAG
008200         MOVE WK-VPOS-O-SPEED TO NP-SPEED
008210         MOVE WK-VRTE-O-ROUTE TO NP-ROUTE
008220         MOVE WK-VRTE-O-PREV-POI TO NP-PREV-POI
008230         MOVE WK-VRTE-O-NEXT-POI TO NP-NEXT-POI
008240         MOVE WK-VRTE-O-END-POI TO NP-END-POI
008250         MOVE WK-VEVT-O-PIG-EVENT TO NP-PIG-EVENT
008260         MOVE WK-VEVT-O-NOTIF-TYPE TO NP-NOTIF-TYPE
008270         MOVE WK-VEVT-O-ETA-NEXT TO NP-ETA-NEXT
008280         MOVE WK-VEVT-O-ETA-END TO NP-ETA-END
008290      END-IF.
008300      WRITE PAYLOAD-REC-1 FROM NOTFR.
008310      ADD 1 TO WK-N-PAYLOADS-WRITTEN.
008320      PERFORM T000-WRITE-DETAIL-LINE
008330         THRU T099-WRITE-DETAIL-LINE-EX.
008340  Q099-WRITE-PAYLOAD-EX.
008350  EXIT.
008360*-----------------------------------------------------------------
008370* DE-DUP KEY, THEN A STRAIGHT WRITE ATTEMPT - THE ALTERNATE
008380* RECORD KEY REJECTS A DUPLICATE FOR US (FILE STATUS "22").
008390*-----------------------------------------------------------------
008400  S000-INSERT-OUTBOX.
008410*-----------------------------------------------------------------
008420      STRING WK-N-PRV-PIG-ID    DELIMITED BY SIZE
008430             "|"                DELIMITED BY SIZE
008440             NP-NOTIF-TYPE      DELIMITED BY SIZE
008450             "|"                DELIMITED BY SIZE
008460             NP-NEXT-POI        DELIMITED BY SIZE
008470             "|"                DELIMITED BY SIZE
008480             NP-ROUTE           DELIMITED BY SIZE
008490        INTO WK-N-NOTIF-KEY.
008500      ADD 1 TO WK-N-NEXT-OBID.
008510      MOVE SPACES TO OTBXR.
008520      MOVE WK-N-NEXT-OBID TO OB-ID.
008530      MOVE WK-N-NOTIF-KEY TO OB-DEDUP-KEY.
008540      MOVE WK-N-PRV-PIG-ID TO OB-PIG-ID.
008550      MOVE NP-NOTIF-TYPE TO OB-NOTIF-TYPE.
008560      MOVE "NEW" TO OB-STATUS.
008570      MOVE ZERO TO OB-ATTEMPTS.
008580      MOVE WK-N-NOW TO OB-NEXT-ATTEMPT-AT.
008590      MOVE SPACES TO OB-LAST-ERROR.
008600      MOVE NP-TOOL-TYPE TO OB-P-TOOL-TYPE.
008610      MOVE NP-NOW TO OB-P-NOW.
008620      MOVE NP-SAMPLE-DT TO OB-P-SAMPLE-DT.
008630      MOVE NP-POS-M TO OB-P-POS-M.
008640      MOVE NP-POS-FLAG TO OB-P-POS-FLAG.
008650      MOVE NP-SPEED TO OB-P-SPEED.
008660      MOVE NP-ROUTE TO OB-P-ROUTE.
008670      MOVE NP-PREV-POI TO OB-P-PREV-POI.
008680      MOVE NP-NEXT-POI TO OB-P-NEXT-POI.
008690      MOVE NP-END-POI TO OB-P-END-POI.
008700      MOVE NP-PIG-EVENT TO OB-P-PIG-EVENT.
008710      MOVE NP-ETA-NEXT TO OB-P-ETA-NEXT.
008720      MOVE NP-ETA-END TO OB-P-ETA-END.
008730      WRITE OUTBOX-REC-1 FROM OTBXR.
008740      IF WK-C-SUCCESSFUL
008750         ADD 1 TO WK-N-NOTIFS-ENQUEUED
008760      ELSE
008770         IF WK-C-DUPLICATE-KEY
008780            ADD 1 TO WK-N-DUPLICATES-SKIP
008790            SUBTRACT 1 FROM WK-N-NEXT-OBID
008800         ELSE
008810            DISPLAY "PIGDET00 - OUTBOX WRITE ERROR"
008820            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
008830         END-IF
008840      END-IF.
008850  S099-INSERT-OUTBOX-EX.
008860  EXIT.
008870*-----------------------------------------------------------------
008880  H000-WRITE-HEADING.
008890*-----------------------------------------------------------------
008900      MOVE SPACES TO WK-R-PRINT-LINE.
008910      STRING "PIGDET00 - DETECTOR CYCLE RUN REPORT   RUN "
008920             DELIMITED BY SIZE
008930             WK-N-NOW DELIMITED BY SIZE
008940        INTO WK-R-PRINT-LINE.
008950      WRITE WK-R-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
008960      MOVE SPACES TO WK-R-PRINT-LINE.
008970      STRING "PIG ID          ROUTE                 EVENT"
008980             DELIMITED BY SIZE
008990             "         SPEED  NOTIFICATION TYPE"
009000             DELIMITED BY SIZE
009010        INTO WK-R-PRINT-LINE.
009020      WRITE WK-R-PRINT-LINE AFTER ADVANCING 2 LINES.
009030      MOVE ZERO TO WK-N-LINE-CNT.
009040  H099-WRITE-HEADING-EX.
009050  EXIT.
009060*-----------------------------------------------------------------
009070  T000-WRITE-DETAIL-LINE.
009080*-----------------------------------------------------------------
009090      IF WK-N-LINE-CNT NOT < 55
009100         PERFORM H000-WRITE-HEADING
009110            THRU H099-WRITE-HEADING-EX
009120      END-IF.
009130      MOVE SPACES TO WK-R-PRINT-LINE.
009140      STRING NP-PIG-ID    DELIMITED BY SIZE
009150             " " DELIMITED BY SIZE
009160             NP-ROUTE     DELIMITED BY SIZE
009170             " " DELIMITED BY SIZE
009180             NP-PIG-EVENT DELIMITED BY SIZE
009190             " " DELIMITED BY SIZE
009200             NP-SPEED     DELIMITED BY SIZE
009210             " " DELIMITED BY SIZE
009220             NP-NOTIF-TYPE DELIMITED BY SIZE
009230        INTO WK-R-PRINT-LINE.
009240      WRITE WK-R-PRINT-LINE AFTER ADVANCING 1 LINES.
009250      ADD 1 TO WK-N-LINE-CNT.
009260  T099-WRITE-DETAIL-LINE-EX.
009270  EXIT.
009280*-----------------------------------------------------------------
009290  R000-WRITE-GRAND-TOTALS.
009300*-----------------------------------------------------------------
009310      MOVE SPACES TO WK-R-PRINT-LINE.
009320      WRITE WK-R-PRINT-LINE AFTER ADVANCING 2 LINES.
009330      MOVE SPACES TO WK-R-PRINT-LINE.
009340      STRING "PIGS PROCESSED......." DELIMITED BY SIZE
009350             WK-N-PIGS-PROCESSED     DELIMITED BY SIZE
009360        INTO WK-R-PRINT-LINE.
009370      WRITE WK-R-PRINT-LINE AFTER ADVANCING 1 LINES.
009380      MOVE SPACES TO WK-R-PRINT-LINE.
009390      STRING "PAYLOADS WRITTEN....." DELIMITED BY SIZE
009400             WK-N-PAYLOADS-WRITTEN   DELIMITED BY SIZE
009410        INTO WK-R-PRINT-LINE.
009420      WRITE WK-R-PRINT-LINE AFTER ADVANCING 1 LINES.
009430      MOVE SPACES TO WK-R-PRINT-LINE.
009440      STRING "NOTIFICATIONS QUEUED.." DELIMITED BY SIZE
009450             WK-N-NOTIFS-ENQUEUED     DELIMITED BY SIZE
009460        INTO WK-R-PRINT-LINE.
009470      WRITE WK-R-PRINT-LINE AFTER ADVANCING 1 LINES.
009480      MOVE SPACES TO WK-R-PRINT-LINE.
009490      STRING "DUPLICATES SKIPPED...." DELIMITED BY SIZE
009500             WK-N-DUPLICATES-SKIP     DELIMITED BY SIZE
009510        INTO WK-R-PRINT-LINE.
009520      WRITE WK-R-PRINT-LINE AFTER ADVANCING 1 LINES.
009530      MOVE SPACES TO WK-R-PRINT-LINE.
009540      STRING "NOT DETECTED.STOPPED.MOVING.RESUME.COMPLETE "
009550             DELIMITED BY SIZE
009560        INTO WK-R-PRINT-LINE.
009570      WRITE WK-R-PRINT-LINE AFTER ADVANCING 1 LINES.
009580      MOVE SPACES TO WK-R-PRINT-LINE.
009590      STRING WK-N-CNT-NOTDET DELIMITED BY SIZE
009600             " " DELIMITED BY SIZE
009610             WK-N-CNT-STOPPED DELIMITED BY SIZE
009620             " " DELIMITED BY SIZE
009630             WK-N-CNT-MOVING DELIMITED BY SIZE
009640             " " DELIMITED BY SIZE
009650             WK-N-CNT-RESUME DELIMITED BY SIZE
009660             " " DELIMITED BY SIZE
009670             WK-N-CNT-COMPLETE DELIMITED BY SIZE
009680        INTO WK-R-PRINT-LINE.
009690      WRITE WK-R-PRINT-LINE AFTER ADVANCING 1 LINES.
009700  R099-WRITE-GRAND-TOTALS-EX.
009710  EXIT.
009720*-----------------------------------------------------------------
009730* B150/B160 - SHARED CALENDAR ARITHMETIC, THE SHOP'S HOUSE COPY
009740* OF THE ROUTINE ALSO CARRIED IN PIGVPOS AND PIGVEVT.
009750*-----------------------------------------------------------------
009760  B150-SECONDS-FOR-DATE.
009770*-----------------------------------------------------------------
009780      COMPUTE WK-N-DTC-YY = WK-N-DTC-YYYY - 1601.
009790      DIVIDE WK-N-DTC-YY BY 4   GIVING WK-N-DTC-R1.
009800      DIVIDE WK-N-DTC-YY BY 100 GIVING WK-N-DTC-R2.
009810      DIVIDE WK-N-DTC-YY BY 400 GIVING WK-N-DTC-R3.
009820      COMPUTE WK-N-DTC-LEAPS =
009830         WK-N-DTC-R1 - WK-N-DTC-R2 + WK-N-DTC-R3.
009840      MOVE "N" TO WK-N-DTC-LEAP-SW.
009850      DIVIDE WK-N-DTC-YYYY BY 4   GIVING WK-N-DTC-R1
009860         REMAINDER WK-N-DTC-R2.
009870      DIVIDE WK-N-DTC-YYYY BY 100 GIVING WK-N-DTC-R1
009880         REMAINDER WK-N-DTC-R3.
009890      DIVIDE WK-N-DTC-YYYY BY 400 GIVING WK-N-DTC-R1
009900         REMAINDER WK-N-DTC-R4.
009910      IF WK-N-DTC-R2 = ZERO
009920         IF WK-N-DTC-R3 NOT = ZERO OR WK-N-DTC-R4 = ZERO
009930            MOVE "Y" TO WK-N-DTC-LEAP-SW
009940         END-IF
009950      END-IF.
009960      COMPUTE WK-N-DTC-DAYS =
009970         (WK-N-DTC-YY * 365) + WK-N-DTC-LEAPS +
009980         WK-N-CUMDAY (WK-N-DTC-MM) + WK-N-DTC-DD - 1.
009990      IF WK-N-DTC-IS-LEAP AND WK-N-DTC-MM > 2
010000         ADD 1 TO WK-N-DTC-DAYS
010010      END-IF.
010020      COMPUTE WK-N-DTC-SECONDS =
010030         (WK-N-DTC-DAYS * 86400) + (WK-N-DTC-HH * 3600) +
010040         (WK-N-DTC-MI * 60) + WK-N-DTC-SS.
010050  B159-SECONDS-FOR-DATE-EX.
010060  EXIT.
010070*-----------------------------------------------------------------
010080  B160-DATE-FOR-SECONDS.
010090*-----------------------------------------------------------------
010100      COMPUTE WK-N-DTC-DAYS =
010110         WK-N-DTC-SECONDS / 86400.
010120      COMPUTE WK-N-DTC-SECOFDAY =
010130         WK-N-DTC-SECONDS - (WK-N-DTC-DAYS * 86400).
010140      MOVE WK-N-DTC-DAYS TO WK-N-DTC-DAYLEFT.
010150      MOVE 1601 TO WK-N-DTC-YYYY.
010160      MOVE "N" TO WK-N-DTC-YEAR-SW.
010170      PERFORM B161-YEAR-STEP
010180         THRU B161-YEAR-STEP-EX
010190         UNTIL WK-N-DTC-YEAR-DONE.
010200      MOVE 1 TO WK-N-DTC-MM.
010210      MOVE "N" TO WK-N-DTC-MONTH-SW.
010220      PERFORM B162-MONTH-STEP
010230         THRU B162-MONTH-STEP-EX
010240         UNTIL WK-N-DTC-MONTH-DONE.
010250      COMPUTE WK-N-DTC-DD = WK-N-DTC-DAYLEFT + 1.
010260      COMPUTE WK-N-DTC-HH = WK-N-DTC-SECOFDAY / 3600.
010270      COMPUTE WK-N-DTC-MI =
010280         (WK-N-DTC-SECOFDAY - (WK-N-DTC-HH * 3600)) / 60.
010290      COMPUTE WK-N-DTC-SS =
010300         WK-N-DTC-SECOFDAY - (WK-N-DTC-HH * 3600) -
010310         (WK-N-DTC-MI * 60).
010320  B169-DATE-FOR-SECONDS-EX.
010330  EXIT.
010340*-----------------------------------------------------------------
010350  B161-YEAR-STEP.
010360*-----------------------------------------------------------------
010370      MOVE "N" TO WK-N-DTC-LEAP-SW.
010380      DIVIDE WK-N-DTC-YYYY BY 4   GIVING WK-N-DTC-R1
010390         REMAINDER WK-N-DTC-R2.
010400      DIVIDE WK-N-DTC-YYYY BY 100 GIVING WK-N-DTC-R1
010410         REMAINDER WK-N-DTC-R3.
010420      DIVIDE WK-N-DTC-YYYY BY 400 GIVING WK-N-DTC-R1
010430         REMAINDER WK-N-DTC-R4.
010440      MOVE 365 TO WK-N-DTC-YEARLEN.
010450      IF WK-N-DTC-R2 = ZERO
010460         IF WK-N-DTC-R3 NOT = ZERO OR WK-N-DTC-R4 = ZERO
010470            MOVE "Y" TO WK-N-DTC-LEAP-SW
010480            MOVE 366 TO WK-N-DTC-YEARLEN
010490         END-IF
010500      END-IF.
010510      IF WK-N-DTC-DAYLEFT < WK-N-DTC-YEARLEN
010520         MOVE "Y" TO WK-N-DTC-YEAR-SW
010530      ELSE
010540         SUBTRACT WK-N-DTC-YEARLEN FROM WK-N-DTC-DAYLEFT
010550         ADD 1 TO WK-N-DTC-YYYY
010560      END-IF.
010570  B161-YEAR-STEP-EX.
010580  EXIT.
010590*-----------------------------------------------------------------
010600  B162-MONTH-STEP.
010610*-----------------------------------------------------------------
010620      MOVE WK-N-MONLEN (WK-N-DTC-MM) TO WK-N-DTC-MONLEN-CUR.
010630      IF WK-N-DTC-MM = 2 AND WK-N-DTC-IS-LEAP
010640         ADD 1 TO WK-N-DTC-MONLEN-CUR
010650      END-IF.
010660      IF WK-N-DTC-DAYLEFT < WK-N-DTC-MONLEN-CUR
010670         MOVE "Y" TO WK-N-DTC-MONTH-SW
010680      ELSE
010690         SUBTRACT WK-N-DTC-MONLEN-CUR FROM WK-N-DTC-DAYLEFT
010700         ADD 1 TO WK-N-DTC-MM
010710      END-IF.
010720  B162-MONTH-STEP-EX.
010730  EXIT.
010740*-----------------------------------------------------------------
010750  Y900-ABNORMAL-TERMINATION.
010760*-----------------------------------------------------------------
010770      PERFORM Z000-CLOSE-FILES
010780         THRU Z099-CLOSE-FILES-EX.
010790      GOBACK.
010800*-----------------------------------------------------------------
010810  Z000-CLOSE-FILES.
010820*-----------------------------------------------------------------
010830      CLOSE TELEM PAYLOAD OUTBOX RUNRPT.
010840  Z099-CLOSE-FILES-EX.
010850  EXIT.
